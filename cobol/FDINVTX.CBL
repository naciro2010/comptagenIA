000100*    FDINVTX.CBL -- FD and record for INVOICE-TEXT-FILE.  New
000200*    1999-03-02 RVS.  One 80-column raw text line per invoice
000300*    document; *INVOICE/*END sentinel lines delimit a document.
000400     FD  INVOICE-TEXT-FILE
000500         LABEL RECORDS ARE OMITTED.
000600
000700     01  INVOICE-TEXT-RECORD.
000800         05  IT-LINE                  PIC X(80).
000900
001000*    Alternate view used only while testing a line for the
001100*    *INVOICE <filename> sentinel; the scanning job writes the
001200*    filename in cols 10-41 of that sentinel line.
001300     01  INVOICE-SENTINEL-RECORD REDEFINES INVOICE-TEXT-RECORD.
001400         05  IT-SENT-TAG              PIC X(09).
001500         05  IT-SENT-FILENAME         PIC X(32).
001600         05  FILLER                   PIC X(39).
