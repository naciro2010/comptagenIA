000100*    SLMATCHO.CBL -- FILE-CONTROL entry for the matching report
000200*    (MATCHOUT).  New 1999-03-02 RVS.
000300     SELECT MATCH-REPORT-FILE ASSIGN TO "MATCHOUT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS IS WS-MATCHOUT-STATUS.
