000100*    SLINVTX.CBL -- FILE-CONTROL entry for the raw invoice text
000200*    input (INVTXT).  New 1999-03-02 RVS, same shape as the old
000300*    SLVOUCH.CBL/SLVND02.CBL single-SELECT copybooks.
000400     SELECT INVOICE-TEXT-FILE ASSIGN TO "INVTXT"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS WS-INVTXT-STATUS.
