000100*    PLPARSEDT.CBL -- date token parsing library.
000200*--------------------------------------------------------------
000300*    Change log
000400*    1999-03-02  RVS  0001  Initial write-up, adapted from the
000500*                            leap-year/day-table logic of the
000600*                            old PLDATE.CBL CRT-accept routine.
000700*    1999-03-11  RVS  0007  Two-digit year window (<70 -> 20xx).
000800*    2001-06-05  JPH  0042  Y2K sweep -- re-verified century
000900*                            switch and leap-year remainder math
001000*                            after the year rolled to 2000.
001100*    2004-09-14  RVS  0088  Added PDTE-CALC-DAY-SERIAL for the
001200*                            bank-matching date-window delta.
001300*    2006-11-22  RVS  0062  Confirmed against PLMATCH.CBL's new
001400*                            amount/date filter pass -- no change
001500*                            needed here, the day-serial number
001600*                            this copybook returns is already
001700*                            exactly what that filter wants.
001800*    2013-09-09  DMC  0077  Re-read against the extraction marker-
001900*                            scan fix made the same day in
002000*                            PLEXTRACT.CBL -- this copybook parses
002100*                            whatever token it is handed, column
002200*                            position of the hint text upstream of
002300*                            it makes no difference here.
002400*--------------------------------------------------------------
002500*    Field received by this copybook from the caller:
002600*       PDTE-DATE-TOKEN   ---  raw text token copied out of the
002700*                               invoice buffer or a bank input
002800*                               column, e.g. "12/03/2024" or
002900*                               "2024-03-12"
003000*--------------------------------------------------------------
003100*    Fields returned to the caller:
003200*       PDTE-DATE-FOUND-SW  ---  "Y" a valid date was parsed out
003300*                                 of the token, "N" it was not
003400*       PDTE-DATE-CCYYMMDD  ---  the date as an eight-digit
003500*                                 CCYYMMDD number, zero on "N"
003600*       PDTE-DAYNUM         ---  civil-calendar serial day number
003700*                                 for date-window delta arithmetic
003800*                                 against another parsed date
003900*--------------------------------------------------------------
004000*    Scratch fields PDTE-SEP-1 through PDTE-ONE-CHAR-HOLD are
004100*    private working area for the paragraphs below -- the caller
004200*    has no business setting or reading any of them.
004300*--------------------------------------------------------------
004400 PDTE-PARSE-DATE-TOKEN.
004500*    Accepts D/M/YYYY, DD-MM-YYYY, DD.MM.YY and YYYY-MM-DD, with
004600*    separators / - . .  Day-first is assumed for the three-part
004700*    little-endian form (French convention) -- this shop's
004800*    invoice stock is French, and the bank's own download uses
004900*    the ISO YYYY-MM-DD form, so the two shapes below are the
005000*    only two actually seen in production.
005100     MOVE "N" TO PDTE-DATE-FOUND-SW.
005200     MOVE ZERO TO PDTE-DATE-CCYYMMDD.
005300     MOVE ZERO TO PDTE-DAYNUM.
005400     MOVE SPACES TO PDTE-SEP-1 PDTE-SEP-2.
005500
005600*    The ISO form has its dashes fixed at columns 5 and 8; test
005700*    for that shape first since it is the cheaper check, and
005800*    fall through to the little-endian scan only when it fails.
005900     IF PDTE-DATE-TOKEN (5:1) = "-"
006000        AND PDTE-DATE-TOKEN (8:1) = "-"
006100        PERFORM PDTE-SPLIT-YYYY-MM-DD
006200     ELSE
006300        PERFORM PDTE-SPLIT-LITTLE-ENDIAN.
006400
006500*    A split alone does not mean a valid date -- PDTE-VALIDATE-
006600*    PARTS still has to check the month range and the day count
006700*    for that month/year before the day-serial number is safe to
006800*    compute.
006900     IF PDTE-DATE-FOUND
007000        PERFORM PDTE-VALIDATE-PARTS
007100        IF PDTE-DATE-FOUND
007200           PERFORM PDTE-CALC-DAY-SERIAL.
007300*--------------------------------------------------------------
007400
007500 PDTE-SPLIT-YYYY-MM-DD.
007600*    Fixed-position lift for the ISO form -- no separator search
007700*    is needed since the caller already confirmed the dashes sit
007800*    at columns 5 and 8; a non-numeric CCYY/MM/DD group here
007900*    means the token only looked like ISO by coincidence.
008000     IF PDTE-DATE-TOKEN (1:4) IS NUMERIC
008100        AND PDTE-DATE-TOKEN (6:2) IS NUMERIC
008200        AND PDTE-DATE-TOKEN (9:2) IS NUMERIC
008300        MOVE PDTE-DATE-TOKEN (1:4) TO PDTE-PART-1
008400        MOVE PDTE-DATE-TOKEN (6:2) TO PDTE-PART-2
008500        MOVE PDTE-DATE-TOKEN (9:2) TO PDTE-PART-3
008600        MOVE PDTE-PART-1 TO PDTE-CCYY
008700        MOVE PDTE-PART-2 TO PDTE-MM
008800        MOVE PDTE-PART-3 TO PDTE-DD
008900        MOVE "Y" TO PDTE-DATE-FOUND-SW
009000     ELSE
009100        MOVE "N" TO PDTE-DATE-FOUND-SW.
009200*--------------------------------------------------------------
009300
009400 PDTE-SPLIT-LITTLE-ENDIAN.
009500*    D/M/YYYY, DD-MM-YYYY or DD.MM.YY -- find the two separators
009600*    (any of / - .) and lift day, month, year between them.  The
009700*    day may run one or two columns wide, so the search for the
009800*    first separator starts at column 2, not a fixed column.
009900     MOVE "N" TO PDTE-DATE-FOUND-SW.
010000     PERFORM PDTE-TEST-ONE-SEP1-POSITION
010100             VARYING PDTE-SUBSCRIPT FROM 2 BY 1
010200             UNTIL PDTE-SUBSCRIPT > 4
010300                OR PDTE-DATE-FOUND.
010400*--------------------------------------------------------------
010500
010600 PDTE-TEST-ONE-SEP1-POSITION.
010700*    One candidate column for the day/month separator; a hit
010800*    remembers the separator character and hands off to the
010900*    second-separator search, a miss just lets the enclosing
011000*    PERFORM try the next column.
011100     MOVE PDTE-DATE-TOKEN (PDTE-SUBSCRIPT:1)
011200          TO PDTE-ONE-CHAR-HOLD.
011300     IF PDTE-ONE-CHAR-HOLD = "/" OR "-" OR "."
011400        MOVE PDTE-ONE-CHAR-HOLD TO PDTE-SEP-1
011500        PERFORM PDTE-SPLIT-AFTER-FIRST-SEP
011600     END-IF.
011700*--------------------------------------------------------------
011800
011900 PDTE-SPLIT-AFTER-FIRST-SEP.
012000*    Day is whatever sat before the first separator; remember its
012100*    width so the month/year split below knows where the month
012200*    group starts.
012300     MOVE PDTE-DATE-TOKEN (1:PDTE-SUBSCRIPT - 1) TO PDTE-PART-1
012400     MOVE PDTE-SUBSCRIPT TO PDTE-DAY-WIDTH
012500     PERFORM PDTE-TEST-ONE-SEP2-POSITION
012600             VARYING PDTE-SUBSCRIPT2 FROM PDTE-SUBSCRIPT + 1 BY 1
012700             UNTIL PDTE-SUBSCRIPT2 > 7
012800                OR PDTE-DATE-FOUND.
012900*--------------------------------------------------------------
013000
013100 PDTE-TEST-ONE-SEP2-POSITION.
013200*    One candidate column for the month/year separator; on a hit
013300*    the month group is whatever sits between the two separators
013400*    and the year group is the (up to) four columns after it.
013500     MOVE PDTE-DATE-TOKEN (PDTE-SUBSCRIPT2:1)
013600          TO PDTE-ONE-CHAR-HOLD.
013700     IF PDTE-ONE-CHAR-HOLD = "/" OR "-" OR "."
013800        MOVE PDTE-ONE-CHAR-HOLD TO PDTE-SEP-2
013900        COMPUTE PDTE-YEAR-WIDTH =
014000           PDTE-SUBSCRIPT2 - PDTE-DAY-WIDTH - 1
014100        MOVE PDTE-DATE-TOKEN
014200             (PDTE-DAY-WIDTH + 1:PDTE-YEAR-WIDTH)
014300             TO PDTE-PART-2
014400        MOVE PDTE-DATE-TOKEN (PDTE-SUBSCRIPT2 + 1:4)
014500             TO PDTE-PART-3
014600        MOVE PDTE-PART-1 TO PDTE-DD
014700        MOVE PDTE-PART-2 TO PDTE-MM
014800        PERFORM PDTE-RESOLVE-YEAR-WINDOW
014900        MOVE "Y" TO PDTE-DATE-FOUND-SW
015000     END-IF.
015100*--------------------------------------------------------------
015200
015300 PDTE-RESOLVE-YEAR-WINDOW.
015400*    Two-digit years map to 2000-2099 when under 70, else 1900s;
015500*    a four-digit year is used as typed.
015600     IF PDTE-PART-3 < 100
015700        IF PDTE-PART-3 < 70
015800           COMPUTE PDTE-CCYY = 2000 + PDTE-PART-3
015900        ELSE
016000           COMPUTE PDTE-CCYY = 1900 + PDTE-PART-3
016100        END-IF
016200     ELSE
016300        MOVE PDTE-PART-3 TO PDTE-CCYY
016400     END-IF.
016500*--------------------------------------------------------------
016600
016700 PDTE-VALIDATE-PARTS.
016800*    Month in range 1-12 first (the 88-level check), then the
016900*    day count against that month's (leap-year-adjusted) table
017000*    entry -- a day of 30 or 31 is only good for the months that
017100*    actually run that long.
017200     MOVE "Y" TO PDTE-DATE-FOUND-SW.
017300     IF NOT PDTE-MONTH-VALID
017400        MOVE "N" TO PDTE-DATE-FOUND-SW
017500     ELSE
017600        PERFORM PDTE-CALC-LEAP-YEAR
017700        PERFORM PDTE-LOAD-DAYS-IN-MONTH
017800        IF PDTE-DD < 1
017900           OR PDTE-DD > PDTE-TABLE-MONTH-DAYS (PDTE-MM)
018000           MOVE "N" TO PDTE-DATE-FOUND-SW
018100        END-IF
018200     END-IF.
018300*--------------------------------------------------------------
018400
018500 PDTE-CALC-LEAP-YEAR.
018600*    Divisible by 4, except centuries unless divisible by 400.
018700*    PDTE-LEAP-YEAR-DUMMY-QUO is never read anywhere below -- the
018800*    DIVIDE statement's GIVING clause is mandatory, and the
018900*    quotient itself is of no interest, only the REMAINDER is.
019000*    Three nested DIVIDEs rather than one COMPUTE with a MOD-
019100*    style expression, since this compiler generation's COMPUTE
019200*    has no remainder operator of its own.
019300     MOVE "N" TO PDTE-IS-LEAP-YEAR-SW.
019400     DIVIDE PDTE-CCYY BY 4 GIVING PDTE-LEAP-YEAR-DUMMY-QUO
019500            REMAINDER PDTE-LEAP-YEAR-REMAINDER.
019600     IF PDTE-LEAP-YEAR-REMAINDER = 0
019700*       Divisible by 4 -- tentatively a leap year, unless it
019800*       also turns out to be a non-400 century year below.
019900        MOVE "Y" TO PDTE-IS-LEAP-YEAR-SW
020000        DIVIDE PDTE-CCYY BY 100 GIVING PDTE-LEAP-YEAR-DUMMY-QUO
020100               REMAINDER PDTE-LEAP-YEAR-REMAINDER
020200        IF PDTE-LEAP-YEAR-REMAINDER = 0
020300*          A century year -- not a leap year after all, unless
020400*          it is also divisible by 400 (1900 no, 2000 yes).
020500           MOVE "N" TO PDTE-IS-LEAP-YEAR-SW
020600           DIVIDE PDTE-CCYY BY 400 GIVING PDTE-LEAP-YEAR-DUMMY-QUO
020700                  REMAINDER PDTE-LEAP-YEAR-REMAINDER
020800           IF PDTE-LEAP-YEAR-REMAINDER = 0
020900              MOVE "Y" TO PDTE-IS-LEAP-YEAR-SW
021000           END-IF
021100        END-IF
021200     END-IF.
021300*--------------------------------------------------------------
021400
021500 PDTE-LOAD-DAYS-IN-MONTH.
021600*    Re-loaded fresh on every call rather than held as a VALUE-
021700*    initialized table, since February's day count depends on
021800*    PDTE-IS-LEAP-YEAR-SW for the year just checked.  Twelve
021900*    MOVE pairs rather than a loop -- the table is small and
022000*    fixed, and this is the same style the old GDTV-MATRIX month-
022100*    name load used in wsdate.cbl's caller.
022200     MOVE  1 TO PDTE-TABLE-MONTH-NUMBER (1)
022300     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (1)
022400     MOVE  2 TO PDTE-TABLE-MONTH-NUMBER (2)
022500     MOVE 28 TO PDTE-TABLE-MONTH-DAYS (2)
022600     IF PDTE-IS-LEAP-YEAR
022700        MOVE 29 TO PDTE-TABLE-MONTH-DAYS (2)
022800     END-IF
022900     MOVE  3 TO PDTE-TABLE-MONTH-NUMBER (3)
023000     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (3)
023100     MOVE  4 TO PDTE-TABLE-MONTH-NUMBER (4)
023200     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (4)
023300     MOVE  5 TO PDTE-TABLE-MONTH-NUMBER (5)
023400     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (5)
023500     MOVE  6 TO PDTE-TABLE-MONTH-NUMBER (6)
023600     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (6)
023700     MOVE  7 TO PDTE-TABLE-MONTH-NUMBER (7)
023800     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (7)
023900     MOVE  8 TO PDTE-TABLE-MONTH-NUMBER (8)
024000     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (8)
024100     MOVE  9 TO PDTE-TABLE-MONTH-NUMBER (9)
024200     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (9)
024300     MOVE 10 TO PDTE-TABLE-MONTH-NUMBER (10)
024400     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (10)
024500     MOVE 11 TO PDTE-TABLE-MONTH-NUMBER (11)
024600     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (11)
024700     MOVE 12 TO PDTE-TABLE-MONTH-NUMBER (12)
024800     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (12).
024900*--------------------------------------------------------------
025000
025100 PDTE-CALC-DAY-SERIAL.
025200*    Standard civil-calendar serial day number, for date-window
025300*    delta arithmetic between an invoice date and a bank date.
025400*    The formula runs March-based (months 1-2 are treated as the
025500*    13th/14th month of the prior year) so the leap-day falls at
025600*    the end of the internal year instead of in the middle of it;
025700*    PDTE-DATE-TEMP-FOR-CALC is only a scratch hold for the CCYY
025800*    value while the COMPUTE below works, not itself part of the
025900*    result.
026000     MOVE PDTE-CCYY TO PDTE-DATE-TEMP-FOR-CALC
026100*    January/February (PDTE-MM 1-2) fall through to the ELSE leg
026200*    below as months 13-14 of the PRIOR year -- PDTE-CCYY - 1 in
026300*    every term -- so the 719469 constant lines both legs up on
026400*    the same day-zero reference point.
026500     IF PDTE-MM > 2
026600        COMPUTE PDTE-DAYNUM =
026700           (365 * PDTE-CCYY) + (PDTE-CCYY / 4) - (PDTE-CCYY / 100)
026800           + (PDTE-CCYY / 400) + ((153 * (PDTE-MM - 3) + 2) / 5)
026900           + PDTE-DD - 719469
027000     ELSE
027100        COMPUTE PDTE-DAYNUM =
027200           (365 * (PDTE-CCYY - 1)) + ((PDTE-CCYY - 1) / 4)
027300           - ((PDTE-CCYY - 1) / 100) + ((PDTE-CCYY - 1) / 400)
027400           + ((153 * (PDTE-MM + 9) + 2) / 5) + PDTE-DD - 719469
027500     END-IF.
027600*--------------------------------------------------------------
