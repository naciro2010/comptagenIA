000100*    wsmatch.cbl
000200*--------------------------------------------------------------
000300*    WORKING-STORAGE used by PLMATCH.CBL (invoice/bank matching
000400*    engine).  New copybook, written 2006-11-22 RVS in the same
000500*    received/returned linkage style as wsparsedt.cbl.
000600*--------------------------------------------------------------
000700*    Fields received by PLMATCH from the caller:
000800*       IV-SUBSCRIPT     --- INVOICE-TABLE entry under test
000900*       BK-SUBSCRIPT     --- BANK-TABLE entry under test
001000*       PMAT-AMOUNT-TOLERANCE, PMAT-DATE-WINDOW-DAYS --- tunables
001100*--------------------------------------------------------------
001200*    Fields returned to the caller:
001300*       PMAT-CANDIDATE-PASSES-SW --- "Y" if both filters pass
001400*       PMAT-EXACT-AMOUNT-SW     --- "Y" if amounts equal exactly
001500*       PMAT-SCORE               --- 0-105 match score
001600*--------------------------------------------------------------
001700 01  BK-SUBSCRIPT                 PIC 999  COMP.
001800
001900 01  PMAT-AMOUNT-TOLERANCE        PIC S9(5)V99 VALUE 0.02.
002000 01  PMAT-DATE-WINDOW-DAYS        PIC 9(5) COMP VALUE 90.
002100
002200 01  PMAT-CANDIDATE-PASSES-SW     PIC X.
002300     88  PMAT-CANDIDATE-PASSES    VALUE "Y".
002400
002500 01  PMAT-AMOUNT-FILTER-PASS-SW   PIC X.
002600     88  PMAT-AMOUNT-FILTER-PASS  VALUE "Y".
002700
002800 01  PMAT-DATE-FILTER-PASS-SW     PIC X.
002900     88  PMAT-DATE-FILTER-PASS    VALUE "Y".
003000
003100 01  PMAT-EXACT-AMOUNT-SW         PIC X.
003200     88  PMAT-EXACT-AMOUNT        VALUE "Y".
003300
003400 01  PMAT-SCORE                   PIC 999   COMP.
003500
003600 01  PMAT-SCRATCH.
003700     05  PMAT-ABS-INV-AMOUNT      PIC S9(7)V99.
003800     05  PMAT-ABS-TXN-AMOUNT      PIC S9(7)V99.
003900     05  PMAT-AMOUNT-DIFF         PIC S9(7)V99.
004000     05  PMAT-DATE-DELTA          PIC S9(7) COMP.
004100     05  PMAT-SHORTER-STR         PIC X(40).
004200     05  PMAT-LONGER-STR          PIC X(40).
004300     05  PMAT-SHORTER-LEN         PIC 99   COMP.
004400     05  PMAT-LONGER-LEN          PIC 99   COMP.
004500     05  PMAT-TRIM-WORK           PIC X(40).
004600     05  PMAT-TRIM-FULL-LEN       PIC 99   COMP.
004700     05  PMAT-TRIM-LENGTH         PIC 99   COMP.
004800     05  PMAT-NUM-LEN             PIC 99   COMP.
004900     05  PMAT-DESC-LEN            PIC 99   COMP.
005000     05  PMAT-SUB-FOUND-SW        PIC X.
005100         88  PMAT-SUB-FOUND       VALUE "Y".
005200     05  PMAT-WIN-START           PIC 99   COMP.
005300     05  PMAT-WIN-LAST-START      PIC 99   COMP.
005400     05  PMAT-CHAR-I              PIC 99   COMP.
005500     05  PMAT-MATCH-COUNT         PIC 99   COMP.
005600     05  PMAT-BEST-MATCH          PIC 99   COMP.
005700     05  PMAT-CHAR-A              PIC X.
005800     05  PMAT-CHAR-B              PIC X.
005900     05  PMAT-LONG-POS            PIC 99   COMP.
006000     05  PMAT-PCT                 PIC 999  COMP.
006100 01  PMAT-SCRATCH-VIEW REDEFINES PMAT-SCRATCH.
006200     05  PMAT-AMOUNT-WORK-BYTES   PIC X(10).
006300     05  FILLER                   PIC X(61).
