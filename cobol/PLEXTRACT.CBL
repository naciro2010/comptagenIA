000100*    PLEXTRACT.CBL -- invoice field extraction rules.
000200*--------------------------------------------------------------
000300*    Works against the current invoice's lower-cased text held
000400*    in EXT-TEXT-LINE (EXT-LINE-COUNT lines of EXT-TEXT-BUFFER)
000500*    and returns into the INVOICE-TABLE entry pointed to by
000600*    IV-SUBSCRIPT.
000700*--------------------------------------------------------------
000800*    Change log
000900*    1999-03-18  RVS  0010  Initial write-up -- number, date,
001000*                            amount, currency heuristics.
001100*    1999-04-02  RVS  0015  Dropped the separate bare-marker
001200*                            pass -- the skip-ahead logic at
001300*                            column 8 already covers it.
001400*    2001-06-06  JPH  0044  Y2K sweep -- no direct date compare
001500*                            in this copybook, verified anyway.
001600*    2006-11-20  RVS  0061  Max-of-all-amounts fallback for the
001700*                            total when no TOTAL/MONTANT hint is
001800*                            present on the document.
001900*    2013-09-09  DMC  0077  Marker tests were column-1 only --
002000*                            facture/invoice/date/total/montant
002100*                            now scan the whole line, same as
002200*                            the max-amount fallback always did.
002300*    2013-09-09  DMC  0077  Dropped the USD/GBP currency scan --
002400*                            every vendor file is EUR; the field
002500*                            is set to EUR outright.
002600*    2014-02-18  DMC  0081  Invoice number run could end in a
002700*                            trailing : # - / left over from the
002800*                            marker's own punctuation -- trim it
002900*                            after the lift, not just before.
003000*--------------------------------------------------------------
003100*    Called once per invoice, after the document's lines are
003200*    already buffered and lower-cased, by 2400-END-CURRENT-
003300*    INVOICE in the main program -- IV-SUBSCRIPT is set by the
003400*    caller to the INVOICE-TABLE entry being filled in.
003500*--------------------------------------------------------------
003600*    Four entry paragraphs, called in this fixed order by the
003700*    main program, each filling a different group of fields in
003800*    the current INVOICE-TABLE entry:
003900*       PEXT-FIND-INVOICE-NUMBER  ---  INV-NUMBER
004000*       PEXT-FIND-INVOICE-DATE    ---  INV-DATE/INV-DAYNUM/
004100*                                        INV-DATE-FOUND-SW
004200*       PEXT-FIND-TOTAL-AMOUNT    ---  INV-AMOUNT/INV-AMT-FOUND
004300*       PEXT-FIND-CURRENCY        ---  INV-CURRENCY
004400*    Everything below those four is private scanning machinery,
004500*    shared across all four where the shapes line up (the marker
004600*    scan) and separate where they do not (number vs. date vs.
004700*    amount character sets).
004800*--------------------------------------------------------------
004900 PEXT-FIND-INVOICE-NUMBER.
005000*    facture [no/num/numero] [: # -] <token>, else the same for
005100*    the English marker "invoice".  Whichever marker is found
005200*    first wins outright -- the two scans are never blended.
005300     MOVE SPACES TO INV-NUMBER (IV-SUBSCRIPT).
005400     PERFORM PEXT-SCAN-FOR-FACTURE-MARKER.
005500     IF EXT-NUMBER-FOUND-SW NOT = "Y"
005600        PERFORM PEXT-SCAN-FOR-INVOICE-MARKER
005700     END-IF.
005800*--------------------------------------------------------------
005900
006000 PEXT-SCAN-FOR-FACTURE-MARKER.
006100*    One pass over every buffered line of the document, stopping
006200*    the moment the "facture" marker is found and a number is
006300*    lifted after it -- later lines are never examined once an
006400*    earlier one has already supplied a number.
006500     MOVE "N" TO EXT-NUMBER-FOUND-SW.
006600     PERFORM PEXT-TEST-LINE-FOR-FACTURE
006700             VARYING EXT-LINE-SUB FROM 1 BY 1
006800             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
006900                OR EXT-NUMBER-FOUND.
007000*--------------------------------------------------------------
007100
007200 PEXT-TEST-LINE-FOR-FACTURE.
007300*    "facture" is 7 bytes -- French invoice stock's usual word for
007400*    invoice number, tried before the English "invoice" marker
007500*    since the vendor files this shop processes are mostly French.
007600     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
007700     MOVE "facture" TO EXT-MARKER-HOLD.
007800     MOVE 7 TO EXT-MARKER-LENGTH.
007900     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
008000     IF EXT-MARKER-FOUND
008100        PERFORM PEXT-LIFT-NUMBER-AFTER-MARKER
008200     END-IF.
008300*--------------------------------------------------------------
008400
008500 PEXT-SCAN-FOR-INVOICE-MARKER.
008600*    Same one-pass-and-stop shape as the facture scan above, run
008700*    only when the facture pass came up empty.
008800     MOVE "N" TO EXT-NUMBER-FOUND-SW.
008900     PERFORM PEXT-TEST-LINE-FOR-INVOICE
009000             VARYING EXT-LINE-SUB FROM 1 BY 1
009100             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
009200                OR EXT-NUMBER-FOUND.
009300*--------------------------------------------------------------
009400
009500 PEXT-TEST-LINE-FOR-INVOICE.
009600*    English fallback marker, also 7 bytes, for the occasional
009700*    vendor document typed up in English rather than French.
009800     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
009900     MOVE "invoice" TO EXT-MARKER-HOLD.
010000     MOVE 7 TO EXT-MARKER-LENGTH.
010100     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
010200     IF EXT-MARKER-FOUND
010300        PERFORM PEXT-LIFT-NUMBER-AFTER-MARKER
010400     END-IF.
010500*--------------------------------------------------------------
010600
010700 PEXT-SCAN-LINE-FOR-MARKER.
010800*    Finds EXT-MARKER-HOLD anywhere in EXT-SCAN-LINE, not just
010900*    at column 1 -- a marker word is as often preceded by a
011000*    reference number or other caption text as it is the first
011100*    thing on the line.  On a hit EXT-SCAN-COL is left one past
011200*    the marker's last character, ready for the skip-and-lift
011300*    paragraphs that follow a marker test.
011400     MOVE "N" TO EXT-MARKER-FOUND-SW.
011500     MOVE 1 TO EXT-SCAN-COL.
011600     PERFORM PEXT-TEST-ONE-MARKER-COLUMN
011700             UNTIL EXT-SCAN-COL > (81 - EXT-MARKER-LENGTH)
011800                OR EXT-MARKER-FOUND.
011900*--------------------------------------------------------------
012000
012100 PEXT-TEST-ONE-MARKER-COLUMN.
012200*    One column's worth of literal compare; a hit advances
012300*    EXT-SCAN-COL past the whole marker in one step rather than
012400*    one byte at a time, a miss just slides the window one byte.
012500     IF EXT-SCAN-LINE (EXT-SCAN-COL:EXT-MARKER-LENGTH) =
012600           EXT-MARKER-HOLD (1:EXT-MARKER-LENGTH)
012700        COMPUTE EXT-SCAN-COL = EXT-SCAN-COL + EXT-MARKER-LENGTH
012800        MOVE "Y" TO EXT-MARKER-FOUND-SW
012900     ELSE
013000        ADD 1 TO EXT-SCAN-COL
013100     END-IF.
013200*--------------------------------------------------------------
013300
013400 PEXT-LIFT-NUMBER-AFTER-MARKER.
013500*    Skip past any of " no : # - " that follows the marker word
013600*    (EXT-SCAN-COL is already past the marker itself), then
013700*    lift a run of 3-20 letters, digits, dash, underscore or
013800*    slash as the invoice number, then trim any trailing
013900*    " : # - /" left over from punctuation that closed the run
014000*    (a line-ending "/" or a trailing dash before a blank run
014100*    would otherwise ride along into INV-NUMBER).
014200     PERFORM PEXT-SKIP-NON-TOKEN-CHARS.
014300     PERFORM PEXT-LIFT-NUMBER-TOKEN-RUN.
014400     PERFORM PEXT-TRIM-TRAILING-SEPARATOR.
014500     IF EXT-TOKEN-LENGTH >= 3 AND EXT-TOKEN-LENGTH <= 20
014600        MOVE EXT-TOKEN-HOLD (1:EXT-TOKEN-LENGTH)
014700             TO INV-NUMBER (IV-SUBSCRIPT)
014800        MOVE "Y" TO EXT-NUMBER-FOUND-SW
014900     END-IF.
015000*--------------------------------------------------------------
015100
015200 PEXT-TRIM-TRAILING-SEPARATOR.
015300*    Walks backward from the end of the just-lifted run, shaving
015400*    off the punctuation that closed it -- a run that ends on a
015500*    letter or digit stops on the first test, so clean invoice
015600*    numbers are never touched by this paragraph at all.
015700     MOVE "N" TO EXT-LIFT-DONE-SW.
015800     PERFORM PEXT-TEST-ONE-TRAILING-CHAR
015900             UNTIL EXT-TOKEN-LENGTH = 0
016000                OR EXT-LIFT-DONE-SW = "Y".
016100*--------------------------------------------------------------
016200
016300 PEXT-TEST-ONE-TRAILING-CHAR.
016400*    Same charset as PEXT-SKIP-NON-TOKEN-CHARS skips on the
016500*    leading side, applied here to the last byte of the run
016600*    instead of the first byte after the marker.
016700     MOVE EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1) TO EXT-SCAN-CHAR.
016800     IF EXT-SCAN-CHAR = ":" OR "#" OR "-" OR "/" OR SPACE
016900        MOVE SPACE TO EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
017000        SUBTRACT 1 FROM EXT-TOKEN-LENGTH
017100     ELSE
017200        MOVE "Y" TO EXT-LIFT-DONE-SW
017300     END-IF.
017400*--------------------------------------------------------------
017500
017600 PEXT-SKIP-NON-TOKEN-CHARS.
017700*    Walks forward over caption punctuation ("no", ":", "#", "-",
017800*    blanks) between the marker word and the actual number so the
017900*    lift paragraph below always starts on the number itself.
018000     MOVE "N" TO EXT-SKIP-DONE-SW.
018100     PERFORM PEXT-TEST-ONE-SKIP-CHAR
018200             UNTIL EXT-SCAN-COL > 80
018300                OR EXT-SKIP-DONE-SW = "Y".
018400*--------------------------------------------------------------
018500
018600 PEXT-TEST-ONE-SKIP-CHAR.
018700*    Letter or digit ends the skip; anything else (space, colon,
018800*    hash, dash) is caption punctuation and gets passed over.
018900     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
019000     IF EXT-SCAN-CHAR IS ALPHABETIC OR EXT-SCAN-CHAR IS NUMERIC
019100        MOVE "Y" TO EXT-SKIP-DONE-SW
019200     ELSE
019300        ADD 1 TO EXT-SCAN-COL
019400     END-IF.
019500*--------------------------------------------------------------
019600
019700 PEXT-LIFT-NUMBER-TOKEN-RUN.
019800*    Caps out at 20 bytes (EXT-TOKEN-HOLD's own width) even if the
019900*    run itself runs longer on the line -- a longer run fails the
020000*    length test in PEXT-LIFT-NUMBER-AFTER-MARKER anyway.
020100     MOVE ZERO TO EXT-TOKEN-LENGTH.
020200     MOVE SPACES TO EXT-TOKEN-HOLD.
020300     MOVE "N" TO EXT-LIFT-DONE-SW.
020400     PERFORM PEXT-LIFT-ONE-NUMBER-CHAR
020500             UNTIL EXT-SCAN-COL > 80
020600                OR EXT-TOKEN-LENGTH >= 20
020700                OR EXT-LIFT-DONE-SW = "Y".
020800*--------------------------------------------------------------
020900
021000 PEXT-LIFT-ONE-NUMBER-CHAR.
021100*    Letters, digits, dash, underscore and slash are all valid
021200*    invoice-number characters per the extraction rule -- the
021300*    first byte outside that set ends the run.
021400     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
021500     IF EXT-SCAN-CHAR IS ALPHABETIC
021600        OR EXT-SCAN-CHAR IS NUMERIC
021700        OR EXT-SCAN-CHAR = "-" OR "_" OR "/"
021800        ADD 1 TO EXT-TOKEN-LENGTH
021900        MOVE EXT-SCAN-CHAR TO
022000             EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
022100        ADD 1 TO EXT-SCAN-COL
022200     ELSE
022300        MOVE "Y" TO EXT-LIFT-DONE-SW
022400     END-IF.
022500*--------------------------------------------------------------
022600
022700 PEXT-FIND-INVOICE-DATE.
022800*    First the "date" hint followed by a date token, else the
022900*    first date-looking token anywhere that parses validly.  An
023000*    invoice with no usable date at all leaves INV-DATE-FOUND-SW
023100*    "N" rather than forcing a guess -- PLMATCH.CBL's own date
023200*    filter already treats a missing invoice date as a pass.
023300     MOVE SPACES TO INV-DATE (IV-SUBSCRIPT).
023400     MOVE ZERO TO INV-DAYNUM (IV-SUBSCRIPT).
023500     MOVE "N" TO INV-DATE-FOUND-SW (IV-SUBSCRIPT).
023600     MOVE "N" TO EXT-DATE-FOUND-SW.
023700     PERFORM PEXT-TEST-LINE-FOR-DATE-HINT
023800             VARYING EXT-LINE-SUB FROM 1 BY 1
023900             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
024000                OR EXT-DATE-FOUND.
024100     IF EXT-DATE-FOUND-SW NOT = "Y"
024200        PERFORM PEXT-SCAN-FOR-ANY-DATE-TOKEN
024300     END-IF.
024400*--------------------------------------------------------------
024500
024600 PEXT-TEST-LINE-FOR-DATE-HINT.
024700*    "date" marker is 4 bytes but EXT-MARKER-HOLD is fixed at
024800*    PIC X(07), so the literal is padded out with trailing spaces
024900*    to the full field width before the compare in the scan below.
025000     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
025100     MOVE "date   " TO EXT-MARKER-HOLD.
025200     MOVE 4 TO EXT-MARKER-LENGTH.
025300     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
025400     IF EXT-MARKER-FOUND
025500        PERFORM PEXT-SKIP-NON-TOKEN-CHARS
025600        PERFORM PEXT-LIFT-DATE-TOKEN-RUN
025700        PERFORM PEXT-TRY-DATE-TOKEN
025800     END-IF.
025900*--------------------------------------------------------------
026000
026100 PEXT-SCAN-FOR-ANY-DATE-TOKEN.
026200*    No "date" hint anywhere on the document -- fall back to the
026300*    first date-shaped token that actually parses, wherever it
026400*    sits on whichever line.
026500     PERFORM PEXT-SCAN-ONE-LINE-FOR-DATE
026600             VARYING EXT-LINE-SUB FROM 1 BY 1
026700             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
026800                OR EXT-DATE-FOUND.
026900*--------------------------------------------------------------
027000
027100 PEXT-SCAN-ONE-LINE-FOR-DATE.
027200*    One line, column by column, trying every run of date-looking
027300*    characters in turn until one of them parses or the line runs
027400*    out.
027500     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
027600     MOVE 1 TO EXT-SCAN-COL.
027700     PERFORM PEXT-SCAN-ONE-COLUMN-FOR-DATE
027800             UNTIL EXT-SCAN-COL > 80
027900                OR EXT-DATE-FOUND.
028000*--------------------------------------------------------------
028100
028200 PEXT-SCAN-ONE-COLUMN-FOR-DATE.
028300*    Skip whatever is not date material, lift what follows, try
028400*    to parse it; a failed parse still has to move EXT-SCAN-COL
028500*    forward by hand since the lift itself stopped on a non-date
028600*    byte rather than consuming one.
028700     PERFORM PEXT-SKIP-NON-TOKEN-CHARS.
028800     IF EXT-SCAN-COL > 80
028900        GO TO PEXT-SCAN-ONE-COLUMN-FOR-DATE-EXIT.
029000     PERFORM PEXT-LIFT-DATE-TOKEN-RUN.
029100     IF EXT-TOKEN-LENGTH > 0
029200        PERFORM PEXT-TRY-DATE-TOKEN
029300     ELSE
029400        ADD 1 TO EXT-SCAN-COL
029500     END-IF.
029600 PEXT-SCAN-ONE-COLUMN-FOR-DATE-EXIT.
029700     EXIT.
029800*--------------------------------------------------------------
029900
030000 PEXT-LIFT-DATE-TOKEN-RUN.
030100*    Digits and the three date separators only -- letters are
030200*    never part of a date token, unlike the invoice-number run.
030300     MOVE ZERO TO EXT-TOKEN-LENGTH.
030400     MOVE SPACES TO EXT-TOKEN-HOLD.
030500     MOVE "N" TO EXT-LIFT-DONE-SW.
030600     PERFORM PEXT-LIFT-ONE-DATE-CHAR
030700             UNTIL EXT-SCAN-COL > 80
030800                OR EXT-TOKEN-LENGTH >= 10
030900                OR EXT-LIFT-DONE-SW = "Y".
031000*--------------------------------------------------------------
031100
031200 PEXT-LIFT-ONE-DATE-CHAR.
031300*    Ten bytes covers the widest date shape this copybook parses
031400*    (DD-MM-YYYY); nothing date-shaped ever needs an eleventh.
031500     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
031600     IF EXT-SCAN-CHAR IS NUMERIC
031700        OR EXT-SCAN-CHAR = "/" OR "-" OR "."
031800        ADD 1 TO EXT-TOKEN-LENGTH
031900        MOVE EXT-SCAN-CHAR TO
032000             EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
032100        ADD 1 TO EXT-SCAN-COL
032200     ELSE
032300        MOVE "Y" TO EXT-LIFT-DONE-SW
032400     END-IF.
032500*--------------------------------------------------------------
032600
032700 PEXT-TRY-DATE-TOKEN.
032800*    Hands the lifted run to PLPARSEDT.CBL; a genuine date comes
032900*    back rebuilt as ISO text for the table (INV-DATE prints as
033000*    typed in the MATCHOUT report) and as a day-serial number for
033100*    PLMATCH.CBL's date-window delta.
033200     IF EXT-TOKEN-LENGTH > 0
033300        MOVE EXT-TOKEN-HOLD (1:10) TO PDTE-DATE-TOKEN
033400        PERFORM PDTE-PARSE-DATE-TOKEN
033500        IF PDTE-DATE-FOUND
033600           MOVE PDTE-CCYY TO EXT-ISO-CCYY
033700           MOVE PDTE-MM TO EXT-ISO-MM
033800           MOVE PDTE-DD TO EXT-ISO-DD
033900           MOVE EXT-ISO-DATE TO INV-DATE (IV-SUBSCRIPT)
034000           MOVE PDTE-DAYNUM TO INV-DAYNUM (IV-SUBSCRIPT)
034100           MOVE "Y" TO INV-DATE-FOUND-SW (IV-SUBSCRIPT)
034200           MOVE "Y" TO EXT-DATE-FOUND-SW
034300        END-IF
034400     END-IF.
034500*--------------------------------------------------------------
034600
034700 PEXT-FIND-TOTAL-AMOUNT.
034800*    total <token>  or  montant <token>; else the maximum of
034900*    every amount-looking token anywhere in the text.  This order
035000*    mirrors PEXT-FIND-INVOICE-NUMBER's marker-then-fallback
035100*    shape, but the fallback here is a full-document scan instead
035200*    of a second fixed marker, since there is no equally reliable
035300*    third marker word for a total amount.
035400     MOVE ZERO TO INV-AMOUNT (IV-SUBSCRIPT).
035500     MOVE "N" TO INV-AMT-FOUND (IV-SUBSCRIPT).
035600     PERFORM PEXT-SCAN-FOR-TOTAL-MARKER.
035700     IF EXT-AMOUNT-FOUND-SW NOT = "Y"
035800        PERFORM PEXT-SCAN-FOR-MONTANT-MARKER
035900     END-IF.
036000     IF EXT-AMOUNT-FOUND-SW NOT = "Y"
036100        PERFORM PEXT-SCAN-FOR-MAX-AMOUNT
036200     END-IF.
036300*--------------------------------------------------------------
036400
036500 PEXT-SCAN-FOR-TOTAL-MARKER.
036600*    English "total" hint tried first -- this shop's own invoice
036700*    stock favors it even on otherwise-French documents.
036800     MOVE "N" TO EXT-AMOUNT-FOUND-SW.
036900     PERFORM PEXT-TEST-LINE-FOR-TOTAL
037000             VARYING EXT-LINE-SUB FROM 1 BY 1
037100             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
037200                OR EXT-AMOUNT-FOUND.
037300*--------------------------------------------------------------
037400
037500 PEXT-TEST-LINE-FOR-TOTAL.
037600*    "total" is 5 bytes; EXT-MARKER-HOLD's PIC X(07) is padded
037700*    with trailing spaces the same way the date hint's literal is.
037800     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
037900     MOVE "total  " TO EXT-MARKER-HOLD.
038000     MOVE 5 TO EXT-MARKER-LENGTH.
038100     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
038200     IF EXT-MARKER-FOUND
038300        PERFORM PEXT-SKIP-NON-TOKEN-CHARS
038400        PERFORM PEXT-LIFT-AMOUNT-TOKEN-RUN
038500        PERFORM PEXT-TRY-AMOUNT-TOKEN
038600     END-IF.
038700*--------------------------------------------------------------
038800
038900 PEXT-SCAN-FOR-MONTANT-MARKER.
039000*    French fallback hint, tried only when "total" was not found
039100*    anywhere on the document.
039200     MOVE "N" TO EXT-AMOUNT-FOUND-SW.
039300     PERFORM PEXT-TEST-LINE-FOR-MONTANT
039400             VARYING EXT-LINE-SUB FROM 1 BY 1
039500             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
039600                OR EXT-AMOUNT-FOUND.
039700*--------------------------------------------------------------
039800
039900 PEXT-TEST-LINE-FOR-MONTANT.
040000*    "montant" fills the marker field exactly -- no padding spaces
040100*    needed the way "date" and "total" require.
040200     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
040300     MOVE "montant" TO EXT-MARKER-HOLD.
040400     MOVE 7 TO EXT-MARKER-LENGTH.
040500     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
040600     IF EXT-MARKER-FOUND
040700        PERFORM PEXT-SKIP-NON-TOKEN-CHARS
040800        PERFORM PEXT-LIFT-AMOUNT-TOKEN-RUN
040900        PERFORM PEXT-TRY-AMOUNT-TOKEN
041000     END-IF.
041100*--------------------------------------------------------------
041200
041300 PEXT-LIFT-AMOUNT-TOKEN-RUN.
041400*    Digits, the two decimal/thousands separator characters, a
041500*    sign and embedded spaces -- PLPARSEAM.CBL itself sorts out
041600*    which separator is the decimal point and strips the blanks.
041700     MOVE ZERO TO EXT-TOKEN-LENGTH.
041800     MOVE SPACES TO EXT-TOKEN-HOLD.
041900     MOVE "N" TO EXT-LIFT-DONE-SW.
042000     PERFORM PEXT-LIFT-ONE-AMOUNT-CHAR
042100             UNTIL EXT-SCAN-COL > 80
042200                OR EXT-TOKEN-LENGTH >= 20
042300                OR EXT-LIFT-DONE-SW = "Y".
042400*--------------------------------------------------------------
042500
042600 PEXT-LIFT-ONE-AMOUNT-CHAR.
042700*    A space inside the run is kept, not skipped -- it may be the
042800*    thousands separator the French invoice stock uses, and
042900*    PLPARSEAM.CBL's own strip pass removes it if it is not.
043000     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
043100     IF EXT-SCAN-CHAR IS NUMERIC
043200        OR EXT-SCAN-CHAR = "." OR "," OR "+" OR "-" OR SPACE
043300        ADD 1 TO EXT-TOKEN-LENGTH
043400        MOVE EXT-SCAN-CHAR TO
043500             EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
043600        ADD 1 TO EXT-SCAN-COL
043700     ELSE
043800        MOVE "Y" TO EXT-LIFT-DONE-SW
043900     END-IF.
044000*--------------------------------------------------------------
044100
044200 PEXT-TRY-AMOUNT-TOKEN.
044300*    Hands the lifted run to PLPARSEAM.CBL; a failed parse (e.g.
044400*    a run of bare spaces, or punctuation with no digits) simply
044500*    leaves INV-AMT-FOUND untouched for this marker.
044600     IF EXT-TOKEN-LENGTH > 0
044700        MOVE EXT-TOKEN-HOLD TO PAMT-AMOUNT-TOKEN
044800        PERFORM PAMT-PARSE-AMOUNT-TOKEN
044900        IF PAMT-AMOUNT-FOUND
045000           MOVE PAMT-SIGNED-AMOUNT TO INV-AMOUNT (IV-SUBSCRIPT)
045100           MOVE "Y" TO INV-AMT-FOUND (IV-SUBSCRIPT)
045200           MOVE "Y" TO EXT-AMOUNT-FOUND-SW
045300        END-IF
045400     END-IF.
045500*--------------------------------------------------------------
045600
045700 PEXT-SCAN-FOR-MAX-AMOUNT.
045800*    Neither TOTAL nor MONTANT hint was on the document -- the
045900*    largest amount-looking token anywhere is taken as the total,
046000*    on the theory that a grand total nearly always out-sizes the
046100*    line items that make it up.
046200     MOVE ZERO TO EXT-MAX-AMOUNT-SO-FAR.
046300     MOVE "N" TO EXT-MAX-AMOUNT-SW.
046400     PERFORM PEXT-SCAN-ONE-LINE-FOR-MAX
046500             VARYING EXT-LINE-SUB FROM 1 BY 1
046600             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT.
046700     IF EXT-MAX-AMOUNT-SW = "Y"
046800        MOVE EXT-MAX-AMOUNT-SO-FAR TO INV-AMOUNT (IV-SUBSCRIPT)
046900        MOVE "Y" TO INV-AMT-FOUND (IV-SUBSCRIPT)
047000     END-IF.
047100*--------------------------------------------------------------
047200
047300 PEXT-SCAN-ONE-LINE-FOR-MAX.
047400*    Unlike the marker scans, every column of every line is
047500*    walked here -- there is no early exit, since the largest
047600*    amount could be on the last line of the document.
047700     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
047800     MOVE 1 TO EXT-SCAN-COL.
047900     PERFORM PEXT-SCAN-ONE-COLUMN-FOR-MAX
048000             UNTIL EXT-SCAN-COL > 80.
048100*--------------------------------------------------------------
048200
048300 PEXT-SCAN-ONE-COLUMN-FOR-MAX.
048400*    A run of 3+ characters is worth a parse attempt (the 2-byte
048500*    floor screens out stray single digits like a line number or
048600*    a quantity column); anything shorter just moves the scan on.
048700     PERFORM PEXT-SKIP-NON-TOKEN-CHARS.
048800     IF EXT-SCAN-COL > 80
048900        GO TO PEXT-SCAN-ONE-COLUMN-FOR-MAX-EXIT.
049000     PERFORM PEXT-LIFT-AMOUNT-TOKEN-RUN.
049100     IF EXT-TOKEN-LENGTH > 2
049200        MOVE EXT-TOKEN-HOLD TO PAMT-AMOUNT-TOKEN
049300        PERFORM PAMT-PARSE-AMOUNT-TOKEN
049400        PERFORM PEXT-KEEP-IF-LARGER
049500     ELSE
049600        ADD 1 TO EXT-SCAN-COL
049700     END-IF.
049800 PEXT-SCAN-ONE-COLUMN-FOR-MAX-EXIT.
049900     EXIT.
050000*--------------------------------------------------------------
050100
050200 PEXT-KEEP-IF-LARGER.
050300*    First successful parse is always kept regardless of size
050400*    (the EXT-MAX-AMOUNT-SW test), every later one only if it
050500*    beats the running maximum.
050600     IF PAMT-AMOUNT-FOUND
050700        IF PAMT-SIGNED-AMOUNT > EXT-MAX-AMOUNT-SO-FAR
050800           OR EXT-MAX-AMOUNT-SW NOT = "Y"
050900           MOVE PAMT-SIGNED-AMOUNT TO EXT-MAX-AMOUNT-SO-FAR
051000           MOVE "Y" TO EXT-MAX-AMOUNT-SW
051100        END-IF
051200     END-IF.
051300*--------------------------------------------------------------
051400
051500 PEXT-FIND-CURRENCY.
051600*    This shop's vendor files are all EUR-denominated -- an
051700*    "eur"/euro mark anywhere in the text only confirms what is
051800*    already true, so the stored currency is always EUR.
051900     MOVE "EUR" TO INV-CURRENCY (IV-SUBSCRIPT).
052000*--------------------------------------------------------------
