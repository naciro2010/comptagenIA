000100*    PLMATCH.CBL -- invoice/bank matching engine library.
000200*--------------------------------------------------------------
000300*    Change log
000400*    2006-11-22  RVS  0062  Initial write-up -- amount tolerance,
000500*                            date window, substring/windowed
000600*                            similarity score, exact-amount bonus.
000700*    2006-12-04  RVS  0065  Missing invoice date no longer fails
000800*                            the date filter (per reconciliation
000900*                            clerks' request -- partial invoices
001000*                            still get a shot at a bank match).
001100*    2009-02-17  RVS  0079  Score capped at 105 after the bonus.
001200*--------------------------------------------------------------
001300 PMAT-AMOUNT-FILTER.
001400*    Candidate passes iff the invoice has an amount and the two
001500*    absolute amounts differ by no more than the tolerance.
001600     MOVE "N" TO PMAT-AMOUNT-FILTER-PASS-SW.
001700     MOVE "N" TO PMAT-EXACT-AMOUNT-SW.
001800     IF INV-AMT-FOUND (IV-SUBSCRIPT) = "Y"
001900        MOVE INV-AMOUNT (IV-SUBSCRIPT) TO PMAT-ABS-INV-AMOUNT
002000        IF PMAT-ABS-INV-AMOUNT < 0
002100           COMPUTE PMAT-ABS-INV-AMOUNT = PMAT-ABS-INV-AMOUNT * -1
002200        END-IF
002300        MOVE TXN-AMT (BK-SUBSCRIPT) TO PMAT-ABS-TXN-AMOUNT
002400        IF PMAT-ABS-TXN-AMOUNT < 0
002500           COMPUTE PMAT-ABS-TXN-AMOUNT = PMAT-ABS-TXN-AMOUNT * -1
002600        END-IF
002700        COMPUTE PMAT-AMOUNT-DIFF =
002800           PMAT-ABS-INV-AMOUNT - PMAT-ABS-TXN-AMOUNT
002900        IF PMAT-AMOUNT-DIFF < 0
003000           COMPUTE PMAT-AMOUNT-DIFF = PMAT-AMOUNT-DIFF * -1
003100        END-IF
003200        IF PMAT-AMOUNT-DIFF <= PMAT-AMOUNT-TOLERANCE
003300           MOVE "Y" TO PMAT-AMOUNT-FILTER-PASS-SW
003400        END-IF
003500        IF PMAT-ABS-INV-AMOUNT = PMAT-ABS-TXN-AMOUNT
003600           MOVE "Y" TO PMAT-EXACT-AMOUNT-SW
003700        END-IF
003800     END-IF.
003900*--------------------------------------------------------------
004000
004100 PMAT-DATE-FILTER.
004200*    A missing invoice or transaction date passes, unpenalized.
004300*    Otherwise pass iff the transaction date is on or after the
004400*    invoice date and within the date window.
004500     MOVE "N" TO PMAT-DATE-FILTER-PASS-SW.
004600     IF INV-DATE-FOUND-SW (IV-SUBSCRIPT) NOT = "Y"
004700        MOVE "Y" TO PMAT-DATE-FILTER-PASS-SW
004800     ELSE
004900        COMPUTE PMAT-DATE-DELTA =
005000           TXN-DAYNUM (BK-SUBSCRIPT) - INV-DAYNUM (IV-SUBSCRIPT)
005100        IF PMAT-DATE-DELTA >= 0
005200           AND PMAT-DATE-DELTA <= PMAT-DATE-WINDOW-DAYS
005300           MOVE "Y" TO PMAT-DATE-FILTER-PASS-SW
005400        END-IF
005500     END-IF.
005600*--------------------------------------------------------------
005700
005800 PMAT-SCORE-CANDIDATE.
005900*    Runs both filters; on a pass, scores the candidate by
006000*    textual similarity plus the exact-amount bonus.
006100     PERFORM PMAT-AMOUNT-FILTER.
006200     PERFORM PMAT-DATE-FILTER.
006300     MOVE "N" TO PMAT-CANDIDATE-PASSES-SW.
006400     MOVE ZERO TO PMAT-SCORE.
006500     IF PMAT-AMOUNT-FILTER-PASS AND PMAT-DATE-FILTER-PASS
006600        MOVE "Y" TO PMAT-CANDIDATE-PASSES-SW
006700        PERFORM PMAT-SIMILARITY
006800        MOVE PMAT-PCT TO PMAT-SCORE
006900        IF PMAT-EXACT-AMOUNT
007000           ADD 5 TO PMAT-SCORE
007100           IF PMAT-SCORE > 105
007200              MOVE 105 TO PMAT-SCORE
007300           END-IF
007400        END-IF
007500     END-IF.
007600*--------------------------------------------------------------
007700
007800 PMAT-SIMILARITY.
007900*    Base score 0-100 between the invoice number and the bank
008000*    description, case-insensitive: 100 if the shorter string
008100*    occurs bodily in the longer one, else the best windowed
008200*    character-match percentage.  Zero when the invoice number
008300*    was never extracted.
008400     MOVE ZERO TO PMAT-PCT.
008500     MOVE SPACES TO PMAT-TRIM-WORK.
008600     MOVE INV-NUMBER (IV-SUBSCRIPT) TO PMAT-TRIM-WORK.
008700     PERFORM PMAT-CALC-TRIMMED-LENGTH.
008800     MOVE PMAT-TRIM-LENGTH TO PMAT-NUM-LEN.
008900     IF PMAT-NUM-LEN = 0
009000        GO TO PMAT-SIMILARITY-EXIT.
009100
009200     MOVE SPACES TO PMAT-SHORTER-STR.
009300     MOVE PMAT-TRIM-WORK (1:PMAT-NUM-LEN)
009400          TO PMAT-SHORTER-STR (1:PMAT-NUM-LEN).
009500     INSPECT PMAT-SHORTER-STR CONVERTING
009600             "abcdefghijklmnopqrstuvwxyz" TO
009700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009800
009900     MOVE SPACES TO PMAT-TRIM-WORK.
010000     MOVE TXN-DESC-N (BK-SUBSCRIPT) TO PMAT-TRIM-WORK.
010100     PERFORM PMAT-CALC-TRIMMED-LENGTH.
010200     MOVE PMAT-TRIM-LENGTH TO PMAT-DESC-LEN.
010300     MOVE SPACES TO PMAT-LONGER-STR.
010400     MOVE PMAT-TRIM-WORK (1:PMAT-DESC-LEN)
010500          TO PMAT-LONGER-STR (1:PMAT-DESC-LEN).
010600     INSPECT PMAT-LONGER-STR CONVERTING
010700             "abcdefghijklmnopqrstuvwxyz" TO
010800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010900
011000     IF PMAT-NUM-LEN <= PMAT-DESC-LEN
011100        MOVE PMAT-NUM-LEN TO PMAT-SHORTER-LEN
011200        MOVE PMAT-DESC-LEN TO PMAT-LONGER-LEN
011300     ELSE
011400        MOVE PMAT-DESC-LEN TO PMAT-SHORTER-LEN
011500        MOVE PMAT-NUM-LEN TO PMAT-LONGER-LEN
011600        PERFORM PMAT-SWAP-SHORTER-LONGER
011700     END-IF.
011800
011900     PERFORM PMAT-CHECK-SUBSTRING.
012000     IF PMAT-SUB-FOUND
012100        MOVE 100 TO PMAT-PCT
012200     ELSE
012300        IF PMAT-SHORTER-LEN > 0
012400           PERFORM PMAT-SLIDE-WINDOWS
012500           COMPUTE PMAT-PCT ROUNDED =
012600              (PMAT-BEST-MATCH * 100) / PMAT-SHORTER-LEN
012700        END-IF
012800     END-IF.
012900 PMAT-SIMILARITY-EXIT.
013000     EXIT.
013100*--------------------------------------------------------------
013200
013300 PMAT-SWAP-SHORTER-LONGER.
013400*    Invoice number turned out longer than the description --
013500*    the shorter/longer roles swap, PMAT-TRIM-WORK as the go-
013600*    between since the two fields are the same PIC X(40).
013700     MOVE PMAT-SHORTER-STR TO PMAT-TRIM-WORK.
013800     MOVE PMAT-LONGER-STR TO PMAT-SHORTER-STR.
013900     MOVE PMAT-TRIM-WORK TO PMAT-LONGER-STR.
014000*--------------------------------------------------------------
014100
014200 PMAT-CHECK-SUBSTRING.
014300*    Does the shorter string occur as a contiguous run inside
014400*    the longer one?
014500     MOVE "N" TO PMAT-SUB-FOUND-SW.
014600     IF PMAT-SHORTER-LEN = 0
014700        GO TO PMAT-CHECK-SUBSTRING-EXIT.
014800     COMPUTE PMAT-WIN-LAST-START =
014900        PMAT-LONGER-LEN - PMAT-SHORTER-LEN + 1.
015000     PERFORM PMAT-TEST-ONE-SUBSTRING-START
015100             VARYING PMAT-WIN-START FROM 1 BY 1
015200             UNTIL PMAT-WIN-START > PMAT-WIN-LAST-START
015300                OR PMAT-SUB-FOUND.
015400 PMAT-CHECK-SUBSTRING-EXIT.
015500     EXIT.
015600*--------------------------------------------------------------
015700
015800 PMAT-TEST-ONE-SUBSTRING-START.
015900*    One window of the longer string, compared whole against
016000*    the shorter one; a single hit stops the enclosing PERFORM.
016100     IF PMAT-LONGER-STR (PMAT-WIN-START:PMAT-SHORTER-LEN)
016200        = PMAT-SHORTER-STR (1:PMAT-SHORTER-LEN)
016300        MOVE "Y" TO PMAT-SUB-FOUND-SW
016400     END-IF.
016500*--------------------------------------------------------------
016600
016700 PMAT-SLIDE-WINDOWS.
016800*    No bodily substring match -- slide the shorter string over
016900*    every equal-length window of the longer one, keeping the
017000*    best position-by-position character-match count.
017100     MOVE ZERO TO PMAT-BEST-MATCH.
017200     COMPUTE PMAT-WIN-LAST-START =
017300        PMAT-LONGER-LEN - PMAT-SHORTER-LEN + 1.
017400     PERFORM PMAT-SLIDE-ONE-WINDOW
017500             VARYING PMAT-WIN-START FROM 1 BY 1
017600             UNTIL PMAT-WIN-START > PMAT-WIN-LAST-START.
017700*--------------------------------------------------------------
017800
017900 PMAT-SLIDE-ONE-WINDOW.
018000*    Counts character matches for one alignment of the shorter
018100*    string against the longer; PMAT-SLIDE-WINDOWS keeps the
018200*    best of these across every alignment.
018300     MOVE ZERO TO PMAT-MATCH-COUNT.
018400     PERFORM PMAT-COUNT-ONE-CHAR-MATCH
018500             VARYING PMAT-CHAR-I FROM 1 BY 1
018600             UNTIL PMAT-CHAR-I > PMAT-SHORTER-LEN.
018700     IF PMAT-MATCH-COUNT > PMAT-BEST-MATCH
018800        MOVE PMAT-MATCH-COUNT TO PMAT-BEST-MATCH
018900     END-IF.
019000*--------------------------------------------------------------
019100
019200 PMAT-COUNT-ONE-CHAR-MATCH.
019300*    One position of the current window; PMAT-LONG-POS is where
019400*    that position falls in the (untrimmed) longer string.
019500     COMPUTE PMAT-LONG-POS = PMAT-WIN-START + PMAT-CHAR-I - 1.
019600     MOVE PMAT-SHORTER-STR (PMAT-CHAR-I:1) TO PMAT-CHAR-A.
019700     MOVE PMAT-LONGER-STR (PMAT-LONG-POS:1) TO PMAT-CHAR-B.
019800     IF PMAT-CHAR-A = PMAT-CHAR-B
019900        ADD 1 TO PMAT-MATCH-COUNT
020000     END-IF.
020100*--------------------------------------------------------------
020200
020300 PMAT-CALC-TRIMMED-LENGTH.
020400*    Length of PMAT-TRIM-WORK ignoring trailing spaces.
020500     MOVE 40 TO PMAT-TRIM-LENGTH.
020600     PERFORM PMAT-SHRINK-ONE-TRIM-STEP
020700             UNTIL PMAT-TRIM-LENGTH = 0
020800                OR PMAT-TRIM-WORK (PMAT-TRIM-LENGTH:1)
020900                   NOT = SPACE.
021000*--------------------------------------------------------------
021100
021200 PMAT-SHRINK-ONE-TRIM-STEP.
021300*    One byte off the end; the UNTIL clause above stops us the
021400*    moment a non-blank byte is the new last character.
021500     SUBTRACT 1 FROM PMAT-TRIM-LENGTH.
021600*--------------------------------------------------------------
