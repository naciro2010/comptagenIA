000100*    wsparsedt.cbl
000200*--------------------------------------------------------------
000300*    WORKING-STORAGE used by PLPARSEDT.CBL (date token parsing).
000400*    Adapted 1999-03-02 RVS from the old wsdate.cbl GDTV- block
000500*    that backed the CRT date-accept routine PLDATE.CBL; the
000600*    MM/DD/CCYY redefine and the leap-year scratch fields are
000700*    kept, the 88-level year-range checking is dropped (we now
000800*    parse a free-text token, not an already-typed field).
000900*--------------------------------------------------------------
001000*    Field received by PLPARSEDT from the caller:
001100*       PDTE-DATE-TOKEN    ---  raw text token, e.g. 12/03/2024
001200*--------------------------------------------------------------
001300*    Fields returned to the caller:
001400*       PDTE-DATE-FOUND-SW ---  "Y" parsed ok, "N" not found
001500*       PDTE-DATE-CCYYMMDD ---  date as CCYYMMDD, zero if "N"
001600*       PDTE-DAYNUM        ---  serial day number for delta math
001700*--------------------------------------------------------------
001800 01  PDTE-DATE-TOKEN              PIC X(10).
001900
002000 01  PDTE-DATE-FOUND-SW           PIC X.
002100     88  PDTE-DATE-FOUND          VALUE "Y".
002200
002300 01  PDTE-DATE-CCYYMMDD           PIC 9(8).
002400 01  PDTE-DATE-BROKEN-DOWN REDEFINES PDTE-DATE-CCYYMMDD.
002500     05  PDTE-CCYY                PIC 9(4).
002600     05  PDTE-MM                  PIC 99.
002700         88  PDTE-MONTH-VALID     VALUE 1 THRU 12.
002800     05  PDTE-DD                  PIC 99.
002900
003000 01  PDTE-DAYNUM                  PIC 9(7) COMP.
003100
003200*    Days-in-month table, adapted from the old GDTV-MATRIX month
003300*    name table -- same 12-occurrence shape, the content is now
003400*    a day count instead of a month name so PDTE-CALC-DAY-SERIAL
003500*    can walk whole elapsed months.
003600 01  PDTE-MATRIX.
003700     02  PDTE-TABLE-MONTH OCCURS 12 TIMES.
003800         05  PDTE-TABLE-MONTH-NUMBER   PIC 99 COMP.
003900         05  PDTE-TABLE-MONTH-DAYS     PIC 99 COMP.
004000     02  FILLER                        PIC X(04).
004100
004200*    Scratch calc fields -- kept at the 77 level, same as the
004300*    old GDTV-DATE-TEMP-FOR-CALC/GDTV-LEAP-YEAR-REMAINDER/
004400*    GDTV-LEAP-YEAR-DUMMY-QUO block in wsdate.cbl, since none of
004500*    them belong to any record the rest of this copybook cares
004600*    about.
004700 77  PDTE-SEP-1                   PIC X.
004800 77  PDTE-SEP-2                   PIC X.
004900 77  PDTE-PART-1                  PIC 9(4) COMP.
005000 77  PDTE-PART-2                  PIC 9(4) COMP.
005100 77  PDTE-PART-3                  PIC 9(4) COMP.
005200 77  PDTE-DATE-TEMP-FOR-CALC      PIC 9(7) COMP.
005300 77  PDTE-LEAP-YEAR-REMAINDER     PIC 999  COMP.
005400 77  PDTE-LEAP-YEAR-DUMMY-QUO     PIC 9999 COMP.
005500 77  PDTE-IS-LEAP-YEAR-SW         PIC X.
005600     88  PDTE-IS-LEAP-YEAR        VALUE "Y".
005700 77  PDTE-SUBSCRIPT               PIC 99   COMP.
005800 77  PDTE-SUBSCRIPT2              PIC 99   COMP.
005900 77  PDTE-DAY-WIDTH               PIC 99   COMP.
006000 77  PDTE-YEAR-WIDTH              PIC 99   COMP.
006100 77  PDTE-ONE-CHAR-HOLD           PIC X.
