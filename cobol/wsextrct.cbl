000100*    wsextrct.cbl
000200*--------------------------------------------------------------
000300*    WORKING-STORAGE used by PLEXTRACT.CBL (invoice field
000400*    extraction).  New copybook, written 1999-03-18 RVS in the
000500*    same received/returned linkage style as wsparsedt.cbl and
000600*    wsparsea.cbl.
000700*--------------------------------------------------------------
000800*    Fields received by PLEXTRACT from the caller:
000900*       IV-SUBSCRIPT       --- INVOICE-TABLE entry being filled
001000*       EXT-TEXT-LINE       --- the invoice's buffered text lines
001100*       EXT-LINE-COUNT      --- how many of those lines are used
001200*--------------------------------------------------------------
001300*    Fields returned to the caller:
001400*       INV-NUMBER, INV-DATE, INV-AMOUNT, INV-AMT-FOUND and
001500*       INV-CURRENCY of INVOICE-TABLE (IV-SUBSCRIPT) -- those
001600*       fields live in the main program's INVOICE-TABLE, not
001700*       here.
001800*--------------------------------------------------------------
001900 01  IV-SUBSCRIPT                 PIC 99   COMP.
002000
002100 01  EXT-TEXT-BUFFER.
002200     05  EXT-TEXT-LINE OCCURS 100 TIMES
002300                        PIC X(80).
002400
002500 01  EXT-LINE-COUNT               PIC 999  COMP.
002600
002700 01  EXT-ISO-DATE-AREA.
002800     05  EXT-ISO-DATE.
002900         10  EXT-ISO-CCYY         PIC 9(4).
003000         10  FILLER               PIC X VALUE "-".
003100         10  EXT-ISO-MM           PIC 99.
003200         10  FILLER               PIC X VALUE "-".
003300         10  EXT-ISO-DD           PIC 99.
003400 01  EXT-ISO-DATE-PARTS REDEFINES EXT-ISO-DATE-AREA.
003500     05  EXT-ISO-CCYY-NUM         PIC 9(4).
003600     05  FILLER                   PIC X.
003700     05  EXT-ISO-MM-NUM           PIC 99.
003800     05  FILLER                   PIC X.
003900     05  EXT-ISO-DD-NUM           PIC 99.
004000
004100 01  EXT-SCRATCH.
004200     05  EXT-LINE-SUB             PIC 999  COMP.
004300     05  EXT-SCAN-LINE            PIC X(80).
004400     05  EXT-SCAN-COL             PIC 99   COMP.
004500     05  EXT-SCAN-CHAR            PIC X.
004600     05  EXT-TOKEN-HOLD           PIC X(20).
004700     05  EXT-TOKEN-LENGTH         PIC 99   COMP.
004800     05  EXT-NUMBER-FOUND-SW      PIC X.
004900         88  EXT-NUMBER-FOUND     VALUE "Y".
005000     05  EXT-DATE-FOUND-SW        PIC X.
005100         88  EXT-DATE-FOUND       VALUE "Y".
005200     05  EXT-AMOUNT-FOUND-SW      PIC X.
005300         88  EXT-AMOUNT-FOUND     VALUE "Y".
005400     05  EXT-SKIP-DONE-SW         PIC X.
005500     05  EXT-LIFT-DONE-SW         PIC X.
005600     05  EXT-MAX-AMOUNT-SW        PIC X.
005700     05  EXT-MAX-AMOUNT-SO-FAR    PIC S9(7)V99.
005800     05  EXT-MARKER-HOLD          PIC X(07).
005900     05  EXT-MARKER-LENGTH        PIC 99   COMP.
006000     05  EXT-MARKER-FOUND-SW      PIC X.
006100         88  EXT-MARKER-FOUND     VALUE "Y".
006200     05  FILLER                   PIC X(08).
