000100*    SLBANKTX.CBL -- FILE-CONTROL entry for the bank statement
000200*    input (BANKTXN).  New 1999-03-02 RVS.
000300     SELECT BANK-TXN-FILE ASSIGN TO "BANKTXN"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS IS WS-BANKTXN-STATUS.
