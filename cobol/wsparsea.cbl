000100*    wsparsea.cbl
000200*--------------------------------------------------------------
000300*    WORKING-STORAGE used by PLPARSEAM.CBL (amount token
000400*    parsing). New copybook, written 1999-03-02 RVS in the same
000500*    received/returned linkage style as wsparsedt.cbl.
000600*--------------------------------------------------------------
000700*    Field received by PLPARSEAM from the caller:
000800*       PAMT-AMOUNT-TOKEN   --- raw text token, e.g. 1.234,56
000900*--------------------------------------------------------------
001000*    Fields returned to the caller:
001100*       PAMT-AMOUNT-FOUND-SW --- "Y" parsed ok, "N" not found
001200*       PAMT-SIGNED-AMOUNT   --- value, 2 decimals, zero if "N"
001300*--------------------------------------------------------------
001400 01  PAMT-AMOUNT-TOKEN            PIC X(20).
001500
001600 01  PAMT-AMOUNT-FOUND-SW         PIC X.
001700     88  PAMT-AMOUNT-FOUND        VALUE "Y".
001800
001900 01  PAMT-SIGNED-AMOUNT           PIC S9(7)V99.
002000
002100 01  PAMT-SCRATCH.
002200     05  PAMT-SIGN-CHAR           PIC X.
002300     05  PAMT-DIGITS-ONLY         PIC X(20).
002400     05  PAMT-DIGITS-LENGTH       PIC 99   COMP.
002500     05  PAMT-INTEGER-PART        PIC 9(7) COMP.
002600     05  PAMT-DECIMAL-PART        PIC 99   COMP.
002700     05  PAMT-HAS-DECIMALS-SW     PIC X.
002800         88  PAMT-HAS-DECIMALS    VALUE "Y".
002900     05  PAMT-SCAN-SUBSCRIPT      PIC 99   COMP.
003000     05  PAMT-SUBSCRIPT-I         PIC 99   COMP.
003100     05  PAMT-ONE-CHAR            PIC X.
003200     05  PAMT-ONE-DIGIT           PIC 9.
003300     05  PAMT-TAIL-2-CHARS        PIC X(02).
003400     05  FILLER                   PIC X(08).
