000100*    FDXMLOUT.CBL -- FD and record for XML-EXPORT-FILE.  New
000200*    1999-03-02 RVS.  120-column lines of pretty-printed XML.
000300     FD  XML-EXPORT-FILE
000400         LABEL RECORDS ARE OMITTED.
000500
000600     01  XML-EXPORT-RECORD.
000700         05  XL-LINE                  PIC X(120).
