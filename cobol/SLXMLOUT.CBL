000100*    SLXMLOUT.CBL -- FILE-CONTROL entry for the XML export of
000200*    extracted invoices (XMLOUT).  New 1999-03-02 RVS.
000300     SELECT XML-EXPORT-FILE ASSIGN TO "XMLOUT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS IS WS-XMLOUT-STATUS.
