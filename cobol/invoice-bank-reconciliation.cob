000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. invoice-bank-reconciliation.
000300 AUTHOR. R V SEVERIN.
000400 INSTALLATION. ACCOUNTS PAYABLE SYSTEMS GROUP.
000500 DATE-WRITTEN. 1999-03-02.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED -- BATCH ACCOUNTING DATA.
000800*--------------------------------------------------------------
000900*    Change log
001000*    1999-03-02  RVS  0001  Initial write-up -- invoice text
001100*                             extraction, bank normalization,
001200*                             matching engine, MATCHOUT report.
001300*    1999-04-02  RVS  0015  Dropped the separate bare-marker
001400*                             invoice-number pass (see PLEXTRACT).
001500*    2001-06-05  JPH  0042  Y2K sweep -- re-verified date compare
001600*                             logic and the century window after
001700*                             the 2000 rollover; no code changes
001800*                             were required in this program.
001900*    2004-09-14  RVS  0088  Added the date-window day-delta test
002000*                             to the matching engine (4100/4200).
002100*    2006-11-20  RVS  0061  Max-of-all-amounts fallback wired in
002200*                             for invoices with no TOTAL/MONTANT
002300*                             hint line.
002400*    2006-11-22  RVS  0062  Matching engine rewritten around the
002500*                             new PLMATCH.CBL scoring library.
002600*    2006-12-04  RVS  0065  Missing invoice date no longer fails
002700*                             the date filter.
002800*    2009-02-17  RVS  0079  Score cap of 105 after the exact-
002900*                             amount bonus.
003000*    2011-08-30  RVS  0102  Added bank transactions read/accepted
003100*                             /skipped counts to the trailer.
003200*    2014-05-19  DMC  0119  Extraction control totals (invoices
003300*                             with an amount found, sum of those
003400*                             amounts) were being computed nowhere
003500*                             -- added the two counters and a new
003600*                             TRAILER-6 line so the audit trail
003700*                             shows PLEXTRACT's hit rate, not just
003800*                             PLMATCH's.
003900*--------------------------------------------------------------
004000*    TOP-OF-FORM is wired to channel 1 of the carriage-control
004100*    tape image MATCHOUT carries on a real printer; ADVANCING
004200*    PAGE in 5000-PRINT-HEADINGS relies on this mnemonic, not on
004300*    a literal channel number, so a forms-control change at the
004400*    print room does not touch the program.
004500 ENVIRONMENT DIVISION.
004600    CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900    INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100
005200*    Four logical files, one SELECT each -- two line-sequential
005300*    inputs (raw invoice text, raw bank download), two outputs
005400*    (the XML export, the MATCHOUT printer report).  Assignment
005500*    names are the shop's JCL DD/DLBL names, resolved at run
005600*    time, never a literal path.
005700          COPY "SLINVTX.CBL".
005800          COPY "SLBANKTX.CBL".
005900          COPY "SLXMLOUT.CBL".
006000          COPY "SLMATCHO.CBL".
006100
006200 DATA DIVISION.
006300    FILE SECTION.
006400
006500*    Record layout for each SELECT above, same order.  INVTXT's
006600*    FD also carries the *INVOICE/*END sentinel redefinition
006700*    2110-PROCESS-ONE-INVTXT-LINE tests against.
006800          COPY "FDINVTX.CBL".
006900          COPY "FDBANKTX.CBL".
007000          COPY "FDXMLOUT.CBL".
007100          COPY "FDMATCHO.CBL".
007200
007300    WORKING-STORAGE SECTION.
007400
007500*    File-status bytes for all four files above -- checked only
007600*    informally in this program (the AT END clauses on the READ
007700*    verbs below drive control flow), kept here the way every
007800*    program in this shop keeps them, for a dump to look at when
007900*    a run aborts mid-file.
008000          01  WS-FILE-STATUSES.
008100              05  WS-INVTXT-STATUS       PIC XX.
008200                  88  INVTXT-OK          VALUE "00".
008300                  88  INVTXT-EOF         VALUE "10".
008400              05  WS-BANKTXN-STATUS      PIC XX.
008500                  88  BANKTXN-OK         VALUE "00".
008600                  88  BANKTXN-EOF        VALUE "10".
008700              05  WS-XMLOUT-STATUS       PIC XX.
008800                  88  XMLOUT-OK          VALUE "00".
008900              05  WS-MATCHOUT-STATUS     PIC XX.
009000                  88  MATCHOUT-OK        VALUE "00".
009100              05  FILLER                 PIC X(02).
009200
009300*    End-of-file switch for the INVTXT priming-read loop in the
009400*    2000 series.
009500          01  W-END-OF-INVTXT            PIC X.
009600              88  END-OF-INVTXT          VALUE "Y".
009700
009800*    End-of-file switch for the BANKTXN priming-read loop in the
009900*    3000 series.
010000          01  W-END-OF-BANKTXN           PIC X.
010100              88  END-OF-BANKTXN         VALUE "Y".
010200
010300*    Set "Y" by 2200-START-NEW-INVOICE on an *INVOICE sentinel,
010400*    cleared "N" by 2400-END-CURRENT-INVOICE on the matching
010500*END -- lines arriving outside that bracket are not buffered.
010600          01  W-IN-AN-INVOICE-SW         PIC X.
010700              88  W-IN-AN-INVOICE        VALUE "Y".
010800
010900*    The extracted-invoice table.  Filled by the 2000-series
011000*    paragraphs below and by PLEXTRACT.CBL; read by the XML
011100*    export, the matching engine and the MATCHOUT report.
011200          01  INVOICE-TABLE-AREA.
011300              05  INVOICE-TABLE OCCURS 50 TIMES.
011400                  10  INV-FILENAME         PIC X(32).
011500                  10  INV-NUMBER           PIC X(20).
011600                  10  INV-DATE             PIC X(10).
011700                  10  INV-DAYNUM           PIC 9(7) COMP.
011800                  10  INV-DATE-FOUND-SW    PIC X.
011900                      88  INV-DATE-FOUND   VALUE "Y".
012000                  10  INV-AMOUNT           PIC S9(7)V99.
012100                  10  INV-AMT-FOUND        PIC X.
012200                      88  INV-AMT-IS-FOUND VALUE "Y".
012300                  10  INV-CURRENCY         PIC X(03).
012400                  10  INV-MATCHED-SW       PIC X.
012500                      88  INV-IS-MATCHED   VALUE "Y".
012600                  10  INV-MATCH-SCORE      PIC 999  COMP.
012700                  10  INV-MATCH-BK-SUB     PIC 999  COMP.
012800
012900          01  W-INVOICE-COUNT            PIC 99     COMP.
013000
013100*    Extraction control totals -- invoice count with a total
013200*    amount actually found, and the sum of just those found
013300*    amounts, accumulated in 2400-END-CURRENT-INVOICE and
013400*    surfaced on TRAILER-6 below.  A not-found invoice counts in
013500*    W-INVOICE-COUNT above but not in either of these two.
013600          01  W-INV-AMT-FOUND-COUNT      PIC 99     COMP.
013700          01  W-INV-AMOUNT-FOUND-SUM     PIC S9(9)V99.
013800
013900*    The normalized bank-transaction table, built by the
014000*    3000-series paragraphs below.
014100          01  BANK-TABLE-AREA.
014200              05  BANK-TABLE OCCURS 200 TIMES.
014300                  10  TXN-DATE-INT         PIC 9(8).
014400                  10  TXN-DAYNUM           PIC 9(7) COMP.
014500                  10  TXN-DESC-N           PIC X(40).
014600                  10  TXN-AMT              PIC S9(7)V99.
014700
014800*    Entries actually loaded into BANK-TABLE above -- not the
014900*    same as W-BANKTXN-READ-COUNT below, since a row that fails
015000*    3200-EDIT-BANK-ROW is read but never occupies a table slot.
015100          01  W-BANK-COUNT               PIC 999    COMP.
015200
015300*    BANKTXN intake totals for TRAILER-5 -- READ is every row
015400*    the file held, ACCEPT is how many made it into BANK-TABLE,
015500*    SKIP is READ minus ACCEPT; the three always foot together.
015600          01  W-BANKTXN-READ-COUNT       PIC 9(5)   COMP.
015700          01  W-BANKTXN-ACCEPT-COUNT     PIC 9(5)   COMP.
015800          01  W-BANKTXN-SKIP-COUNT       PIC 9(5)   COMP.
015900
016000*    Found-flags while editing one BANKTXN input row in 3200.
016100          01  W-BANK-EDIT-SWITCHES.
016200              05  W-BK-DATE-OK-SW        PIC X.
016300                  88  W-BK-DATE-OK       VALUE "Y".
016400              05  W-BK-AMOUNT-OK-SW      PIC X.
016500                  88  W-BK-AMOUNT-OK     VALUE "Y".
016600              05  FILLER                 PIC X(02).
016700
016800*    Matching-engine scan scratch -- best candidate so far for
016900*    the invoice currently under test in 4100/4200.
017000          01  W-MATCH-SCRATCH.
017100              05  W-BEST-SCORE           PIC S999   COMP.
017200              05  W-BEST-BK-SUB          PIC 999    COMP.
017300              05  W-MATCH-AMOUNT-SUM     PIC S9(9)V99.
017400              05  FILLER                 PIC X(02).
017500
017600*    Report work areas -- title, headings, detail, trailer; same
017700*    group/FILLER shape as the TITLE/HEADING-1/HEADING-2/
017800*    DETAIL-1 layout used on DEDUCTIBLES-REPORT, widened and
017900*    recolumned for the nine MATCHOUT fields.
018000          01  TITLE.
018100              05  FILLER                 PIC X(30) VALUE SPACES.
018200              05  FILLER                 PIC X(29) VALUE
018300                  "INVOICE/BANK RECONCILIATION".
018400              05  FILLER                 PIC X(18) VALUE SPACES.
018500              05  FILLER                 PIC X(05) VALUE "PAGE:".
018600              05  PAGE-NUMBER            PIC 9(04) VALUE 0.
018700
018800          01  HEADING-1.
018900              05  FILLER                 PIC X(21) VALUE
019000                  "FILENAME".
019100              05  FILLER                 PIC X(16) VALUE
019200                  "INV-NUMBER".
019300              05  FILLER                 PIC X(11) VALUE
019400                  "INV-DATE".
019500              05  FILLER                 PIC X(12) VALUE "AMOUNT".
019600              05  FILLER                 PIC X(08) VALUE
019700                  "MATCHED".
019800              05  FILLER                 PIC X(07) VALUE "SCORE".
019900              05  FILLER                 PIC X(11) VALUE
020000                  "BANK-DATE".
020100              05  FILLER                 PIC X(13) VALUE
020200                  "BANK-AMOUNT".
020300              05  FILLER                 PIC X(33) VALUE
020400                  "DESCRIPTION".
020500
020600*    Solid rule under the column headings -- printed once per
020700*    page by 5000-PRINT-HEADINGS, same "ALL dash" convention this
020800*    shop uses on every columnar report's heading rule.
020900          01  HEADING-2.
021000              05  FILLER                 PIC X(132) VALUE ALL "-".
021100
021200*    One 132-byte line per invoice, invoice-side columns always
021300*    filled, bank-side columns (D-BANK-nnn) blank when 5100 finds
021400*    INV-IS-MATCHED false for this entry.
021500          01  DETAIL-1.
021600              05  D-FILENAME             PIC X(20).
021700              05  FILLER                 PIC X(01) VALUE SPACE.
021800              05  D-INV-NUMBER           PIC X(15).
021900              05  FILLER                 PIC X(01) VALUE SPACE.
022000              05  D-INV-DATE             PIC X(10).
022100              05  FILLER                 PIC X(01) VALUE SPACE.
022200              05  D-INV-AMOUNT           PIC -9(7).99.
022300              05  FILLER                 PIC X(01) VALUE SPACE.
022400              05  D-MATCHED              PIC X(03).
022500              05  FILLER                 PIC X(02) VALUE SPACES.
022600              05  D-SCORE                PIC 9(03).
022700              05  FILLER                 PIC X(02) VALUE SPACES.
022800              05  D-BANK-DATE            PIC X(10).
022900              05  FILLER                 PIC X(01) VALUE SPACE.
023000              05  D-BANK-AMOUNT          PIC -9(7).99.
023100              05  FILLER                 PIC X(01) VALUE SPACE.
023200              05  D-BANK-DESC            PIC X(30).
023300              05  FILLER                 PIC X(09) VALUE SPACES.
023400
023500*    Six separate 01-level trailer lines rather than one wide
023600*    group with six captions -- each prints as its own WRITE in
023700*    5200-PRINT-TRAILER, so a line can be dropped or reordered
023800*    there without renumbering FILLERs in the others.
023900          01  TRAILER-1.
024000              05  FILLER                 PIC X(24) VALUE
024100                  "INVOICES PROCESSED . . .".
024200              05  T-INVOICES-PROCESSED   PIC ZZZ9.
024300              05  FILLER                 PIC X(104) VALUE SPACES.
024400
024500          01  TRAILER-2.
024600              05  FILLER                 PIC X(24) VALUE
024700                  "INVOICES MATCHED . . . .".
024800              05  T-INVOICES-MATCHED     PIC ZZZ9.
024900              05  FILLER                 PIC X(104) VALUE SPACES.
025000
025100          01  TRAILER-3.
025200              05  FILLER                 PIC X(24) VALUE
025300                  "INVOICES UNMATCHED . . .".
025400              05  T-INVOICES-UNMATCHED   PIC ZZZ9.
025500              05  FILLER                 PIC X(104) VALUE SPACES.
025600
025700          01  TRAILER-4.
025800              05  FILLER                 PIC X(24) VALUE
025900                  "MATCHED AMOUNT TOTAL. .".
026000              05  T-MATCHED-AMOUNT-TOTAL PIC -Z(6)9.99.
026100              05  FILLER                 PIC X(97) VALUE SPACES.
026200
026300          01  TRAILER-5.
026400              05  FILLER                 PIC X(24) VALUE
026500                  "BANK TXNS READ/ACC/SKIP.".
026600              05  T-BANK-READ            PIC ZZZZ9.
026700              05  FILLER                 PIC X(01) VALUE "/".
026800              05  T-BANK-ACCEPTED        PIC ZZZZ9.
026900              05  FILLER                 PIC X(01) VALUE "/".
027000              05  T-BANK-SKIPPED         PIC ZZZZ9.
027100              05  FILLER                 PIC X(91) VALUE SPACES.
027200
027300          01  TRAILER-6.
027400              05  FILLER                 PIC X(24) VALUE
027500                  "INVOICES W/AMOUNT FOUND.".
027600              05  T-INV-AMT-FOUND-COUNT  PIC ZZZ9.
027700              05  FILLER                 PIC X(02) VALUE SPACES.
027800              05  FILLER                 PIC X(24) VALUE
027900                  "SUM OF FOUND AMOUNTS. .".
028000              05  T-INV-AMOUNT-FOUND-SUM PIC -Z(6)9.99.
028100              05  FILLER                 PIC X(67) VALUE SPACES.
028200
028300          01  W-PRINTED-LINES            PIC 99.
028400              88  PAGE-FULL              VALUE 50 THROUGH 99.
028500
028600*    XML-export line-building scratch.  W-XML-AMOUNT-EDITED's
028700*    leading zero-suppression spaces and unused trailing sign
028800*    byte are shaved off by 2516/2518 below before the value
028900*    goes into the <total_amount> text node -- an untrimmed
029000*    edited field would put blanks inside the element.
029100          01  W-XML-SCRATCH.
029200              05  W-XML-AMOUNT-EDITED    PIC Z(6)9.99-.
029300              05  W-XML-AMOUNT-TEXT      PIC X(12).
029400              05  W-XML-START-POS        PIC 99     COMP.
029500              05  W-XML-END-POS          PIC 99     COMP.
029600              05  W-XML-TRIM-LEN         PIC 99     COMP.
029700              05  FILLER                 PIC X(02).
029800
029900          COPY "wsparsedt.cbl".
030000          COPY "wsparsea.cbl".
030100          COPY "wsextrct.cbl".
030200          COPY "wsmatch.cbl".
030300
030400 PROCEDURE DIVISION.
030500
030600*    Four files open for the whole run -- no rewind, no shared
030700*    FD between the extraction pass and the bank pass, so both
030800*    INVTXT and BANKTXN stay open start to finish even though
030900*    each is only read once, in its own PERFORM-THRU section
031000*    below.
031100 0000-MAIN-LINE.
031200     OPEN INPUT  INVOICE-TEXT-FILE.
031300     OPEN INPUT  BANK-TXN-FILE.
031400     OPEN OUTPUT XML-EXPORT-FILE.
031500     OPEN OUTPUT MATCH-REPORT-FILE.
031600
031700*    Every accumulator the 2000/3000/4000/5000 series touch is
031800*    zeroed here, once, before any of them runs -- a paragraph
031900*    further down never re-zeros its own counter, so a stray
032000*    second CALL of this program in the same run (there is none
032100*    today, but the convention costs nothing) would not double
032200*    up a total.
032300     MOVE 0 TO PAGE-NUMBER.
032400     MOVE ZERO TO W-INVOICE-COUNT.
032500     MOVE ZERO TO W-INV-AMT-FOUND-COUNT.
032600     MOVE ZERO TO W-INV-AMOUNT-FOUND-SUM.
032700     MOVE ZERO TO W-BANK-COUNT.
032800     MOVE ZERO TO W-BANKTXN-READ-COUNT.
032900     MOVE ZERO TO W-BANKTXN-ACCEPT-COUNT.
033000     MOVE ZERO TO W-BANKTXN-SKIP-COUNT.
033100     MOVE ZERO TO W-MATCH-AMOUNT-SUM.
033200
033300*    The four PERFORM-THRU calls below are a strict pipeline --
033400*    2500's XML export reads INVOICE-TABLE entries 2000 already
033500*    filled in, 4000's matching engine needs BANK-TABLE fully
033600*    built by 3000 before it scores a single candidate pair.
033700*    Reordering any of these four breaks the run.
033800     PERFORM 2000-EXTRACT-INVOICES THRU 2000-EXIT.
033900     PERFORM 2500-WRITE-XML-EXPORT THRU 2500-EXIT.
034000     PERFORM 3000-NORMALIZE-BANK   THRU 3000-EXIT.
034100     PERFORM 4000-MATCH-INVOICES   THRU 4000-EXIT.
034200
034300*    MATCHOUT is one heading, one detail line per invoice, one
034400*    trailer -- no page-break control beyond W-PRINTED-LINES'
034500*    PAGE-FULL condition, since this report rarely runs past a
034600*    single page's worth of invoices in one batch.
034700     PERFORM 5000-PRINT-HEADINGS.
034800     PERFORM 5100-PRINT-DETAIL-LINE
034900             VARYING IV-SUBSCRIPT FROM 1 BY 1
035000             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
035100     PERFORM 5200-PRINT-TRAILER.
035200
035300     CLOSE INVOICE-TEXT-FILE.
035400     CLOSE BANK-TXN-FILE.
035500     CLOSE XML-EXPORT-FILE.
035600     CLOSE MATCH-REPORT-FILE.
035700
035800     STOP RUN.
035900*--------------------------------------------------------------
036000
036100*    Invoice field extraction.  Reads INVTXT, buffering one
036200*    document's lines between *INVOICE and *END sentinels
036300*    straight into the PLEXTRACT text buffer, then runs the
036400*    extraction heuristics over the buffered text, lower-cased
036500*    in place.
036600 2000-EXTRACT-INVOICES.
036700     MOVE "N" TO W-END-OF-INVTXT.
036800     MOVE "N" TO W-IN-AN-INVOICE-SW.
036900     PERFORM 2100-READ-INVTXT-RECORD.
037000     PERFORM 2110-PROCESS-ONE-INVTXT-LINE
037100             UNTIL END-OF-INVTXT.
037200 2000-EXIT.
037300     EXIT.
037400*--------------------------------------------------------------
037500
037600 2110-PROCESS-ONE-INVTXT-LINE.
037700*    INVOICE-SENTINEL-RECORD redefines INVOICE-TEXT-RECORD, so
037800*    IT-SENT-TAG already reflects whatever line was just read.
037900*    A line that falls through to WHEN OTHER is one outside any
038000*INVOICE/*END pair -- blank separator lines between documents,
038100*    mainly -- and is simply dropped.
038200     EVALUATE TRUE
038300        WHEN IT-SENT-TAG = "*INVOICE "
038400           PERFORM 2200-START-NEW-INVOICE
038500        WHEN IT-LINE (1:4) = "*END"
038600           PERFORM 2400-END-CURRENT-INVOICE
038700        WHEN W-IN-AN-INVOICE
038800           PERFORM 2300-BUFFER-INVOICE-LINE
038900        WHEN OTHER
039000           CONTINUE
039100     END-EVALUATE.
039200     PERFORM 2100-READ-INVTXT-RECORD.
039300*--------------------------------------------------------------
039400
039500*    One READ ahead of the EVALUATE above, in the usual priming-
039600*    read style -- 2000-EXTRACT-INVOICES calls this once before
039700*    the loop starts, then 2110 calls it again at the bottom of
039800*    every trip through the loop.
039900 2100-READ-INVTXT-RECORD.
040000     READ INVOICE-TEXT-FILE
040100        AT END
040200           MOVE "Y" TO W-END-OF-INVTXT
040300     END-READ.
040400*--------------------------------------------------------------
040500
040600 2200-START-NEW-INVOICE.
040700*    *INVOICE <filename> -- filename sits in cols 10-41 (X(32)).
040800     MOVE "Y" TO W-IN-AN-INVOICE-SW.
040900     MOVE ZERO TO EXT-LINE-COUNT.
041000     IF W-INVOICE-COUNT < 50
041100        ADD 1 TO W-INVOICE-COUNT
041200        MOVE IT-SENT-FILENAME TO INV-FILENAME (W-INVOICE-COUNT)
041300     END-IF.
041400*--------------------------------------------------------------
041500
041600*    EXT-TEXT-LINE is wsextrct.cbl's OCCURS 100 buffer -- a
041700*    document longer than that silently stops growing the buffer
041800*    here (the *END sentinel still closes it out normally), since
041900*    no invoice seen in production has run anywhere near 100
042000*    lines of body text.
042100 2300-BUFFER-INVOICE-LINE.
042200     IF EXT-LINE-COUNT < 100
042300        ADD 1 TO EXT-LINE-COUNT
042400        MOVE IT-LINE TO EXT-TEXT-LINE (EXT-LINE-COUNT)
042500     END-IF.
042600*--------------------------------------------------------------
042700
042800 2400-END-CURRENT-INVOICE.
042900*    Hands the buffered document to PLEXTRACT, lower-cased; the
043000*    filename column was already captured as typed.
043100     MOVE "N" TO W-IN-AN-INVOICE-SW.
043200     IF W-INVOICE-COUNT > 0
043300        MOVE W-INVOICE-COUNT TO IV-SUBSCRIPT
043400        PERFORM 2410-LOWER-CASE-TEXT-BUFFER
043500        PERFORM PEXT-FIND-INVOICE-NUMBER
043600        PERFORM PEXT-FIND-INVOICE-DATE
043700        PERFORM PEXT-FIND-TOTAL-AMOUNT
043800        PERFORM PEXT-FIND-CURRENCY
043900        MOVE "N" TO INV-MATCHED-SW (W-INVOICE-COUNT)
044000        MOVE ZERO TO INV-MATCH-SCORE (W-INVOICE-COUNT)
044100*       Control totals for the trailer -- only the invoices
044200*       PEXT-FIND-TOTAL-AMOUNT actually found an amount for
044300*       count toward either of these two.
044400        IF INV-AMT-IS-FOUND (W-INVOICE-COUNT)
044500           ADD 1 TO W-INV-AMT-FOUND-COUNT
044600           ADD INV-AMOUNT (W-INVOICE-COUNT)
044700               TO W-INV-AMOUNT-FOUND-SUM
044800        END-IF
044900     END-IF.
045000*--------------------------------------------------------------
045100
045200 2410-LOWER-CASE-TEXT-BUFFER.
045300     INSPECT EXT-TEXT-BUFFER CONVERTING
045400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
045500             "abcdefghijklmnopqrstuvwxyz".
045600*--------------------------------------------------------------
045700
045800*    XML export.  One <invoice> block per extracted invoice,
045900*    two spaces of indent per nesting level.
046000 2500-WRITE-XML-EXPORT.
046100     MOVE "<invoices>" TO XL-LINE.
046200     WRITE XML-EXPORT-RECORD FROM XL-LINE.
046300     PERFORM 2510-WRITE-XML-INVOICE-LINES
046400             VARYING IV-SUBSCRIPT FROM 1 BY 1
046500             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
046600     MOVE "</invoices>" TO XL-LINE.
046700     WRITE XML-EXPORT-RECORD FROM XL-LINE.
046800 2500-EXIT.
046900     EXIT.
047000*--------------------------------------------------------------
047100
047200 2510-WRITE-XML-INVOICE-LINES.
047300     MOVE "  <invoice>" TO XL-LINE.
047400     WRITE XML-EXPORT-RECORD FROM XL-LINE.
047500
047600     STRING "    <filename>" DELIMITED BY SIZE
047700            INV-FILENAME (IV-SUBSCRIPT) DELIMITED BY SIZE
047800            "</filename>" DELIMITED BY SIZE
047900            INTO XL-LINE.
048000     WRITE XML-EXPORT-RECORD FROM XL-LINE.
048100
048200     STRING "    <invoice_number>" DELIMITED BY SIZE
048300            INV-NUMBER (IV-SUBSCRIPT) DELIMITED BY SIZE
048400            "</invoice_number>" DELIMITED BY SIZE
048500            INTO XL-LINE.
048600     WRITE XML-EXPORT-RECORD FROM XL-LINE.
048700
048800     STRING "    <invoice_date>" DELIMITED BY SIZE
048900            INV-DATE (IV-SUBSCRIPT) DELIMITED BY SIZE
049000            "</invoice_date>" DELIMITED BY SIZE
049100            INTO XL-LINE.
049200     WRITE XML-EXPORT-RECORD FROM XL-LINE.
049300
049400     MOVE SPACES TO W-XML-AMOUNT-TEXT.
049500     IF INV-AMT-IS-FOUND (IV-SUBSCRIPT)
049600        MOVE INV-AMOUNT (IV-SUBSCRIPT) TO W-XML-AMOUNT-EDITED
049700        PERFORM 2515-BUILD-XML-AMOUNT-TEXT
049800     END-IF.
049900     STRING "    <total_amount>" DELIMITED BY SIZE
050000            W-XML-AMOUNT-TEXT DELIMITED BY SIZE
050100            "</total_amount>" DELIMITED BY SIZE
050200            INTO XL-LINE.
050300     WRITE XML-EXPORT-RECORD FROM XL-LINE.
050400
050500     STRING "    <currency>" DELIMITED BY SIZE
050600            INV-CURRENCY (IV-SUBSCRIPT) DELIMITED BY SIZE
050700            "</currency>" DELIMITED BY SIZE
050800            INTO XL-LINE.
050900     WRITE XML-EXPORT-RECORD FROM XL-LINE.
051000
051100     MOVE "  </invoice>" TO XL-LINE.
051200     WRITE XML-EXPORT-RECORD FROM XL-LINE.
051300*--------------------------------------------------------------
051400
051500 2515-BUILD-XML-AMOUNT-TEXT.
051600*    Lifts just the digits, decimal point and sign character out
051700*    of W-XML-AMOUNT-EDITED -- the leading Z(6) suppression
051800*    spaces and the trailing sign byte (blank on a positive
051900*    amount) are not part of the text node.
052000     PERFORM 2516-TRIM-XML-LEADING-SPACES.
052100     PERFORM 2518-TRIM-XML-TRAILING-SPACES.
052200     COMPUTE W-XML-TRIM-LEN =
052300        W-XML-END-POS - W-XML-START-POS + 1.
052400     MOVE W-XML-AMOUNT-EDITED (W-XML-START-POS:W-XML-TRIM-LEN)
052500          TO W-XML-AMOUNT-TEXT.
052600*--------------------------------------------------------------
052700
052800 2516-TRIM-XML-LEADING-SPACES.
052900*    Walks forward over the zero-suppression spaces Z(6) left in
053000*    front of the first significant digit.
053100     MOVE 1 TO W-XML-START-POS.
053200     PERFORM 2517-SKIP-ONE-LEADING-SPACE
053300             UNTIL W-XML-START-POS > 11
053400                OR W-XML-AMOUNT-EDITED (W-XML-START-POS:1)
053500                   NOT = SPACE.
053600*--------------------------------------------------------------
053700
053800 2517-SKIP-ONE-LEADING-SPACE.
053900*    One byte forward; the UNTIL clause above stops us the
054000*    moment a non-blank byte is the new first character.
054100     ADD 1 TO W-XML-START-POS.
054200*--------------------------------------------------------------
054300
054400 2518-TRIM-XML-TRAILING-SPACES.
054500*    Walks backward from the trailing sign byte, which is blank
054600*    on every positive amount and is the only byte this field
054700*    ever carries past the last decimal digit.
054800     MOVE 11 TO W-XML-END-POS.
054900     PERFORM 2519-SKIP-ONE-TRAILING-SPACE
055000             UNTIL W-XML-END-POS < W-XML-START-POS
055100                OR W-XML-AMOUNT-EDITED (W-XML-END-POS:1)
055200                   NOT = SPACE.
055300*--------------------------------------------------------------
055400
055500 2519-SKIP-ONE-TRAILING-SPACE.
055600*    One byte back; the UNTIL clause above stops us the moment a
055700*    non-blank byte is the new last character.
055800     SUBTRACT 1 FROM W-XML-END-POS.
055900*--------------------------------------------------------------
056000
056100*    Bank statement normalization.  Reads the bank's fixed
056200*    download file and edits each row's date and amount into
056300*    BANK-TABLE for the matching engine below.
056400 3000-NORMALIZE-BANK.
056500     MOVE "N" TO W-END-OF-BANKTXN.
056600     PERFORM 3100-READ-BANKTXN-RECORD.
056700     PERFORM 3110-PROCESS-ONE-BANKTXN-RECORD
056800             UNTIL END-OF-BANKTXN.
056900 3000-EXIT.
057000     EXIT.
057100*--------------------------------------------------------------
057200
057300*    One row in, zero or one row out of BANK-TABLE -- a row that
057400*    fails either the date or the amount edit in 3200 is counted
057500*    in W-BANKTXN-SKIP-COUNT and never reaches the table, so it
057600*    cannot later win a match it was never a real candidate for.
057700 3110-PROCESS-ONE-BANKTXN-RECORD.
057800     ADD 1 TO W-BANKTXN-READ-COUNT.
057900     PERFORM 3200-EDIT-BANK-ROW.
058000     IF W-BK-DATE-OK AND W-BK-AMOUNT-OK AND W-BANK-COUNT < 200
058100        ADD 1 TO W-BANK-COUNT
058200        ADD 1 TO W-BANKTXN-ACCEPT-COUNT
058300        MOVE PDTE-DATE-CCYYMMDD TO TXN-DATE-INT (W-BANK-COUNT)
058400        MOVE PDTE-DAYNUM        TO TXN-DAYNUM   (W-BANK-COUNT)
058500        MOVE BT-DESC            TO TXN-DESC-N   (W-BANK-COUNT)
058600        MOVE PAMT-SIGNED-AMOUNT TO TXN-AMT      (W-BANK-COUNT)
058700     ELSE
058800        ADD 1 TO W-BANKTXN-SKIP-COUNT
058900     END-IF.
059000     PERFORM 3100-READ-BANKTXN-RECORD.
059100*--------------------------------------------------------------
059200
059300*    Priming read for 3000-NORMALIZE-BANK, same shape as
059400*    2100-READ-INVTXT-RECORD above.
059500 3100-READ-BANKTXN-RECORD.
059600     READ BANK-TXN-FILE
059700        AT END
059800           MOVE "Y" TO W-END-OF-BANKTXN
059900     END-READ.
060000*--------------------------------------------------------------
060100
060200 3200-EDIT-BANK-ROW.
060300*    Date first, then amount -- a signed TXN-AMOUNT column wins
060400*    over debit/credit when it is non-blank; otherwise a nonzero
060500*    debit folds to a negative amount, a nonzero credit to a
060600*    positive one, and a row with neither (or both blank/zero)
060700*    is dropped.
060800     MOVE "N" TO W-BK-DATE-OK-SW.
060900     MOVE BT-DATE-RAW (1:10) TO PDTE-DATE-TOKEN.
061000     PERFORM PDTE-PARSE-DATE-TOKEN.
061100     IF PDTE-DATE-FOUND
061200        MOVE "Y" TO W-BK-DATE-OK-SW
061300     END-IF.
061400
061500     MOVE "N" TO W-BK-AMOUNT-OK-SW.
061600     MOVE ZERO TO PAMT-SIGNED-AMOUNT.
061700     IF BT-AMOUNT NOT = SPACES
061800        MOVE BT-AMOUNT TO PAMT-AMOUNT-TOKEN
061900        PERFORM PAMT-PARSE-AMOUNT-TOKEN
062000        IF PAMT-AMOUNT-FOUND
062100           MOVE "Y" TO W-BK-AMOUNT-OK-SW
062200        END-IF
062300     ELSE
062400        IF BT-DEBIT NOT = SPACES
062500           MOVE BT-DEBIT TO PAMT-AMOUNT-TOKEN
062600           PERFORM PAMT-PARSE-AMOUNT-TOKEN
062700           IF PAMT-AMOUNT-FOUND AND PAMT-SIGNED-AMOUNT NOT = 0
062800              IF PAMT-SIGNED-AMOUNT > 0
062900                 COMPUTE PAMT-SIGNED-AMOUNT =
063000                    PAMT-SIGNED-AMOUNT * -1
063100              END-IF
063200              MOVE "Y" TO W-BK-AMOUNT-OK-SW
063300           END-IF
063400        END-IF
063500        IF NOT W-BK-AMOUNT-OK AND BT-CREDIT NOT = SPACES
063600           MOVE BT-CREDIT TO PAMT-AMOUNT-TOKEN
063700           PERFORM PAMT-PARSE-AMOUNT-TOKEN
063800           IF PAMT-AMOUNT-FOUND AND PAMT-SIGNED-AMOUNT NOT = 0
063900              IF PAMT-SIGNED-AMOUNT < 0
064000                 COMPUTE PAMT-SIGNED-AMOUNT =
064100                    PAMT-SIGNED-AMOUNT * -1
064200              END-IF
064300              MOVE "Y" TO W-BK-AMOUNT-OK-SW
064400           END-IF
064500        END-IF
064600     END-IF.
064700*--------------------------------------------------------------
064800
064900*    Matching engine.  For each invoice, every bank transaction
065000*    is a candidate; PLMATCH.CBL runs the filters and the
065100*    similarity score, the strictly-higher score wins.
065200 4000-MATCH-INVOICES.
065300     PERFORM 4050-MATCH-ONE-INVOICE
065400             VARYING IV-SUBSCRIPT FROM 1 BY 1
065500             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
065600 4000-EXIT.
065700     EXIT.
065800*--------------------------------------------------------------
065900
066000*    W-BEST-SCORE starts at -1, below PLMATCH's lowest possible
066100*    passing score of zero, so the first candidate that passes
066200*    both filters always becomes the initial best -- no special
066300*    casing is needed for "no match yet found."
066400 4050-MATCH-ONE-INVOICE.
066500     MOVE -1 TO W-BEST-SCORE.
066600     MOVE ZERO TO W-BEST-BK-SUB.
066700     PERFORM 4100-SCAN-BANK-FOR-INVOICE
066800             VARYING BK-SUBSCRIPT FROM 1 BY 1
066900             UNTIL BK-SUBSCRIPT > W-BANK-COUNT.
067000     IF W-BEST-BK-SUB > 0
067100        MOVE "Y" TO INV-MATCHED-SW (IV-SUBSCRIPT)
067200        MOVE W-BEST-BK-SUB TO INV-MATCH-BK-SUB (IV-SUBSCRIPT)
067300        MOVE W-BEST-SCORE  TO INV-MATCH-SCORE (IV-SUBSCRIPT)
067400     END-IF.
067500*--------------------------------------------------------------
067600
067700*    One bank transaction tested against the current invoice --
067800*    a strictly-higher score replaces the running best, so an
067900*    exact tie keeps the earlier (lower-subscript, earlier-dated)
068000*    candidate rather than the later one.
068100 4100-SCAN-BANK-FOR-INVOICE.
068200     PERFORM 4200-SCORE-CANDIDATE.
068300     IF PMAT-CANDIDATE-PASSES
068400        IF PMAT-SCORE > W-BEST-SCORE
068500           MOVE PMAT-SCORE TO W-BEST-SCORE
068600           MOVE BK-SUBSCRIPT TO W-BEST-BK-SUB
068700        END-IF
068800     END-IF.
068900*--------------------------------------------------------------
069000
069100*    A one-line wrapper so 4100 above reads as matching-engine
069200*    terms (SCAN/SCORE) rather than naming PLMATCH.CBL directly;
069300*    IV-SUBSCRIPT and BK-SUBSCRIPT are already set by the callers.
069400 4200-SCORE-CANDIDATE.
069500     PERFORM PMAT-SCORE-CANDIDATE.
069600*--------------------------------------------------------------
069700
069800*    MATCHOUT columnar report -- title, two heading lines, one
069900*    detail line per invoice, trailer totals.
070000 5000-PRINT-HEADINGS.
070100     ADD 1 TO PAGE-NUMBER.
070200     MOVE TITLE TO MATCH-REPORT-RECORD.
070300     WRITE MATCH-REPORT-RECORD BEFORE ADVANCING PAGE.
070400     MOVE HEADING-1 TO MATCH-REPORT-RECORD.
070500     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 2.
070600     MOVE HEADING-2 TO MATCH-REPORT-RECORD.
070700     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
070800     MOVE 4 TO W-PRINTED-LINES.
070900*--------------------------------------------------------------
071000
071100*    Matched invoices carry the bank side over into D-BANK-nnn;
071200*    unmatched ones print with those columns blank/zero rather
071300*    than skip the line, so every invoice in INVOICE-TABLE shows
071400*    up on the report once, matched or not.
071500 5100-PRINT-DETAIL-LINE.
071600     IF PAGE-FULL
071700        PERFORM 5000-PRINT-HEADINGS
071800     END-IF.
071900     MOVE INV-FILENAME (IV-SUBSCRIPT) TO D-FILENAME.
072000     MOVE INV-NUMBER   (IV-SUBSCRIPT) TO D-INV-NUMBER.
072100     MOVE INV-DATE     (IV-SUBSCRIPT) TO D-INV-DATE.
072200     MOVE INV-AMOUNT   (IV-SUBSCRIPT) TO D-INV-AMOUNT.
072300     IF INV-IS-MATCHED (IV-SUBSCRIPT)
072400        MOVE "YES" TO D-MATCHED
072500        MOVE INV-MATCH-SCORE (IV-SUBSCRIPT) TO D-SCORE
072600        MOVE INV-MATCH-BK-SUB (IV-SUBSCRIPT) TO BK-SUBSCRIPT
072700        MOVE TXN-DATE-INT (BK-SUBSCRIPT) TO PDTE-DATE-CCYYMMDD
072800        MOVE PDTE-CCYY TO EXT-ISO-CCYY
072900        MOVE PDTE-MM TO EXT-ISO-MM
073000        MOVE PDTE-DD TO EXT-ISO-DD
073100        MOVE EXT-ISO-DATE TO D-BANK-DATE
073200        MOVE TXN-AMT (BK-SUBSCRIPT)   TO D-BANK-AMOUNT
073300        MOVE TXN-DESC-N (BK-SUBSCRIPT) TO D-BANK-DESC
073400        ADD TXN-AMT (BK-SUBSCRIPT) TO W-MATCH-AMOUNT-SUM
073500     ELSE
073600        MOVE "NO " TO D-MATCHED
073700        MOVE ZERO TO D-SCORE
073800        MOVE SPACES TO D-BANK-DATE
073900        MOVE ZERO TO D-BANK-AMOUNT
074000        MOVE SPACES TO D-BANK-DESC
074100     END-IF.
074200     MOVE DETAIL-1 TO MATCH-REPORT-RECORD.
074300     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
074400     ADD 1 TO W-PRINTED-LINES.
074500*--------------------------------------------------------------
074600
074700 5200-PRINT-TRAILER.
074800     MOVE W-INVOICE-COUNT TO T-INVOICES-PROCESSED.
074900     MOVE ZERO TO T-INVOICES-MATCHED.
075000     PERFORM 5210-COUNT-ONE-INVOICE-MATCH
075100             VARYING IV-SUBSCRIPT FROM 1 BY 1
075200             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
075300     COMPUTE T-INVOICES-UNMATCHED =
075400        W-INVOICE-COUNT - T-INVOICES-MATCHED.
075500     MOVE W-MATCH-AMOUNT-SUM TO T-MATCHED-AMOUNT-TOTAL.
075600     MOVE W-BANKTXN-READ-COUNT   TO T-BANK-READ.
075700     MOVE W-BANKTXN-ACCEPT-COUNT TO T-BANK-ACCEPTED.
075800     MOVE W-BANKTXN-SKIP-COUNT   TO T-BANK-SKIPPED.
075900*    Extraction totals from 2400-END-CURRENT-INVOICE, separate
076000*    from the matching totals above -- these speak to how well
076100*    PLEXTRACT read the invoices, not how well PLMATCH paired
076200*    them to the bank file.
076300     MOVE W-INV-AMT-FOUND-COUNT  TO T-INV-AMT-FOUND-COUNT.
076400     MOVE W-INV-AMOUNT-FOUND-SUM TO T-INV-AMOUNT-FOUND-SUM.
076500
076600     MOVE SPACES TO MATCH-REPORT-RECORD.
076700     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
076800     MOVE TRAILER-1 TO MATCH-REPORT-RECORD.
076900     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
077000     MOVE TRAILER-2 TO MATCH-REPORT-RECORD.
077100     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
077200     MOVE TRAILER-3 TO MATCH-REPORT-RECORD.
077300     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
077400     MOVE TRAILER-4 TO MATCH-REPORT-RECORD.
077500     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
077600     MOVE TRAILER-5 TO MATCH-REPORT-RECORD.
077700     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
077800     MOVE TRAILER-6 TO MATCH-REPORT-RECORD.
077900     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
078000*--------------------------------------------------------------
078100
078200 5210-COUNT-ONE-INVOICE-MATCH.
078300     IF INV-IS-MATCHED (IV-SUBSCRIPT)
078400        ADD 1 TO T-INVOICES-MATCHED
078500     END-IF.
078600*--------------------------------------------------------------
078700
078800     COPY "PLPARSEDT.CBL".
078900     COPY "PLPARSEAM.CBL".
079000     COPY "PLEXTRACT.CBL".
079100     COPY "PLMATCH.CBL".
