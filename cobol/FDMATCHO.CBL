000100*    FDMATCHO.CBL -- FD and record for MATCH-REPORT-FILE.  New
000200*    1999-03-02 RVS.  132-column columnar report line.
000300     FD  MATCH-REPORT-FILE
000400         LABEL RECORDS ARE OMITTED.
000500
000600     01  MATCH-REPORT-RECORD.
000700         05  MO-LINE                  PIC X(132).
