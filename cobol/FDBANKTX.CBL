000100*    FDBANKTX.CBL -- FD and record for BANK-TXN-FILE.  New
000200*    1999-03-02 RVS.  Fixed 87-column bank statement line, as
000300*    supplied by the bank's download job (date/desc/debit/
000400*    credit/amount columns).
000500     FD  BANK-TXN-FILE
000600         LABEL RECORDS ARE OMITTED.
000700
000800     01  BANK-TXN-RECORD.
000900         05  BT-DATE-RAW              PIC X(10).
001000         05  BT-DESC                  PIC X(40).
001100         05  BT-DEBIT                 PIC X(12).
001200         05  BT-CREDIT                PIC X(12).
001300         05  BT-AMOUNT                PIC X(13).
