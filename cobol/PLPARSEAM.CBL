000100*    PLPARSEAM.CBL -- amount token parsing library.
000200*--------------------------------------------------------------
000300*    Change log
000400*    1999-03-04  RVS  0002  Initial write-up; European/US
000500*                            thousands and decimal conventions.
000600*    1999-03-11  RVS  0006  Strip embedded spaces (incl. the
000700*                            non-breaking blank the French
000800*                            invoice forms use as a thousands
000900*                            separator).
001000*    2001-06-05  JPH  0043  Y2K sweep -- no date fields in this
001100*                            copybook, logic re-verified anyway.
001200*--------------------------------------------------------------
001300 PAMT-PARSE-AMOUNT-TOKEN.
001400*    Accepts 1 234,56 / 1.234,56 / 1,234.56 / 100 / -50.25.  A
001500*    trailing separator + exactly two digits is always the
001600*    decimal fraction, whichever separator character it is.
001700     MOVE "N" TO PAMT-AMOUNT-FOUND-SW.
001800     MOVE ZERO TO PAMT-SIGNED-AMOUNT.
001900     MOVE SPACE TO PAMT-SIGN-CHAR.
002000     MOVE SPACES TO PAMT-DIGITS-ONLY.
002100     MOVE ZERO TO PAMT-DIGITS-LENGTH.
002200
002300     PERFORM PAMT-STRIP-SPACES-AND-SIGN.
002400     IF PAMT-DIGITS-LENGTH = 0
002500        GO TO PAMT-PARSE-EXIT.
002600
002700     PERFORM PAMT-SPLIT-INTEGER-AND-DECIMAL.
002800     PERFORM PAMT-COMPOSE-SIGNED-AMOUNT.
002900     MOVE "Y" TO PAMT-AMOUNT-FOUND-SW.
003000
003100 PAMT-PARSE-EXIT.
003200     EXIT.
003300*--------------------------------------------------------------
003400
003500 PAMT-STRIP-SPACES-AND-SIGN.
003600*    Remove spaces between digits, note a leading + or -, keep
003700*    only digits, dots and commas in PAMT-DIGITS-ONLY.
003800     MOVE ZERO TO PAMT-SCAN-SUBSCRIPT.
003900     MOVE ZERO TO PAMT-DIGITS-LENGTH.
004000     PERFORM PAMT-STRIP-ONE-CHAR
004100             VARYING PAMT-SCAN-SUBSCRIPT FROM 1 BY 1
004200             UNTIL PAMT-SCAN-SUBSCRIPT > 20.
004300*--------------------------------------------------------------
004400
004500 PAMT-STRIP-ONE-CHAR.
004600*    One character of the raw token; sign is remembered, not
004700*    copied, so it never lands in PAMT-DIGITS-ONLY.
004800     MOVE PAMT-AMOUNT-TOKEN (PAMT-SCAN-SUBSCRIPT:1)
004900          TO PAMT-ONE-CHAR.
005000     EVALUATE TRUE
005100        WHEN PAMT-ONE-CHAR = "+" OR "-"
005200           MOVE PAMT-ONE-CHAR TO PAMT-SIGN-CHAR
005300        WHEN PAMT-ONE-CHAR IS NUMERIC
005400             OR PAMT-ONE-CHAR = "." OR ","
005500           ADD 1 TO PAMT-DIGITS-LENGTH
005600           MOVE PAMT-ONE-CHAR TO
005700                PAMT-DIGITS-ONLY (PAMT-DIGITS-LENGTH:1)
005800        WHEN OTHER
005900           CONTINUE
006000     END-EVALUATE.
006100*--------------------------------------------------------------
006200
006300 PAMT-SPLIT-INTEGER-AND-DECIMAL.
006400*    A trailing separator followed by exactly two digits is the
006500*    decimal group; every other dot/comma is a thousands mark
006600*    and is discarded.
006700     MOVE "N" TO PAMT-HAS-DECIMALS-SW.
006800     MOVE ZERO TO PAMT-DECIMAL-PART.
006900     MOVE ZERO TO PAMT-INTEGER-PART.
007000     IF PAMT-DIGITS-LENGTH > 2
007100        MOVE PAMT-DIGITS-ONLY (PAMT-DIGITS-LENGTH - 2:1)
007200             TO PAMT-ONE-CHAR
007300        IF PAMT-ONE-CHAR = "." OR ","
007400           MOVE "Y" TO PAMT-HAS-DECIMALS-SW
007500           MOVE PAMT-DIGITS-ONLY (PAMT-DIGITS-LENGTH - 1:2)
007600                TO PAMT-TAIL-2-CHARS
007700           MOVE PAMT-TAIL-2-CHARS TO PAMT-DECIMAL-PART
007800        END-IF
007900     END-IF.
008000
008100     PERFORM PAMT-LIFT-INTEGER-DIGITS.
008200*--------------------------------------------------------------
008300
008400 PAMT-LIFT-INTEGER-DIGITS.
008500*    Walk the kept characters, in front of the decimal group
008600*    when one was found, copying only the digits (dropping the
008700*    thousands dots/commas) into PAMT-INTEGER-PART.
008800     MOVE ZERO TO PAMT-INTEGER-PART.
008900     COMPUTE PAMT-SCAN-SUBSCRIPT = PAMT-DIGITS-LENGTH
009000     IF PAMT-HAS-DECIMALS
009100        COMPUTE PAMT-SCAN-SUBSCRIPT = PAMT-DIGITS-LENGTH - 3
009200     END-IF
009300     PERFORM PAMT-LIFT-ONE-INTEGER-DIGIT
009400             VARYING PAMT-SUBSCRIPT-I FROM 1 BY 1
009500             UNTIL PAMT-SUBSCRIPT-I > PAMT-SCAN-SUBSCRIPT.
009600*--------------------------------------------------------------
009700
009800 PAMT-LIFT-ONE-INTEGER-DIGIT.
009900*    A non-digit here is a thousands dot/comma already excluded
010000*    by PAMT-SCAN-SUBSCRIPT's bound; skip it rather than trust
010100*    that bound blindly.
010200     MOVE PAMT-DIGITS-ONLY (PAMT-SUBSCRIPT-I:1) TO PAMT-ONE-CHAR
010300     IF PAMT-ONE-CHAR IS NUMERIC
010400        MOVE PAMT-ONE-CHAR TO PAMT-ONE-DIGIT
010500        COMPUTE PAMT-INTEGER-PART =
010600           (PAMT-INTEGER-PART * 10) + PAMT-ONE-DIGIT
010700     END-IF.
010800*--------------------------------------------------------------
010900
011000 PAMT-COMPOSE-SIGNED-AMOUNT.
011100*    Integer part plus the decimal pair over 100, then the sign
011200*    noted back in PAMT-STRIP-ONE-CHAR is applied last.
011300     COMPUTE PAMT-SIGNED-AMOUNT =
011400        PAMT-INTEGER-PART + (PAMT-DECIMAL-PART / 100).
011500     IF PAMT-SIGN-CHAR = "-"
011600        COMPUTE PAMT-SIGNED-AMOUNT = PAMT-SIGNED-AMOUNT * -1
011700     END-IF.
011800*--------------------------------------------------------------
