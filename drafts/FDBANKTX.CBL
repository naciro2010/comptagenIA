*    FDBANKTX.CBL -- FD and record for BANK-TXN-FILE.  New
*    1999-03-02 RVS.  Fixed 87-column bank statement line, as
*    supplied by the bank's download job (date/desc/debit/
*    credit/amount columns).
     FD  BANK-TXN-FILE
         LABEL RECORDS ARE OMITTED.

     01  BANK-TXN-RECORD.
         05  BT-DATE-RAW              PIC X(10).
         05  BT-DESC                  PIC X(40).
         05  BT-DEBIT                 PIC X(12).
         05  BT-CREDIT                PIC X(12).
         05  BT-AMOUNT                PIC X(13).
