*    wsmatch.cbl
*--------------------------------------------------------------
*    WORKING-STORAGE used by PLMATCH.CBL (invoice/bank matching
*    engine).  New copybook, written 2006-11-22 RVS in the same
*    received/returned linkage style as wsparsedt.cbl.
*--------------------------------------------------------------
*    Fields received by PLMATCH from the caller:
*       IV-SUBSCRIPT     --- INVOICE-TABLE entry under test
*       BK-SUBSCRIPT     --- BANK-TABLE entry under test
*       PMAT-AMOUNT-TOLERANCE, PMAT-DATE-WINDOW-DAYS --- tunables
*--------------------------------------------------------------
*    Fields returned to the caller:
*       PMAT-CANDIDATE-PASSES-SW --- "Y" if both filters pass
*       PMAT-EXACT-AMOUNT-SW     --- "Y" if amounts equal exactly
*       PMAT-SCORE               --- 0-105 match score
*--------------------------------------------------------------
 01  BK-SUBSCRIPT                 PIC 999  COMP.

 01  PMAT-AMOUNT-TOLERANCE        PIC S9(5)V99 VALUE 0.02.
 01  PMAT-DATE-WINDOW-DAYS        PIC 9(5) COMP VALUE 90.

 01  PMAT-CANDIDATE-PASSES-SW     PIC X.
     88  PMAT-CANDIDATE-PASSES    VALUE "Y".

 01  PMAT-AMOUNT-FILTER-PASS-SW   PIC X.
     88  PMAT-AMOUNT-FILTER-PASS  VALUE "Y".

 01  PMAT-DATE-FILTER-PASS-SW     PIC X.
     88  PMAT-DATE-FILTER-PASS    VALUE "Y".

 01  PMAT-EXACT-AMOUNT-SW         PIC X.
     88  PMAT-EXACT-AMOUNT        VALUE "Y".

 01  PMAT-SCORE                   PIC 999   COMP.

 01  PMAT-SCRATCH.
     05  PMAT-ABS-INV-AMOUNT      PIC S9(7)V99.
     05  PMAT-ABS-TXN-AMOUNT      PIC S9(7)V99.
     05  PMAT-AMOUNT-DIFF         PIC S9(7)V99.
     05  PMAT-DATE-DELTA          PIC S9(7) COMP.
     05  PMAT-SHORTER-STR         PIC X(40).
     05  PMAT-LONGER-STR          PIC X(40).
     05  PMAT-SHORTER-LEN         PIC 99   COMP.
     05  PMAT-LONGER-LEN          PIC 99   COMP.
     05  PMAT-TRIM-WORK           PIC X(40).
     05  PMAT-TRIM-FULL-LEN       PIC 99   COMP.
     05  PMAT-TRIM-LENGTH         PIC 99   COMP.
     05  PMAT-NUM-LEN             PIC 99   COMP.
     05  PMAT-DESC-LEN            PIC 99   COMP.
     05  PMAT-SUB-FOUND-SW        PIC X.
         88  PMAT-SUB-FOUND       VALUE "Y".
     05  PMAT-WIN-START           PIC 99   COMP.
     05  PMAT-WIN-LAST-START      PIC 99   COMP.
     05  PMAT-CHAR-I              PIC 99   COMP.
     05  PMAT-MATCH-COUNT         PIC 99   COMP.
     05  PMAT-BEST-MATCH          PIC 99   COMP.
     05  PMAT-CHAR-A              PIC X.
     05  PMAT-CHAR-B              PIC X.
     05  PMAT-LONG-POS            PIC 99   COMP.
     05  PMAT-PCT                 PIC 999  COMP.
 01  PMAT-SCRATCH-VIEW REDEFINES PMAT-SCRATCH.
     05  PMAT-AMOUNT-WORK-BYTES   PIC X(10).
     05  FILLER                   PIC X(61).
