*    FDMATCHO.CBL -- FD and record for MATCH-REPORT-FILE.  New
*    1999-03-02 RVS.  132-column columnar report line.
     FD  MATCH-REPORT-FILE
         LABEL RECORDS ARE OMITTED.

     01  MATCH-REPORT-RECORD.
         05  MO-LINE                  PIC X(132).
