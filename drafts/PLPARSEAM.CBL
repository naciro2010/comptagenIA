*    PLPARSEAM.CBL -- amount token parsing library.
*--------------------------------------------------------------
*    Change log
*    1999-03-04  RVS  0002  Initial write-up; European/US
*                            thousands and decimal conventions.
*    1999-03-11  RVS  0006  Strip embedded spaces (incl. the
*                            non-breaking blank the French
*                            invoice forms use as a thousands
*                            separator).
*    2001-06-05  JPH  0043  Y2K sweep -- no date fields in this
*                            copybook, logic re-verified anyway.
*--------------------------------------------------------------
 PAMT-PARSE-AMOUNT-TOKEN.
*    Accepts 1 234,56 / 1.234,56 / 1,234.56 / 100 / -50.25.  A
*    trailing separator + exactly two digits is always the
*    decimal fraction, whichever separator character it is.
     MOVE "N" TO PAMT-AMOUNT-FOUND-SW.
     MOVE ZERO TO PAMT-SIGNED-AMOUNT.
     MOVE SPACE TO PAMT-SIGN-CHAR.
     MOVE SPACES TO PAMT-DIGITS-ONLY.
     MOVE ZERO TO PAMT-DIGITS-LENGTH.

     PERFORM PAMT-STRIP-SPACES-AND-SIGN.
     IF PAMT-DIGITS-LENGTH = 0
        GO TO PAMT-PARSE-EXIT.

     PERFORM PAMT-SPLIT-INTEGER-AND-DECIMAL.
     PERFORM PAMT-COMPOSE-SIGNED-AMOUNT.
     MOVE "Y" TO PAMT-AMOUNT-FOUND-SW.

 PAMT-PARSE-EXIT.
     EXIT.
*--------------------------------------------------------------

 PAMT-STRIP-SPACES-AND-SIGN.
*    Remove spaces between digits, note a leading + or -, keep
*    only digits, dots and commas in PAMT-DIGITS-ONLY.
     MOVE ZERO TO PAMT-SCAN-SUBSCRIPT.
     MOVE ZERO TO PAMT-DIGITS-LENGTH.
     PERFORM PAMT-STRIP-ONE-CHAR
             VARYING PAMT-SCAN-SUBSCRIPT FROM 1 BY 1
             UNTIL PAMT-SCAN-SUBSCRIPT > 20.
*--------------------------------------------------------------

 PAMT-STRIP-ONE-CHAR.
*    One character of the raw token; sign is remembered, not
*    copied, so it never lands in PAMT-DIGITS-ONLY.
     MOVE PAMT-AMOUNT-TOKEN (PAMT-SCAN-SUBSCRIPT:1)
          TO PAMT-ONE-CHAR.
     EVALUATE TRUE
        WHEN PAMT-ONE-CHAR = "+" OR "-"
           MOVE PAMT-ONE-CHAR TO PAMT-SIGN-CHAR
        WHEN PAMT-ONE-CHAR IS NUMERIC
             OR PAMT-ONE-CHAR = "." OR ","
           ADD 1 TO PAMT-DIGITS-LENGTH
           MOVE PAMT-ONE-CHAR TO
                PAMT-DIGITS-ONLY (PAMT-DIGITS-LENGTH:1)
        WHEN OTHER
           CONTINUE
     END-EVALUATE.
*--------------------------------------------------------------

 PAMT-SPLIT-INTEGER-AND-DECIMAL.
*    A trailing separator followed by exactly two digits is the
*    decimal group; every other dot/comma is a thousands mark
*    and is discarded.
     MOVE "N" TO PAMT-HAS-DECIMALS-SW.
     MOVE ZERO TO PAMT-DECIMAL-PART.
     MOVE ZERO TO PAMT-INTEGER-PART.
     IF PAMT-DIGITS-LENGTH > 2
        MOVE PAMT-DIGITS-ONLY (PAMT-DIGITS-LENGTH - 2:1)
             TO PAMT-ONE-CHAR
        IF PAMT-ONE-CHAR = "." OR ","
           MOVE "Y" TO PAMT-HAS-DECIMALS-SW
           MOVE PAMT-DIGITS-ONLY (PAMT-DIGITS-LENGTH - 1:2)
                TO PAMT-TAIL-2-CHARS
           MOVE PAMT-TAIL-2-CHARS TO PAMT-DECIMAL-PART
        END-IF
     END-IF.

     PERFORM PAMT-LIFT-INTEGER-DIGITS.
*--------------------------------------------------------------

 PAMT-LIFT-INTEGER-DIGITS.
*    Walk the kept characters, in front of the decimal group
*    when one was found, copying only the digits (dropping the
*    thousands dots/commas) into PAMT-INTEGER-PART.
     MOVE ZERO TO PAMT-INTEGER-PART.
     COMPUTE PAMT-SCAN-SUBSCRIPT = PAMT-DIGITS-LENGTH
     IF PAMT-HAS-DECIMALS
        COMPUTE PAMT-SCAN-SUBSCRIPT = PAMT-DIGITS-LENGTH - 3
     END-IF
     PERFORM PAMT-LIFT-ONE-INTEGER-DIGIT
             VARYING PAMT-SUBSCRIPT-I FROM 1 BY 1
             UNTIL PAMT-SUBSCRIPT-I > PAMT-SCAN-SUBSCRIPT.
*--------------------------------------------------------------

 PAMT-LIFT-ONE-INTEGER-DIGIT.
*    A non-digit here is a thousands dot/comma already excluded
*    by PAMT-SCAN-SUBSCRIPT's bound; skip it rather than trust
*    that bound blindly.
     MOVE PAMT-DIGITS-ONLY (PAMT-SUBSCRIPT-I:1) TO PAMT-ONE-CHAR
     IF PAMT-ONE-CHAR IS NUMERIC
        MOVE PAMT-ONE-CHAR TO PAMT-ONE-DIGIT
        COMPUTE PAMT-INTEGER-PART =
           (PAMT-INTEGER-PART * 10) + PAMT-ONE-DIGIT
     END-IF.
*--------------------------------------------------------------

 PAMT-COMPOSE-SIGNED-AMOUNT.
*    Integer part plus the decimal pair over 100, then the sign
*    noted back in PAMT-STRIP-ONE-CHAR is applied last.
     COMPUTE PAMT-SIGNED-AMOUNT =
        PAMT-INTEGER-PART + (PAMT-DECIMAL-PART / 100).
     IF PAMT-SIGN-CHAR = "-"
        COMPUTE PAMT-SIGNED-AMOUNT = PAMT-SIGNED-AMOUNT * -1
     END-IF.
*--------------------------------------------------------------
