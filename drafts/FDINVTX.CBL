*    FDINVTX.CBL -- FD and record for INVOICE-TEXT-FILE.  New
*    1999-03-02 RVS.  One 80-column raw text line per invoice
*    document; *INVOICE/*END sentinel lines delimit a document.
     FD  INVOICE-TEXT-FILE
         LABEL RECORDS ARE OMITTED.

     01  INVOICE-TEXT-RECORD.
         05  IT-LINE                  PIC X(80).

*    Alternate view used only while testing a line for the
*    *INVOICE <filename> sentinel; the scanning job writes the
*    filename in cols 10-41 of that sentinel line.
     01  INVOICE-SENTINEL-RECORD REDEFINES INVOICE-TEXT-RECORD.
         05  IT-SENT-TAG              PIC X(09).
         05  IT-SENT-FILENAME         PIC X(32).
         05  FILLER                   PIC X(39).
