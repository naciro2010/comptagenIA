*    SLXMLOUT.CBL -- FILE-CONTROL entry for the XML export of
*    extracted invoices (XMLOUT).  New 1999-03-02 RVS.
     SELECT XML-EXPORT-FILE ASSIGN TO "XMLOUT"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS IS WS-XMLOUT-STATUS.
