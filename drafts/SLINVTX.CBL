*    SLINVTX.CBL -- FILE-CONTROL entry for the raw invoice text
*    input (INVTXT).  New 1999-03-02 RVS, same shape as the old
*    SLVOUCH.CBL/SLVND02.CBL single-SELECT copybooks.
     SELECT INVOICE-TEXT-FILE ASSIGN TO "INVTXT"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS IS WS-INVTXT-STATUS.
