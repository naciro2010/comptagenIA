*    FDXMLOUT.CBL -- FD and record for XML-EXPORT-FILE.  New
*    1999-03-02 RVS.  120-column lines of pretty-printed XML.
     FD  XML-EXPORT-FILE
         LABEL RECORDS ARE OMITTED.

     01  XML-EXPORT-RECORD.
         05  XL-LINE                  PIC X(120).
