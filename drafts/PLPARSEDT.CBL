*    PLPARSEDT.CBL -- date token parsing library.
*--------------------------------------------------------------
*    Change log
*    1999-03-02  RVS  0001  Initial write-up, adapted from the
*                            leap-year/day-table logic of the
*                            old PLDATE.CBL CRT-accept routine.
*    1999-03-11  RVS  0007  Two-digit year window (<70 -> 20xx).
*    2001-06-05  JPH  0042  Y2K sweep -- re-verified century
*                            switch and leap-year remainder math
*                            after the year rolled to 2000.
*    2004-09-14  RVS  0088  Added PDTE-CALC-DAY-SERIAL for the
*                            bank-matching date-window delta.
*    2006-11-22  RVS  0062  Confirmed against PLMATCH.CBL's new
*                            amount/date filter pass -- no change
*                            needed here, the day-serial number
*                            this copybook returns is already
*                            exactly what that filter wants.
*    2013-09-09  DMC  0077  Re-read against the extraction marker-
*                            scan fix made the same day in
*                            PLEXTRACT.CBL -- this copybook parses
*                            whatever token it is handed, column
*                            position of the hint text upstream of
*                            it makes no difference here.
*--------------------------------------------------------------
*    Field received by this copybook from the caller:
*       PDTE-DATE-TOKEN   ---  raw text token copied out of the
*                               invoice buffer or a bank input
*                               column, e.g. "12/03/2024" or
*                               "2024-03-12"
*--------------------------------------------------------------
*    Fields returned to the caller:
*       PDTE-DATE-FOUND-SW  ---  "Y" a valid date was parsed out
*                                 of the token, "N" it was not
*       PDTE-DATE-CCYYMMDD  ---  the date as an eight-digit
*                                 CCYYMMDD number, zero on "N"
*       PDTE-DAYNUM         ---  civil-calendar serial day number
*                                 for date-window delta arithmetic
*                                 against another parsed date
*--------------------------------------------------------------
*    Scratch fields PDTE-SEP-1 through PDTE-ONE-CHAR-HOLD are
*    private working area for the paragraphs below -- the caller
*    has no business setting or reading any of them.
*--------------------------------------------------------------
 PDTE-PARSE-DATE-TOKEN.
*    Accepts D/M/YYYY, DD-MM-YYYY, DD.MM.YY and YYYY-MM-DD, with
*    separators / - . .  Day-first is assumed for the three-part
*    little-endian form (French convention) -- this shop's
*    invoice stock is French, and the bank's own download uses
*    the ISO YYYY-MM-DD form, so the two shapes below are the
*    only two actually seen in production.
     MOVE "N" TO PDTE-DATE-FOUND-SW.
     MOVE ZERO TO PDTE-DATE-CCYYMMDD.
     MOVE ZERO TO PDTE-DAYNUM.
     MOVE SPACES TO PDTE-SEP-1 PDTE-SEP-2.

*    The ISO form has its dashes fixed at columns 5 and 8; test
*    for that shape first since it is the cheaper check, and
*    fall through to the little-endian scan only when it fails.
     IF PDTE-DATE-TOKEN (5:1) = "-"
        AND PDTE-DATE-TOKEN (8:1) = "-"
        PERFORM PDTE-SPLIT-YYYY-MM-DD
     ELSE
        PERFORM PDTE-SPLIT-LITTLE-ENDIAN.

*    A split alone does not mean a valid date -- PDTE-VALIDATE-
*    PARTS still has to check the month range and the day count
*    for that month/year before the day-serial number is safe to
*    compute.
     IF PDTE-DATE-FOUND
        PERFORM PDTE-VALIDATE-PARTS
        IF PDTE-DATE-FOUND
           PERFORM PDTE-CALC-DAY-SERIAL.
*--------------------------------------------------------------

 PDTE-SPLIT-YYYY-MM-DD.
*    Fixed-position lift for the ISO form -- no separator search
*    is needed since the caller already confirmed the dashes sit
*    at columns 5 and 8; a non-numeric CCYY/MM/DD group here
*    means the token only looked like ISO by coincidence.
     IF PDTE-DATE-TOKEN (1:4) IS NUMERIC
        AND PDTE-DATE-TOKEN (6:2) IS NUMERIC
        AND PDTE-DATE-TOKEN (9:2) IS NUMERIC
        MOVE PDTE-DATE-TOKEN (1:4) TO PDTE-PART-1
        MOVE PDTE-DATE-TOKEN (6:2) TO PDTE-PART-2
        MOVE PDTE-DATE-TOKEN (9:2) TO PDTE-PART-3
        MOVE PDTE-PART-1 TO PDTE-CCYY
        MOVE PDTE-PART-2 TO PDTE-MM
        MOVE PDTE-PART-3 TO PDTE-DD
        MOVE "Y" TO PDTE-DATE-FOUND-SW
     ELSE
        MOVE "N" TO PDTE-DATE-FOUND-SW.
*--------------------------------------------------------------

 PDTE-SPLIT-LITTLE-ENDIAN.
*    D/M/YYYY, DD-MM-YYYY or DD.MM.YY -- find the two separators
*    (any of / - .) and lift day, month, year between them.  The
*    day may run one or two columns wide, so the search for the
*    first separator starts at column 2, not a fixed column.
     MOVE "N" TO PDTE-DATE-FOUND-SW.
     PERFORM PDTE-TEST-ONE-SEP1-POSITION
             VARYING PDTE-SUBSCRIPT FROM 2 BY 1
             UNTIL PDTE-SUBSCRIPT > 4
                OR PDTE-DATE-FOUND.
*--------------------------------------------------------------

 PDTE-TEST-ONE-SEP1-POSITION.
*    One candidate column for the day/month separator; a hit
*    remembers the separator character and hands off to the
*    second-separator search, a miss just lets the enclosing
*    PERFORM try the next column.
     MOVE PDTE-DATE-TOKEN (PDTE-SUBSCRIPT:1)
          TO PDTE-ONE-CHAR-HOLD.
     IF PDTE-ONE-CHAR-HOLD = "/" OR "-" OR "."
        MOVE PDTE-ONE-CHAR-HOLD TO PDTE-SEP-1
        PERFORM PDTE-SPLIT-AFTER-FIRST-SEP
     END-IF.
*--------------------------------------------------------------

 PDTE-SPLIT-AFTER-FIRST-SEP.
*    Day is whatever sat before the first separator; remember its
*    width so the month/year split below knows where the month
*    group starts.
     MOVE PDTE-DATE-TOKEN (1:PDTE-SUBSCRIPT - 1) TO PDTE-PART-1
     MOVE PDTE-SUBSCRIPT TO PDTE-DAY-WIDTH
     PERFORM PDTE-TEST-ONE-SEP2-POSITION
             VARYING PDTE-SUBSCRIPT2 FROM PDTE-SUBSCRIPT + 1 BY 1
             UNTIL PDTE-SUBSCRIPT2 > 7
                OR PDTE-DATE-FOUND.
*--------------------------------------------------------------

 PDTE-TEST-ONE-SEP2-POSITION.
*    One candidate column for the month/year separator; on a hit
*    the month group is whatever sits between the two separators
*    and the year group is the (up to) four columns after it.
     MOVE PDTE-DATE-TOKEN (PDTE-SUBSCRIPT2:1)
          TO PDTE-ONE-CHAR-HOLD.
     IF PDTE-ONE-CHAR-HOLD = "/" OR "-" OR "."
        MOVE PDTE-ONE-CHAR-HOLD TO PDTE-SEP-2
        COMPUTE PDTE-YEAR-WIDTH =
           PDTE-SUBSCRIPT2 - PDTE-DAY-WIDTH - 1
        MOVE PDTE-DATE-TOKEN
             (PDTE-DAY-WIDTH + 1:PDTE-YEAR-WIDTH)
             TO PDTE-PART-2
        MOVE PDTE-DATE-TOKEN (PDTE-SUBSCRIPT2 + 1:4)
             TO PDTE-PART-3
        MOVE PDTE-PART-1 TO PDTE-DD
        MOVE PDTE-PART-2 TO PDTE-MM
        PERFORM PDTE-RESOLVE-YEAR-WINDOW
        MOVE "Y" TO PDTE-DATE-FOUND-SW
     END-IF.
*--------------------------------------------------------------

 PDTE-RESOLVE-YEAR-WINDOW.
*    Two-digit years map to 2000-2099 when under 70, else 1900s;
*    a four-digit year is used as typed.
     IF PDTE-PART-3 < 100
        IF PDTE-PART-3 < 70
           COMPUTE PDTE-CCYY = 2000 + PDTE-PART-3
        ELSE
           COMPUTE PDTE-CCYY = 1900 + PDTE-PART-3
        END-IF
     ELSE
        MOVE PDTE-PART-3 TO PDTE-CCYY
     END-IF.
*--------------------------------------------------------------

 PDTE-VALIDATE-PARTS.
*    Month in range 1-12 first (the 88-level check), then the
*    day count against that month's (leap-year-adjusted) table
*    entry -- a day of 30 or 31 is only good for the months that
*    actually run that long.
     MOVE "Y" TO PDTE-DATE-FOUND-SW.
     IF NOT PDTE-MONTH-VALID
        MOVE "N" TO PDTE-DATE-FOUND-SW
     ELSE
        PERFORM PDTE-CALC-LEAP-YEAR
        PERFORM PDTE-LOAD-DAYS-IN-MONTH
        IF PDTE-DD < 1
           OR PDTE-DD > PDTE-TABLE-MONTH-DAYS (PDTE-MM)
           MOVE "N" TO PDTE-DATE-FOUND-SW
        END-IF
     END-IF.
*--------------------------------------------------------------

 PDTE-CALC-LEAP-YEAR.
*    Divisible by 4, except centuries unless divisible by 400.
*    PDTE-LEAP-YEAR-DUMMY-QUO is never read anywhere below -- the
*    DIVIDE statement's GIVING clause is mandatory, and the
*    quotient itself is of no interest, only the REMAINDER is.
*    Three nested DIVIDEs rather than one COMPUTE with a MOD-
*    style expression, since this compiler generation's COMPUTE
*    has no remainder operator of its own.
     MOVE "N" TO PDTE-IS-LEAP-YEAR-SW.
     DIVIDE PDTE-CCYY BY 4 GIVING PDTE-LEAP-YEAR-DUMMY-QUO
            REMAINDER PDTE-LEAP-YEAR-REMAINDER.
     IF PDTE-LEAP-YEAR-REMAINDER = 0
*       Divisible by 4 -- tentatively a leap year, unless it
*       also turns out to be a non-400 century year below.
        MOVE "Y" TO PDTE-IS-LEAP-YEAR-SW
        DIVIDE PDTE-CCYY BY 100 GIVING PDTE-LEAP-YEAR-DUMMY-QUO
               REMAINDER PDTE-LEAP-YEAR-REMAINDER
        IF PDTE-LEAP-YEAR-REMAINDER = 0
*          A century year -- not a leap year after all, unless
*          it is also divisible by 400 (1900 no, 2000 yes).
           MOVE "N" TO PDTE-IS-LEAP-YEAR-SW
           DIVIDE PDTE-CCYY BY 400 GIVING PDTE-LEAP-YEAR-DUMMY-QUO
                  REMAINDER PDTE-LEAP-YEAR-REMAINDER
           IF PDTE-LEAP-YEAR-REMAINDER = 0
              MOVE "Y" TO PDTE-IS-LEAP-YEAR-SW
           END-IF
        END-IF
     END-IF.
*--------------------------------------------------------------

 PDTE-LOAD-DAYS-IN-MONTH.
*    Re-loaded fresh on every call rather than held as a VALUE-
*    initialized table, since February's day count depends on
*    PDTE-IS-LEAP-YEAR-SW for the year just checked.  Twelve
*    MOVE pairs rather than a loop -- the table is small and
*    fixed, and this is the same style the old GDTV-MATRIX month-
*    name load used in wsdate.cbl's caller.
     MOVE  1 TO PDTE-TABLE-MONTH-NUMBER (1)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (1)
     MOVE  2 TO PDTE-TABLE-MONTH-NUMBER (2)
     MOVE 28 TO PDTE-TABLE-MONTH-DAYS (2)
     IF PDTE-IS-LEAP-YEAR
        MOVE 29 TO PDTE-TABLE-MONTH-DAYS (2)
     END-IF
     MOVE  3 TO PDTE-TABLE-MONTH-NUMBER (3)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (3)
     MOVE  4 TO PDTE-TABLE-MONTH-NUMBER (4)
     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (4)
     MOVE  5 TO PDTE-TABLE-MONTH-NUMBER (5)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (5)
     MOVE  6 TO PDTE-TABLE-MONTH-NUMBER (6)
     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (6)
     MOVE  7 TO PDTE-TABLE-MONTH-NUMBER (7)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (7)
     MOVE  8 TO PDTE-TABLE-MONTH-NUMBER (8)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (8)
     MOVE  9 TO PDTE-TABLE-MONTH-NUMBER (9)
     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (9)
     MOVE 10 TO PDTE-TABLE-MONTH-NUMBER (10)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (10)
     MOVE 11 TO PDTE-TABLE-MONTH-NUMBER (11)
     MOVE 30 TO PDTE-TABLE-MONTH-DAYS (11)
     MOVE 12 TO PDTE-TABLE-MONTH-NUMBER (12)
     MOVE 31 TO PDTE-TABLE-MONTH-DAYS (12).
*--------------------------------------------------------------

 PDTE-CALC-DAY-SERIAL.
*    Standard civil-calendar serial day number, for date-window
*    delta arithmetic between an invoice date and a bank date.
*    The formula runs March-based (months 1-2 are treated as the
*    13th/14th month of the prior year) so the leap-day falls at
*    the end of the internal year instead of in the middle of it;
*    PDTE-DATE-TEMP-FOR-CALC is only a scratch hold for the CCYY
*    value while the COMPUTE below works, not itself part of the
*    result.
     MOVE PDTE-CCYY TO PDTE-DATE-TEMP-FOR-CALC
*    January/February (PDTE-MM 1-2) fall through to the ELSE leg
*    below as months 13-14 of the PRIOR year -- PDTE-CCYY - 1 in
*    every term -- so the 719469 constant lines both legs up on
*    the same day-zero reference point.
     IF PDTE-MM > 2
        COMPUTE PDTE-DAYNUM =
           (365 * PDTE-CCYY) + (PDTE-CCYY / 4) - (PDTE-CCYY / 100)
           + (PDTE-CCYY / 400) + ((153 * (PDTE-MM - 3) + 2) / 5)
           + PDTE-DD - 719469
     ELSE
        COMPUTE PDTE-DAYNUM =
           (365 * (PDTE-CCYY - 1)) + ((PDTE-CCYY - 1) / 4)
           - ((PDTE-CCYY - 1) / 100) + ((PDTE-CCYY - 1) / 400)
           + ((153 * (PDTE-MM + 9) + 2) / 5) + PDTE-DD - 719469
     END-IF.
*--------------------------------------------------------------
