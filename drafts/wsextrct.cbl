*    wsextrct.cbl
*--------------------------------------------------------------
*    WORKING-STORAGE used by PLEXTRACT.CBL (invoice field
*    extraction).  New copybook, written 1999-03-18 RVS in the
*    same received/returned linkage style as wsparsedt.cbl and
*    wsparsea.cbl.
*--------------------------------------------------------------
*    Fields received by PLEXTRACT from the caller:
*       IV-SUBSCRIPT       --- INVOICE-TABLE entry being filled
*       EXT-TEXT-LINE       --- the invoice's buffered text lines
*       EXT-LINE-COUNT      --- how many of those lines are used
*--------------------------------------------------------------
*    Fields returned to the caller:
*       INV-NUMBER, INV-DATE, INV-AMOUNT, INV-AMT-FOUND and
*       INV-CURRENCY of INVOICE-TABLE (IV-SUBSCRIPT) -- those
*       fields live in the main program's INVOICE-TABLE, not
*       here.
*--------------------------------------------------------------
 01  IV-SUBSCRIPT                 PIC 99   COMP.

 01  EXT-TEXT-BUFFER.
     05  EXT-TEXT-LINE OCCURS 100 TIMES
                        PIC X(80).

 01  EXT-LINE-COUNT               PIC 999  COMP.

 01  EXT-ISO-DATE-AREA.
     05  EXT-ISO-DATE.
         10  EXT-ISO-CCYY         PIC 9(4).
         10  FILLER               PIC X VALUE "-".
         10  EXT-ISO-MM           PIC 99.
         10  FILLER               PIC X VALUE "-".
         10  EXT-ISO-DD           PIC 99.
 01  EXT-ISO-DATE-PARTS REDEFINES EXT-ISO-DATE-AREA.
     05  EXT-ISO-CCYY-NUM         PIC 9(4).
     05  FILLER                   PIC X.
     05  EXT-ISO-MM-NUM           PIC 99.
     05  FILLER                   PIC X.
     05  EXT-ISO-DD-NUM           PIC 99.

 01  EXT-SCRATCH.
     05  EXT-LINE-SUB             PIC 999  COMP.
     05  EXT-SCAN-LINE            PIC X(80).
     05  EXT-SCAN-COL             PIC 99   COMP.
     05  EXT-SCAN-CHAR            PIC X.
     05  EXT-TOKEN-HOLD           PIC X(20).
     05  EXT-TOKEN-LENGTH         PIC 99   COMP.
     05  EXT-NUMBER-FOUND-SW      PIC X.
         88  EXT-NUMBER-FOUND     VALUE "Y".
     05  EXT-DATE-FOUND-SW        PIC X.
         88  EXT-DATE-FOUND       VALUE "Y".
     05  EXT-AMOUNT-FOUND-SW      PIC X.
         88  EXT-AMOUNT-FOUND     VALUE "Y".
     05  EXT-SKIP-DONE-SW         PIC X.
     05  EXT-LIFT-DONE-SW         PIC X.
     05  EXT-MAX-AMOUNT-SW        PIC X.
     05  EXT-MAX-AMOUNT-SO-FAR    PIC S9(7)V99.
     05  EXT-MARKER-HOLD          PIC X(07).
     05  EXT-MARKER-LENGTH        PIC 99   COMP.
     05  EXT-MARKER-FOUND-SW      PIC X.
         88  EXT-MARKER-FOUND     VALUE "Y".
     05  FILLER                   PIC X(08).
