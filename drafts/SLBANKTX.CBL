*    SLBANKTX.CBL -- FILE-CONTROL entry for the bank statement
*    input (BANKTXN).  New 1999-03-02 RVS.
     SELECT BANK-TXN-FILE ASSIGN TO "BANKTXN"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS IS WS-BANKTXN-STATUS.
