*    PLEXTRACT.CBL -- invoice field extraction rules.
*--------------------------------------------------------------
*    Works against the current invoice's lower-cased text held
*    in EXT-TEXT-LINE (EXT-LINE-COUNT lines of EXT-TEXT-BUFFER)
*    and returns into the INVOICE-TABLE entry pointed to by
*    IV-SUBSCRIPT.
*--------------------------------------------------------------
*    Change log
*    1999-03-18  RVS  0010  Initial write-up -- number, date,
*                            amount, currency heuristics.
*    1999-04-02  RVS  0015  Dropped the separate bare-marker
*                            pass -- the skip-ahead logic at
*                            column 8 already covers it.
*    2001-06-06  JPH  0044  Y2K sweep -- no direct date compare
*                            in this copybook, verified anyway.
*    2006-11-20  RVS  0061  Max-of-all-amounts fallback for the
*                            total when no TOTAL/MONTANT hint is
*                            present on the document.
*    2013-09-09  DMC  0077  Marker tests were column-1 only --
*                            facture/invoice/date/total/montant
*                            now scan the whole line, same as
*                            the max-amount fallback always did.
*    2013-09-09  DMC  0077  Dropped the USD/GBP currency scan --
*                            every vendor file is EUR; the field
*                            is set to EUR outright.
*    2014-02-18  DMC  0081  Invoice number run could end in a
*                            trailing : # - / left over from the
*                            marker's own punctuation -- trim it
*                            after the lift, not just before.
*--------------------------------------------------------------
*    Called once per invoice, after the document's lines are
*    already buffered and lower-cased, by 2400-END-CURRENT-
*    INVOICE in the main program -- IV-SUBSCRIPT is set by the
*    caller to the INVOICE-TABLE entry being filled in.
*--------------------------------------------------------------
*    Four entry paragraphs, called in this fixed order by the
*    main program, each filling a different group of fields in
*    the current INVOICE-TABLE entry:
*       PEXT-FIND-INVOICE-NUMBER  ---  INV-NUMBER
*       PEXT-FIND-INVOICE-DATE    ---  INV-DATE/INV-DAYNUM/
*                                        INV-DATE-FOUND-SW
*       PEXT-FIND-TOTAL-AMOUNT    ---  INV-AMOUNT/INV-AMT-FOUND
*       PEXT-FIND-CURRENCY        ---  INV-CURRENCY
*    Everything below those four is private scanning machinery,
*    shared across all four where the shapes line up (the marker
*    scan) and separate where they do not (number vs. date vs.
*    amount character sets).
*--------------------------------------------------------------
 PEXT-FIND-INVOICE-NUMBER.
*    facture [no/num/numero] [: # -] <token>, else the same for
*    the English marker "invoice".  Whichever marker is found
*    first wins outright -- the two scans are never blended.
     MOVE SPACES TO INV-NUMBER (IV-SUBSCRIPT).
     PERFORM PEXT-SCAN-FOR-FACTURE-MARKER.
     IF EXT-NUMBER-FOUND-SW NOT = "Y"
        PERFORM PEXT-SCAN-FOR-INVOICE-MARKER
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-FOR-FACTURE-MARKER.
*    One pass over every buffered line of the document, stopping
*    the moment the "facture" marker is found and a number is
*    lifted after it -- later lines are never examined once an
*    earlier one has already supplied a number.
     MOVE "N" TO EXT-NUMBER-FOUND-SW.
     PERFORM PEXT-TEST-LINE-FOR-FACTURE
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
                OR EXT-NUMBER-FOUND.
*--------------------------------------------------------------

 PEXT-TEST-LINE-FOR-FACTURE.
*    "facture" is 7 bytes -- French invoice stock's usual word for
*    invoice number, tried before the English "invoice" marker
*    since the vendor files this shop processes are mostly French.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE "facture" TO EXT-MARKER-HOLD.
     MOVE 7 TO EXT-MARKER-LENGTH.
     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
     IF EXT-MARKER-FOUND
        PERFORM PEXT-LIFT-NUMBER-AFTER-MARKER
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-FOR-INVOICE-MARKER.
*    Same one-pass-and-stop shape as the facture scan above, run
*    only when the facture pass came up empty.
     MOVE "N" TO EXT-NUMBER-FOUND-SW.
     PERFORM PEXT-TEST-LINE-FOR-INVOICE
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
                OR EXT-NUMBER-FOUND.
*--------------------------------------------------------------

 PEXT-TEST-LINE-FOR-INVOICE.
*    English fallback marker, also 7 bytes, for the occasional
*    vendor document typed up in English rather than French.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE "invoice" TO EXT-MARKER-HOLD.
     MOVE 7 TO EXT-MARKER-LENGTH.
     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
     IF EXT-MARKER-FOUND
        PERFORM PEXT-LIFT-NUMBER-AFTER-MARKER
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-LINE-FOR-MARKER.
*    Finds EXT-MARKER-HOLD anywhere in EXT-SCAN-LINE, not just
*    at column 1 -- a marker word is as often preceded by a
*    reference number or other caption text as it is the first
*    thing on the line.  On a hit EXT-SCAN-COL is left one past
*    the marker's last character, ready for the skip-and-lift
*    paragraphs that follow a marker test.
     MOVE "N" TO EXT-MARKER-FOUND-SW.
     MOVE 1 TO EXT-SCAN-COL.
     PERFORM PEXT-TEST-ONE-MARKER-COLUMN
             UNTIL EXT-SCAN-COL > (81 - EXT-MARKER-LENGTH)
                OR EXT-MARKER-FOUND.
*--------------------------------------------------------------

 PEXT-TEST-ONE-MARKER-COLUMN.
*    One column's worth of literal compare; a hit advances
*    EXT-SCAN-COL past the whole marker in one step rather than
*    one byte at a time, a miss just slides the window one byte.
     IF EXT-SCAN-LINE (EXT-SCAN-COL:EXT-MARKER-LENGTH) =
           EXT-MARKER-HOLD (1:EXT-MARKER-LENGTH)
        COMPUTE EXT-SCAN-COL = EXT-SCAN-COL + EXT-MARKER-LENGTH
        MOVE "Y" TO EXT-MARKER-FOUND-SW
     ELSE
        ADD 1 TO EXT-SCAN-COL
     END-IF.
*--------------------------------------------------------------

 PEXT-LIFT-NUMBER-AFTER-MARKER.
*    Skip past any of " no : # - " that follows the marker word
*    (EXT-SCAN-COL is already past the marker itself), then
*    lift a run of 3-20 letters, digits, dash, underscore or
*    slash as the invoice number, then trim any trailing
*    " : # - /" left over from punctuation that closed the run
*    (a line-ending "/" or a trailing dash before a blank run
*    would otherwise ride along into INV-NUMBER).
     PERFORM PEXT-SKIP-NON-TOKEN-CHARS.
     PERFORM PEXT-LIFT-NUMBER-TOKEN-RUN.
     PERFORM PEXT-TRIM-TRAILING-SEPARATOR.
     IF EXT-TOKEN-LENGTH >= 3 AND EXT-TOKEN-LENGTH <= 20
        MOVE EXT-TOKEN-HOLD (1:EXT-TOKEN-LENGTH)
             TO INV-NUMBER (IV-SUBSCRIPT)
        MOVE "Y" TO EXT-NUMBER-FOUND-SW
     END-IF.
*--------------------------------------------------------------

 PEXT-TRIM-TRAILING-SEPARATOR.
*    Walks backward from the end of the just-lifted run, shaving
*    off the punctuation that closed it -- a run that ends on a
*    letter or digit stops on the first test, so clean invoice
*    numbers are never touched by this paragraph at all.
     MOVE "N" TO EXT-LIFT-DONE-SW.
     PERFORM PEXT-TEST-ONE-TRAILING-CHAR
             UNTIL EXT-TOKEN-LENGTH = 0
                OR EXT-LIFT-DONE-SW = "Y".
*--------------------------------------------------------------

 PEXT-TEST-ONE-TRAILING-CHAR.
*    Same charset as PEXT-SKIP-NON-TOKEN-CHARS skips on the
*    leading side, applied here to the last byte of the run
*    instead of the first byte after the marker.
     MOVE EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1) TO EXT-SCAN-CHAR.
     IF EXT-SCAN-CHAR = ":" OR "#" OR "-" OR "/" OR SPACE
        MOVE SPACE TO EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
        SUBTRACT 1 FROM EXT-TOKEN-LENGTH
     ELSE
        MOVE "Y" TO EXT-LIFT-DONE-SW
     END-IF.
*--------------------------------------------------------------

 PEXT-SKIP-NON-TOKEN-CHARS.
*    Walks forward over caption punctuation ("no", ":", "#", "-",
*    blanks) between the marker word and the actual number so the
*    lift paragraph below always starts on the number itself.
     MOVE "N" TO EXT-SKIP-DONE-SW.
     PERFORM PEXT-TEST-ONE-SKIP-CHAR
             UNTIL EXT-SCAN-COL > 80
                OR EXT-SKIP-DONE-SW = "Y".
*--------------------------------------------------------------

 PEXT-TEST-ONE-SKIP-CHAR.
*    Letter or digit ends the skip; anything else (space, colon,
*    hash, dash) is caption punctuation and gets passed over.
     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
     IF EXT-SCAN-CHAR IS ALPHABETIC OR EXT-SCAN-CHAR IS NUMERIC
        MOVE "Y" TO EXT-SKIP-DONE-SW
     ELSE
        ADD 1 TO EXT-SCAN-COL
     END-IF.
*--------------------------------------------------------------

 PEXT-LIFT-NUMBER-TOKEN-RUN.
*    Caps out at 20 bytes (EXT-TOKEN-HOLD's own width) even if the
*    run itself runs longer on the line -- a longer run fails the
*    length test in PEXT-LIFT-NUMBER-AFTER-MARKER anyway.
     MOVE ZERO TO EXT-TOKEN-LENGTH.
     MOVE SPACES TO EXT-TOKEN-HOLD.
     MOVE "N" TO EXT-LIFT-DONE-SW.
     PERFORM PEXT-LIFT-ONE-NUMBER-CHAR
             UNTIL EXT-SCAN-COL > 80
                OR EXT-TOKEN-LENGTH >= 20
                OR EXT-LIFT-DONE-SW = "Y".
*--------------------------------------------------------------

 PEXT-LIFT-ONE-NUMBER-CHAR.
*    Letters, digits, dash, underscore and slash are all valid
*    invoice-number characters per the extraction rule -- the
*    first byte outside that set ends the run.
     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
     IF EXT-SCAN-CHAR IS ALPHABETIC
        OR EXT-SCAN-CHAR IS NUMERIC
        OR EXT-SCAN-CHAR = "-" OR "_" OR "/"
        ADD 1 TO EXT-TOKEN-LENGTH
        MOVE EXT-SCAN-CHAR TO
             EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
        ADD 1 TO EXT-SCAN-COL
     ELSE
        MOVE "Y" TO EXT-LIFT-DONE-SW
     END-IF.
*--------------------------------------------------------------

 PEXT-FIND-INVOICE-DATE.
*    First the "date" hint followed by a date token, else the
*    first date-looking token anywhere that parses validly.  An
*    invoice with no usable date at all leaves INV-DATE-FOUND-SW
*    "N" rather than forcing a guess -- PLMATCH.CBL's own date
*    filter already treats a missing invoice date as a pass.
     MOVE SPACES TO INV-DATE (IV-SUBSCRIPT).
     MOVE ZERO TO INV-DAYNUM (IV-SUBSCRIPT).
     MOVE "N" TO INV-DATE-FOUND-SW (IV-SUBSCRIPT).
     MOVE "N" TO EXT-DATE-FOUND-SW.
     PERFORM PEXT-TEST-LINE-FOR-DATE-HINT
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
                OR EXT-DATE-FOUND.
     IF EXT-DATE-FOUND-SW NOT = "Y"
        PERFORM PEXT-SCAN-FOR-ANY-DATE-TOKEN
     END-IF.
*--------------------------------------------------------------

 PEXT-TEST-LINE-FOR-DATE-HINT.
*    "date" marker is 4 bytes but EXT-MARKER-HOLD is fixed at
*    PIC X(07), so the literal is padded out with trailing spaces
*    to the full field width before the compare in the scan below.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE "date   " TO EXT-MARKER-HOLD.
     MOVE 4 TO EXT-MARKER-LENGTH.
     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
     IF EXT-MARKER-FOUND
        PERFORM PEXT-SKIP-NON-TOKEN-CHARS
        PERFORM PEXT-LIFT-DATE-TOKEN-RUN
        PERFORM PEXT-TRY-DATE-TOKEN
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-FOR-ANY-DATE-TOKEN.
*    No "date" hint anywhere on the document -- fall back to the
*    first date-shaped token that actually parses, wherever it
*    sits on whichever line.
     PERFORM PEXT-SCAN-ONE-LINE-FOR-DATE
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
                OR EXT-DATE-FOUND.
*--------------------------------------------------------------

 PEXT-SCAN-ONE-LINE-FOR-DATE.
*    One line, column by column, trying every run of date-looking
*    characters in turn until one of them parses or the line runs
*    out.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE 1 TO EXT-SCAN-COL.
     PERFORM PEXT-SCAN-ONE-COLUMN-FOR-DATE
             UNTIL EXT-SCAN-COL > 80
                OR EXT-DATE-FOUND.
*--------------------------------------------------------------

 PEXT-SCAN-ONE-COLUMN-FOR-DATE.
*    Skip whatever is not date material, lift what follows, try
*    to parse it; a failed parse still has to move EXT-SCAN-COL
*    forward by hand since the lift itself stopped on a non-date
*    byte rather than consuming one.
     PERFORM PEXT-SKIP-NON-TOKEN-CHARS.
     IF EXT-SCAN-COL > 80
        GO TO PEXT-SCAN-ONE-COLUMN-FOR-DATE-EXIT.
     PERFORM PEXT-LIFT-DATE-TOKEN-RUN.
     IF EXT-TOKEN-LENGTH > 0
        PERFORM PEXT-TRY-DATE-TOKEN
     ELSE
        ADD 1 TO EXT-SCAN-COL
     END-IF.
 PEXT-SCAN-ONE-COLUMN-FOR-DATE-EXIT.
     EXIT.
*--------------------------------------------------------------

 PEXT-LIFT-DATE-TOKEN-RUN.
*    Digits and the three date separators only -- letters are
*    never part of a date token, unlike the invoice-number run.
     MOVE ZERO TO EXT-TOKEN-LENGTH.
     MOVE SPACES TO EXT-TOKEN-HOLD.
     MOVE "N" TO EXT-LIFT-DONE-SW.
     PERFORM PEXT-LIFT-ONE-DATE-CHAR
             UNTIL EXT-SCAN-COL > 80
                OR EXT-TOKEN-LENGTH >= 10
                OR EXT-LIFT-DONE-SW = "Y".
*--------------------------------------------------------------

 PEXT-LIFT-ONE-DATE-CHAR.
*    Ten bytes covers the widest date shape this copybook parses
*    (DD-MM-YYYY); nothing date-shaped ever needs an eleventh.
     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
     IF EXT-SCAN-CHAR IS NUMERIC
        OR EXT-SCAN-CHAR = "/" OR "-" OR "."
        ADD 1 TO EXT-TOKEN-LENGTH
        MOVE EXT-SCAN-CHAR TO
             EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
        ADD 1 TO EXT-SCAN-COL
     ELSE
        MOVE "Y" TO EXT-LIFT-DONE-SW
     END-IF.
*--------------------------------------------------------------

 PEXT-TRY-DATE-TOKEN.
*    Hands the lifted run to PLPARSEDT.CBL; a genuine date comes
*    back rebuilt as ISO text for the table (INV-DATE prints as
*    typed in the MATCHOUT report) and as a day-serial number for
*    PLMATCH.CBL's date-window delta.
     IF EXT-TOKEN-LENGTH > 0
        MOVE EXT-TOKEN-HOLD (1:10) TO PDTE-DATE-TOKEN
        PERFORM PDTE-PARSE-DATE-TOKEN
        IF PDTE-DATE-FOUND
           MOVE PDTE-CCYY TO EXT-ISO-CCYY
           MOVE PDTE-MM TO EXT-ISO-MM
           MOVE PDTE-DD TO EXT-ISO-DD
           MOVE EXT-ISO-DATE TO INV-DATE (IV-SUBSCRIPT)
           MOVE PDTE-DAYNUM TO INV-DAYNUM (IV-SUBSCRIPT)
           MOVE "Y" TO INV-DATE-FOUND-SW (IV-SUBSCRIPT)
           MOVE "Y" TO EXT-DATE-FOUND-SW
        END-IF
     END-IF.
*--------------------------------------------------------------

 PEXT-FIND-TOTAL-AMOUNT.
*    total <token>  or  montant <token>; else the maximum of
*    every amount-looking token anywhere in the text.  This order
*    mirrors PEXT-FIND-INVOICE-NUMBER's marker-then-fallback
*    shape, but the fallback here is a full-document scan instead
*    of a second fixed marker, since there is no equally reliable
*    third marker word for a total amount.
     MOVE ZERO TO INV-AMOUNT (IV-SUBSCRIPT).
     MOVE "N" TO INV-AMT-FOUND (IV-SUBSCRIPT).
     PERFORM PEXT-SCAN-FOR-TOTAL-MARKER.
     IF EXT-AMOUNT-FOUND-SW NOT = "Y"
        PERFORM PEXT-SCAN-FOR-MONTANT-MARKER
     END-IF.
     IF EXT-AMOUNT-FOUND-SW NOT = "Y"
        PERFORM PEXT-SCAN-FOR-MAX-AMOUNT
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-FOR-TOTAL-MARKER.
*    English "total" hint tried first -- this shop's own invoice
*    stock favors it even on otherwise-French documents.
     MOVE "N" TO EXT-AMOUNT-FOUND-SW.
     PERFORM PEXT-TEST-LINE-FOR-TOTAL
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
                OR EXT-AMOUNT-FOUND.
*--------------------------------------------------------------

 PEXT-TEST-LINE-FOR-TOTAL.
*    "total" is 5 bytes; EXT-MARKER-HOLD's PIC X(07) is padded
*    with trailing spaces the same way the date hint's literal is.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE "total  " TO EXT-MARKER-HOLD.
     MOVE 5 TO EXT-MARKER-LENGTH.
     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
     IF EXT-MARKER-FOUND
        PERFORM PEXT-SKIP-NON-TOKEN-CHARS
        PERFORM PEXT-LIFT-AMOUNT-TOKEN-RUN
        PERFORM PEXT-TRY-AMOUNT-TOKEN
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-FOR-MONTANT-MARKER.
*    French fallback hint, tried only when "total" was not found
*    anywhere on the document.
     MOVE "N" TO EXT-AMOUNT-FOUND-SW.
     PERFORM PEXT-TEST-LINE-FOR-MONTANT
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT
                OR EXT-AMOUNT-FOUND.
*--------------------------------------------------------------

 PEXT-TEST-LINE-FOR-MONTANT.
*    "montant" fills the marker field exactly -- no padding spaces
*    needed the way "date" and "total" require.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE "montant" TO EXT-MARKER-HOLD.
     MOVE 7 TO EXT-MARKER-LENGTH.
     PERFORM PEXT-SCAN-LINE-FOR-MARKER.
     IF EXT-MARKER-FOUND
        PERFORM PEXT-SKIP-NON-TOKEN-CHARS
        PERFORM PEXT-LIFT-AMOUNT-TOKEN-RUN
        PERFORM PEXT-TRY-AMOUNT-TOKEN
     END-IF.
*--------------------------------------------------------------

 PEXT-LIFT-AMOUNT-TOKEN-RUN.
*    Digits, the two decimal/thousands separator characters, a
*    sign and embedded spaces -- PLPARSEAM.CBL itself sorts out
*    which separator is the decimal point and strips the blanks.
     MOVE ZERO TO EXT-TOKEN-LENGTH.
     MOVE SPACES TO EXT-TOKEN-HOLD.
     MOVE "N" TO EXT-LIFT-DONE-SW.
     PERFORM PEXT-LIFT-ONE-AMOUNT-CHAR
             UNTIL EXT-SCAN-COL > 80
                OR EXT-TOKEN-LENGTH >= 20
                OR EXT-LIFT-DONE-SW = "Y".
*--------------------------------------------------------------

 PEXT-LIFT-ONE-AMOUNT-CHAR.
*    A space inside the run is kept, not skipped -- it may be the
*    thousands separator the French invoice stock uses, and
*    PLPARSEAM.CBL's own strip pass removes it if it is not.
     MOVE EXT-SCAN-LINE (EXT-SCAN-COL:1) TO EXT-SCAN-CHAR.
     IF EXT-SCAN-CHAR IS NUMERIC
        OR EXT-SCAN-CHAR = "." OR "," OR "+" OR "-" OR SPACE
        ADD 1 TO EXT-TOKEN-LENGTH
        MOVE EXT-SCAN-CHAR TO
             EXT-TOKEN-HOLD (EXT-TOKEN-LENGTH:1)
        ADD 1 TO EXT-SCAN-COL
     ELSE
        MOVE "Y" TO EXT-LIFT-DONE-SW
     END-IF.
*--------------------------------------------------------------

 PEXT-TRY-AMOUNT-TOKEN.
*    Hands the lifted run to PLPARSEAM.CBL; a failed parse (e.g.
*    a run of bare spaces, or punctuation with no digits) simply
*    leaves INV-AMT-FOUND untouched for this marker.
     IF EXT-TOKEN-LENGTH > 0
        MOVE EXT-TOKEN-HOLD TO PAMT-AMOUNT-TOKEN
        PERFORM PAMT-PARSE-AMOUNT-TOKEN
        IF PAMT-AMOUNT-FOUND
           MOVE PAMT-SIGNED-AMOUNT TO INV-AMOUNT (IV-SUBSCRIPT)
           MOVE "Y" TO INV-AMT-FOUND (IV-SUBSCRIPT)
           MOVE "Y" TO EXT-AMOUNT-FOUND-SW
        END-IF
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-FOR-MAX-AMOUNT.
*    Neither TOTAL nor MONTANT hint was on the document -- the
*    largest amount-looking token anywhere is taken as the total,
*    on the theory that a grand total nearly always out-sizes the
*    line items that make it up.
     MOVE ZERO TO EXT-MAX-AMOUNT-SO-FAR.
     MOVE "N" TO EXT-MAX-AMOUNT-SW.
     PERFORM PEXT-SCAN-ONE-LINE-FOR-MAX
             VARYING EXT-LINE-SUB FROM 1 BY 1
             UNTIL EXT-LINE-SUB > EXT-LINE-COUNT.
     IF EXT-MAX-AMOUNT-SW = "Y"
        MOVE EXT-MAX-AMOUNT-SO-FAR TO INV-AMOUNT (IV-SUBSCRIPT)
        MOVE "Y" TO INV-AMT-FOUND (IV-SUBSCRIPT)
     END-IF.
*--------------------------------------------------------------

 PEXT-SCAN-ONE-LINE-FOR-MAX.
*    Unlike the marker scans, every column of every line is
*    walked here -- there is no early exit, since the largest
*    amount could be on the last line of the document.
     MOVE EXT-TEXT-LINE (EXT-LINE-SUB) TO EXT-SCAN-LINE.
     MOVE 1 TO EXT-SCAN-COL.
     PERFORM PEXT-SCAN-ONE-COLUMN-FOR-MAX
             UNTIL EXT-SCAN-COL > 80.
*--------------------------------------------------------------

 PEXT-SCAN-ONE-COLUMN-FOR-MAX.
*    A run of 3+ characters is worth a parse attempt (the 2-byte
*    floor screens out stray single digits like a line number or
*    a quantity column); anything shorter just moves the scan on.
     PERFORM PEXT-SKIP-NON-TOKEN-CHARS.
     IF EXT-SCAN-COL > 80
        GO TO PEXT-SCAN-ONE-COLUMN-FOR-MAX-EXIT.
     PERFORM PEXT-LIFT-AMOUNT-TOKEN-RUN.
     IF EXT-TOKEN-LENGTH > 2
        MOVE EXT-TOKEN-HOLD TO PAMT-AMOUNT-TOKEN
        PERFORM PAMT-PARSE-AMOUNT-TOKEN
        PERFORM PEXT-KEEP-IF-LARGER
     ELSE
        ADD 1 TO EXT-SCAN-COL
     END-IF.
 PEXT-SCAN-ONE-COLUMN-FOR-MAX-EXIT.
     EXIT.
*--------------------------------------------------------------

 PEXT-KEEP-IF-LARGER.
*    First successful parse is always kept regardless of size
*    (the EXT-MAX-AMOUNT-SW test), every later one only if it
*    beats the running maximum.
     IF PAMT-AMOUNT-FOUND
        IF PAMT-SIGNED-AMOUNT > EXT-MAX-AMOUNT-SO-FAR
           OR EXT-MAX-AMOUNT-SW NOT = "Y"
           MOVE PAMT-SIGNED-AMOUNT TO EXT-MAX-AMOUNT-SO-FAR
           MOVE "Y" TO EXT-MAX-AMOUNT-SW
        END-IF
     END-IF.
*--------------------------------------------------------------

 PEXT-FIND-CURRENCY.
*    This shop's vendor files are all EUR-denominated -- an
*    "eur"/euro mark anywhere in the text only confirms what is
*    already true, so the stored currency is always EUR.
     MOVE "EUR" TO INV-CURRENCY (IV-SUBSCRIPT).
*--------------------------------------------------------------
