*    PLMATCH.CBL -- invoice/bank matching engine library.
*--------------------------------------------------------------
*    Change log
*    2006-11-22  RVS  0062  Initial write-up -- amount tolerance,
*                            date window, substring/windowed
*                            similarity score, exact-amount bonus.
*    2006-12-04  RVS  0065  Missing invoice date no longer fails
*                            the date filter (per reconciliation
*                            clerks' request -- partial invoices
*                            still get a shot at a bank match).
*    2009-02-17  RVS  0079  Score capped at 105 after the bonus.
*--------------------------------------------------------------
 PMAT-AMOUNT-FILTER.
*    Candidate passes iff the invoice has an amount and the two
*    absolute amounts differ by no more than the tolerance.
     MOVE "N" TO PMAT-AMOUNT-FILTER-PASS-SW.
     MOVE "N" TO PMAT-EXACT-AMOUNT-SW.
     IF INV-AMT-FOUND (IV-SUBSCRIPT) = "Y"
        MOVE INV-AMOUNT (IV-SUBSCRIPT) TO PMAT-ABS-INV-AMOUNT
        IF PMAT-ABS-INV-AMOUNT < 0
           COMPUTE PMAT-ABS-INV-AMOUNT = PMAT-ABS-INV-AMOUNT * -1
        END-IF
        MOVE TXN-AMT (BK-SUBSCRIPT) TO PMAT-ABS-TXN-AMOUNT
        IF PMAT-ABS-TXN-AMOUNT < 0
           COMPUTE PMAT-ABS-TXN-AMOUNT = PMAT-ABS-TXN-AMOUNT * -1
        END-IF
        COMPUTE PMAT-AMOUNT-DIFF =
           PMAT-ABS-INV-AMOUNT - PMAT-ABS-TXN-AMOUNT
        IF PMAT-AMOUNT-DIFF < 0
           COMPUTE PMAT-AMOUNT-DIFF = PMAT-AMOUNT-DIFF * -1
        END-IF
        IF PMAT-AMOUNT-DIFF <= PMAT-AMOUNT-TOLERANCE
           MOVE "Y" TO PMAT-AMOUNT-FILTER-PASS-SW
        END-IF
        IF PMAT-ABS-INV-AMOUNT = PMAT-ABS-TXN-AMOUNT
           MOVE "Y" TO PMAT-EXACT-AMOUNT-SW
        END-IF
     END-IF.
*--------------------------------------------------------------

 PMAT-DATE-FILTER.
*    A missing invoice or transaction date passes, unpenalized.
*    Otherwise pass iff the transaction date is on or after the
*    invoice date and within the date window.
     MOVE "N" TO PMAT-DATE-FILTER-PASS-SW.
     IF INV-DATE-FOUND-SW (IV-SUBSCRIPT) NOT = "Y"
        MOVE "Y" TO PMAT-DATE-FILTER-PASS-SW
     ELSE
        COMPUTE PMAT-DATE-DELTA =
           TXN-DAYNUM (BK-SUBSCRIPT) - INV-DAYNUM (IV-SUBSCRIPT)
        IF PMAT-DATE-DELTA >= 0
           AND PMAT-DATE-DELTA <= PMAT-DATE-WINDOW-DAYS
           MOVE "Y" TO PMAT-DATE-FILTER-PASS-SW
        END-IF
     END-IF.
*--------------------------------------------------------------

 PMAT-SCORE-CANDIDATE.
*    Runs both filters; on a pass, scores the candidate by
*    textual similarity plus the exact-amount bonus.
     PERFORM PMAT-AMOUNT-FILTER.
     PERFORM PMAT-DATE-FILTER.
     MOVE "N" TO PMAT-CANDIDATE-PASSES-SW.
     MOVE ZERO TO PMAT-SCORE.
     IF PMAT-AMOUNT-FILTER-PASS AND PMAT-DATE-FILTER-PASS
        MOVE "Y" TO PMAT-CANDIDATE-PASSES-SW
        PERFORM PMAT-SIMILARITY
        MOVE PMAT-PCT TO PMAT-SCORE
        IF PMAT-EXACT-AMOUNT
           ADD 5 TO PMAT-SCORE
           IF PMAT-SCORE > 105
              MOVE 105 TO PMAT-SCORE
           END-IF
        END-IF
     END-IF.
*--------------------------------------------------------------

 PMAT-SIMILARITY.
*    Base score 0-100 between the invoice number and the bank
*    description, case-insensitive: 100 if the shorter string
*    occurs bodily in the longer one, else the best windowed
*    character-match percentage.  Zero when the invoice number
*    was never extracted.
     MOVE ZERO TO PMAT-PCT.
     MOVE SPACES TO PMAT-TRIM-WORK.
     MOVE INV-NUMBER (IV-SUBSCRIPT) TO PMAT-TRIM-WORK.
     PERFORM PMAT-CALC-TRIMMED-LENGTH.
     MOVE PMAT-TRIM-LENGTH TO PMAT-NUM-LEN.
     IF PMAT-NUM-LEN = 0
        GO TO PMAT-SIMILARITY-EXIT.

     MOVE SPACES TO PMAT-SHORTER-STR.
     MOVE PMAT-TRIM-WORK (1:PMAT-NUM-LEN)
          TO PMAT-SHORTER-STR (1:PMAT-NUM-LEN).
     INSPECT PMAT-SHORTER-STR CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

     MOVE SPACES TO PMAT-TRIM-WORK.
     MOVE TXN-DESC-N (BK-SUBSCRIPT) TO PMAT-TRIM-WORK.
     PERFORM PMAT-CALC-TRIMMED-LENGTH.
     MOVE PMAT-TRIM-LENGTH TO PMAT-DESC-LEN.
     MOVE SPACES TO PMAT-LONGER-STR.
     MOVE PMAT-TRIM-WORK (1:PMAT-DESC-LEN)
          TO PMAT-LONGER-STR (1:PMAT-DESC-LEN).
     INSPECT PMAT-LONGER-STR CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

     IF PMAT-NUM-LEN <= PMAT-DESC-LEN
        MOVE PMAT-NUM-LEN TO PMAT-SHORTER-LEN
        MOVE PMAT-DESC-LEN TO PMAT-LONGER-LEN
     ELSE
        MOVE PMAT-DESC-LEN TO PMAT-SHORTER-LEN
        MOVE PMAT-NUM-LEN TO PMAT-LONGER-LEN
        PERFORM PMAT-SWAP-SHORTER-LONGER
     END-IF.

     PERFORM PMAT-CHECK-SUBSTRING.
     IF PMAT-SUB-FOUND
        MOVE 100 TO PMAT-PCT
     ELSE
        IF PMAT-SHORTER-LEN > 0
           PERFORM PMAT-SLIDE-WINDOWS
           COMPUTE PMAT-PCT ROUNDED =
              (PMAT-BEST-MATCH * 100) / PMAT-SHORTER-LEN
        END-IF
     END-IF.
 PMAT-SIMILARITY-EXIT.
     EXIT.
*--------------------------------------------------------------

 PMAT-SWAP-SHORTER-LONGER.
*    Invoice number turned out longer than the description --
*    the shorter/longer roles swap, PMAT-TRIM-WORK as the go-
*    between since the two fields are the same PIC X(40).
     MOVE PMAT-SHORTER-STR TO PMAT-TRIM-WORK.
     MOVE PMAT-LONGER-STR TO PMAT-SHORTER-STR.
     MOVE PMAT-TRIM-WORK TO PMAT-LONGER-STR.
*--------------------------------------------------------------

 PMAT-CHECK-SUBSTRING.
*    Does the shorter string occur as a contiguous run inside
*    the longer one?
     MOVE "N" TO PMAT-SUB-FOUND-SW.
     IF PMAT-SHORTER-LEN = 0
        GO TO PMAT-CHECK-SUBSTRING-EXIT.
     COMPUTE PMAT-WIN-LAST-START =
        PMAT-LONGER-LEN - PMAT-SHORTER-LEN + 1.
     PERFORM PMAT-TEST-ONE-SUBSTRING-START
             VARYING PMAT-WIN-START FROM 1 BY 1
             UNTIL PMAT-WIN-START > PMAT-WIN-LAST-START
                OR PMAT-SUB-FOUND.
 PMAT-CHECK-SUBSTRING-EXIT.
     EXIT.
*--------------------------------------------------------------

 PMAT-TEST-ONE-SUBSTRING-START.
*    One window of the longer string, compared whole against
*    the shorter one; a single hit stops the enclosing PERFORM.
     IF PMAT-LONGER-STR (PMAT-WIN-START:PMAT-SHORTER-LEN)
        = PMAT-SHORTER-STR (1:PMAT-SHORTER-LEN)
        MOVE "Y" TO PMAT-SUB-FOUND-SW
     END-IF.
*--------------------------------------------------------------

 PMAT-SLIDE-WINDOWS.
*    No bodily substring match -- slide the shorter string over
*    every equal-length window of the longer one, keeping the
*    best position-by-position character-match count.
     MOVE ZERO TO PMAT-BEST-MATCH.
     COMPUTE PMAT-WIN-LAST-START =
        PMAT-LONGER-LEN - PMAT-SHORTER-LEN + 1.
     PERFORM PMAT-SLIDE-ONE-WINDOW
             VARYING PMAT-WIN-START FROM 1 BY 1
             UNTIL PMAT-WIN-START > PMAT-WIN-LAST-START.
*--------------------------------------------------------------

 PMAT-SLIDE-ONE-WINDOW.
*    Counts character matches for one alignment of the shorter
*    string against the longer; PMAT-SLIDE-WINDOWS keeps the
*    best of these across every alignment.
     MOVE ZERO TO PMAT-MATCH-COUNT.
     PERFORM PMAT-COUNT-ONE-CHAR-MATCH
             VARYING PMAT-CHAR-I FROM 1 BY 1
             UNTIL PMAT-CHAR-I > PMAT-SHORTER-LEN.
     IF PMAT-MATCH-COUNT > PMAT-BEST-MATCH
        MOVE PMAT-MATCH-COUNT TO PMAT-BEST-MATCH
     END-IF.
*--------------------------------------------------------------

 PMAT-COUNT-ONE-CHAR-MATCH.
*    One position of the current window; PMAT-LONG-POS is where
*    that position falls in the (untrimmed) longer string.
     COMPUTE PMAT-LONG-POS = PMAT-WIN-START + PMAT-CHAR-I - 1.
     MOVE PMAT-SHORTER-STR (PMAT-CHAR-I:1) TO PMAT-CHAR-A.
     MOVE PMAT-LONGER-STR (PMAT-LONG-POS:1) TO PMAT-CHAR-B.
     IF PMAT-CHAR-A = PMAT-CHAR-B
        ADD 1 TO PMAT-MATCH-COUNT
     END-IF.
*--------------------------------------------------------------

 PMAT-CALC-TRIMMED-LENGTH.
*    Length of PMAT-TRIM-WORK ignoring trailing spaces.
     MOVE 40 TO PMAT-TRIM-LENGTH.
     PERFORM PMAT-SHRINK-ONE-TRIM-STEP
             UNTIL PMAT-TRIM-LENGTH = 0
                OR PMAT-TRIM-WORK (PMAT-TRIM-LENGTH:1)
                   NOT = SPACE.
*--------------------------------------------------------------

 PMAT-SHRINK-ONE-TRIM-STEP.
*    One byte off the end; the UNTIL clause above stops us the
*    moment a non-blank byte is the new last character.
     SUBTRACT 1 FROM PMAT-TRIM-LENGTH.
*--------------------------------------------------------------
