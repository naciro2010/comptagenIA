*    SLMATCHO.CBL -- FILE-CONTROL entry for the matching report
*    (MATCHOUT).  New 1999-03-02 RVS.
     SELECT MATCH-REPORT-FILE ASSIGN TO "MATCHOUT"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS IS WS-MATCHOUT-STATUS.
