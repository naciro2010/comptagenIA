 IDENTIFICATION DIVISION.
 PROGRAM-ID. invoice-bank-reconciliation.
 AUTHOR. R V SEVERIN.
 INSTALLATION. ACCOUNTS PAYABLE SYSTEMS GROUP.
 DATE-WRITTEN. 1999-03-02.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED -- BATCH ACCOUNTING DATA.
*--------------------------------------------------------------
*    Change log
*    1999-03-02  RVS  0001  Initial write-up -- invoice text
*                             extraction, bank normalization,
*                             matching engine, MATCHOUT report.
*    1999-04-02  RVS  0015  Dropped the separate bare-marker
*                             invoice-number pass (see PLEXTRACT).
*    2001-06-05  JPH  0042  Y2K sweep -- re-verified date compare
*                             logic and the century window after
*                             the 2000 rollover; no code changes
*                             were required in this program.
*    2004-09-14  RVS  0088  Added the date-window day-delta test
*                             to the matching engine (4100/4200).
*    2006-11-20  RVS  0061  Max-of-all-amounts fallback wired in
*                             for invoices with no TOTAL/MONTANT
*                             hint line.
*    2006-11-22  RVS  0062  Matching engine rewritten around the
*                             new PLMATCH.CBL scoring library.
*    2006-12-04  RVS  0065  Missing invoice date no longer fails
*                             the date filter.
*    2009-02-17  RVS  0079  Score cap of 105 after the exact-
*                             amount bonus.
*    2011-08-30  RVS  0102  Added bank transactions read/accepted
*                             /skipped counts to the trailer.
*    2014-05-19  DMC  0119  Extraction control totals (invoices
*                             with an amount found, sum of those
*                             amounts) were being computed nowhere
*                             -- added the two counters and a new
*                             TRAILER-6 line so the audit trail
*                             shows PLEXTRACT's hit rate, not just
*                             PLMATCH's.
*--------------------------------------------------------------
*    TOP-OF-FORM is wired to channel 1 of the carriage-control
*    tape image MATCHOUT carries on a real printer; ADVANCING
*    PAGE in 5000-PRINT-HEADINGS relies on this mnemonic, not on
*    a literal channel number, so a forms-control change at the
*    print room does not touch the program.
 ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
    INPUT-OUTPUT SECTION.
       FILE-CONTROL.

*    Four logical files, one SELECT each -- two line-sequential
*    inputs (raw invoice text, raw bank download), two outputs
*    (the XML export, the MATCHOUT printer report).  Assignment
*    names are the shop's JCL DD/DLBL names, resolved at run
*    time, never a literal path.
          COPY "SLINVTX.CBL".
          COPY "SLBANKTX.CBL".
          COPY "SLXMLOUT.CBL".
          COPY "SLMATCHO.CBL".

 DATA DIVISION.
    FILE SECTION.

*    Record layout for each SELECT above, same order.  INVTXT's
*    FD also carries the *INVOICE/*END sentinel redefinition
*    2110-PROCESS-ONE-INVTXT-LINE tests against.
          COPY "FDINVTX.CBL".
          COPY "FDBANKTX.CBL".
          COPY "FDXMLOUT.CBL".
          COPY "FDMATCHO.CBL".

    WORKING-STORAGE SECTION.

*    File-status bytes for all four files above -- checked only
*    informally in this program (the AT END clauses on the READ
*    verbs below drive control flow), kept here the way every
*    program in this shop keeps them, for a dump to look at when
*    a run aborts mid-file.
          01  WS-FILE-STATUSES.
              05  WS-INVTXT-STATUS       PIC XX.
                  88  INVTXT-OK          VALUE "00".
                  88  INVTXT-EOF         VALUE "10".
              05  WS-BANKTXN-STATUS      PIC XX.
                  88  BANKTXN-OK         VALUE "00".
                  88  BANKTXN-EOF        VALUE "10".
              05  WS-XMLOUT-STATUS       PIC XX.
                  88  XMLOUT-OK          VALUE "00".
              05  WS-MATCHOUT-STATUS     PIC XX.
                  88  MATCHOUT-OK        VALUE "00".
              05  FILLER                 PIC X(02).

*    End-of-file switch for the INVTXT priming-read loop in the
*    2000 series.
          01  W-END-OF-INVTXT            PIC X.
              88  END-OF-INVTXT          VALUE "Y".

*    End-of-file switch for the BANKTXN priming-read loop in the
*    3000 series.
          01  W-END-OF-BANKTXN           PIC X.
              88  END-OF-BANKTXN         VALUE "Y".

*    Set "Y" by 2200-START-NEW-INVOICE on an *INVOICE sentinel,
*    cleared "N" by 2400-END-CURRENT-INVOICE on the matching
*END -- lines arriving outside that bracket are not buffered.
          01  W-IN-AN-INVOICE-SW         PIC X.
              88  W-IN-AN-INVOICE        VALUE "Y".

*    The extracted-invoice table.  Filled by the 2000-series
*    paragraphs below and by PLEXTRACT.CBL; read by the XML
*    export, the matching engine and the MATCHOUT report.
          01  INVOICE-TABLE-AREA.
              05  INVOICE-TABLE OCCURS 50 TIMES.
                  10  INV-FILENAME         PIC X(32).
                  10  INV-NUMBER           PIC X(20).
                  10  INV-DATE             PIC X(10).
                  10  INV-DAYNUM           PIC 9(7) COMP.
                  10  INV-DATE-FOUND-SW    PIC X.
                      88  INV-DATE-FOUND   VALUE "Y".
                  10  INV-AMOUNT           PIC S9(7)V99.
                  10  INV-AMT-FOUND        PIC X.
                      88  INV-AMT-IS-FOUND VALUE "Y".
                  10  INV-CURRENCY         PIC X(03).
                  10  INV-MATCHED-SW       PIC X.
                      88  INV-IS-MATCHED   VALUE "Y".
                  10  INV-MATCH-SCORE      PIC 999  COMP.
                  10  INV-MATCH-BK-SUB     PIC 999  COMP.

          01  W-INVOICE-COUNT            PIC 99     COMP.

*    Extraction control totals -- invoice count with a total
*    amount actually found, and the sum of just those found
*    amounts, accumulated in 2400-END-CURRENT-INVOICE and
*    surfaced on TRAILER-6 below.  A not-found invoice counts in
*    W-INVOICE-COUNT above but not in either of these two.
          01  W-INV-AMT-FOUND-COUNT      PIC 99     COMP.
          01  W-INV-AMOUNT-FOUND-SUM     PIC S9(9)V99.

*    The normalized bank-transaction table, built by the
*    3000-series paragraphs below.
          01  BANK-TABLE-AREA.
              05  BANK-TABLE OCCURS 200 TIMES.
                  10  TXN-DATE-INT         PIC 9(8).
                  10  TXN-DAYNUM           PIC 9(7) COMP.
                  10  TXN-DESC-N           PIC X(40).
                  10  TXN-AMT              PIC S9(7)V99.

*    Entries actually loaded into BANK-TABLE above -- not the
*    same as W-BANKTXN-READ-COUNT below, since a row that fails
*    3200-EDIT-BANK-ROW is read but never occupies a table slot.
          01  W-BANK-COUNT               PIC 999    COMP.

*    BANKTXN intake totals for TRAILER-5 -- READ is every row
*    the file held, ACCEPT is how many made it into BANK-TABLE,
*    SKIP is READ minus ACCEPT; the three always foot together.
          01  W-BANKTXN-READ-COUNT       PIC 9(5)   COMP.
          01  W-BANKTXN-ACCEPT-COUNT     PIC 9(5)   COMP.
          01  W-BANKTXN-SKIP-COUNT       PIC 9(5)   COMP.

*    Found-flags while editing one BANKTXN input row in 3200.
          01  W-BANK-EDIT-SWITCHES.
              05  W-BK-DATE-OK-SW        PIC X.
                  88  W-BK-DATE-OK       VALUE "Y".
              05  W-BK-AMOUNT-OK-SW      PIC X.
                  88  W-BK-AMOUNT-OK     VALUE "Y".
              05  FILLER                 PIC X(02).

*    Matching-engine scan scratch -- best candidate so far for
*    the invoice currently under test in 4100/4200.
          01  W-MATCH-SCRATCH.
              05  W-BEST-SCORE           PIC S999   COMP.
              05  W-BEST-BK-SUB          PIC 999    COMP.
              05  W-MATCH-AMOUNT-SUM     PIC S9(9)V99.
              05  FILLER                 PIC X(02).

*    Report work areas -- title, headings, detail, trailer; same
*    group/FILLER shape as the TITLE/HEADING-1/HEADING-2/
*    DETAIL-1 layout used on DEDUCTIBLES-REPORT, widened and
*    recolumned for the nine MATCHOUT fields.
          01  TITLE.
              05  FILLER                 PIC X(30) VALUE SPACES.
              05  FILLER                 PIC X(29) VALUE
                  "INVOICE/BANK RECONCILIATION".
              05  FILLER                 PIC X(18) VALUE SPACES.
              05  FILLER                 PIC X(05) VALUE "PAGE:".
              05  PAGE-NUMBER            PIC 9(04) VALUE 0.

          01  HEADING-1.
              05  FILLER                 PIC X(21) VALUE
                  "FILENAME".
              05  FILLER                 PIC X(16) VALUE
                  "INV-NUMBER".
              05  FILLER                 PIC X(11) VALUE
                  "INV-DATE".
              05  FILLER                 PIC X(12) VALUE "AMOUNT".
              05  FILLER                 PIC X(08) VALUE
                  "MATCHED".
              05  FILLER                 PIC X(07) VALUE "SCORE".
              05  FILLER                 PIC X(11) VALUE
                  "BANK-DATE".
              05  FILLER                 PIC X(13) VALUE
                  "BANK-AMOUNT".
              05  FILLER                 PIC X(33) VALUE
                  "DESCRIPTION".

*    Solid rule under the column headings -- printed once per
*    page by 5000-PRINT-HEADINGS, same "ALL dash" convention this
*    shop uses on every columnar report's heading rule.
          01  HEADING-2.
              05  FILLER                 PIC X(132) VALUE ALL "-".

*    One 132-byte line per invoice, invoice-side columns always
*    filled, bank-side columns (D-BANK-nnn) blank when 5100 finds
*    INV-IS-MATCHED false for this entry.
          01  DETAIL-1.
              05  D-FILENAME             PIC X(20).
              05  FILLER                 PIC X(01) VALUE SPACE.
              05  D-INV-NUMBER           PIC X(15).
              05  FILLER                 PIC X(01) VALUE SPACE.
              05  D-INV-DATE             PIC X(10).
              05  FILLER                 PIC X(01) VALUE SPACE.
              05  D-INV-AMOUNT           PIC -9(7).99.
              05  FILLER                 PIC X(01) VALUE SPACE.
              05  D-MATCHED              PIC X(03).
              05  FILLER                 PIC X(02) VALUE SPACES.
              05  D-SCORE                PIC 9(03).
              05  FILLER                 PIC X(02) VALUE SPACES.
              05  D-BANK-DATE            PIC X(10).
              05  FILLER                 PIC X(01) VALUE SPACE.
              05  D-BANK-AMOUNT          PIC -9(7).99.
              05  FILLER                 PIC X(01) VALUE SPACE.
              05  D-BANK-DESC            PIC X(30).
              05  FILLER                 PIC X(09) VALUE SPACES.

*    Six separate 01-level trailer lines rather than one wide
*    group with six captions -- each prints as its own WRITE in
*    5200-PRINT-TRAILER, so a line can be dropped or reordered
*    there without renumbering FILLERs in the others.
          01  TRAILER-1.
              05  FILLER                 PIC X(24) VALUE
                  "INVOICES PROCESSED . . .".
              05  T-INVOICES-PROCESSED   PIC ZZZ9.
              05  FILLER                 PIC X(104) VALUE SPACES.

          01  TRAILER-2.
              05  FILLER                 PIC X(24) VALUE
                  "INVOICES MATCHED . . . .".
              05  T-INVOICES-MATCHED     PIC ZZZ9.
              05  FILLER                 PIC X(104) VALUE SPACES.

          01  TRAILER-3.
              05  FILLER                 PIC X(24) VALUE
                  "INVOICES UNMATCHED . . .".
              05  T-INVOICES-UNMATCHED   PIC ZZZ9.
              05  FILLER                 PIC X(104) VALUE SPACES.

          01  TRAILER-4.
              05  FILLER                 PIC X(24) VALUE
                  "MATCHED AMOUNT TOTAL. .".
              05  T-MATCHED-AMOUNT-TOTAL PIC -Z(6)9.99.
              05  FILLER                 PIC X(97) VALUE SPACES.

          01  TRAILER-5.
              05  FILLER                 PIC X(24) VALUE
                  "BANK TXNS READ/ACC/SKIP.".
              05  T-BANK-READ            PIC ZZZZ9.
              05  FILLER                 PIC X(01) VALUE "/".
              05  T-BANK-ACCEPTED        PIC ZZZZ9.
              05  FILLER                 PIC X(01) VALUE "/".
              05  T-BANK-SKIPPED         PIC ZZZZ9.
              05  FILLER                 PIC X(91) VALUE SPACES.

          01  TRAILER-6.
              05  FILLER                 PIC X(24) VALUE
                  "INVOICES W/AMOUNT FOUND.".
              05  T-INV-AMT-FOUND-COUNT  PIC ZZZ9.
              05  FILLER                 PIC X(02) VALUE SPACES.
              05  FILLER                 PIC X(24) VALUE
                  "SUM OF FOUND AMOUNTS. .".
              05  T-INV-AMOUNT-FOUND-SUM PIC -Z(6)9.99.
              05  FILLER                 PIC X(67) VALUE SPACES.

          01  W-PRINTED-LINES            PIC 99.
              88  PAGE-FULL              VALUE 50 THROUGH 99.

*    XML-export line-building scratch.  W-XML-AMOUNT-EDITED's
*    leading zero-suppression spaces and unused trailing sign
*    byte are shaved off by 2516/2518 below before the value
*    goes into the <total_amount> text node -- an untrimmed
*    edited field would put blanks inside the element.
          01  W-XML-SCRATCH.
              05  W-XML-AMOUNT-EDITED    PIC Z(6)9.99-.
              05  W-XML-AMOUNT-TEXT      PIC X(12).
              05  W-XML-START-POS        PIC 99     COMP.
              05  W-XML-END-POS          PIC 99     COMP.
              05  W-XML-TRIM-LEN         PIC 99     COMP.
              05  FILLER                 PIC X(02).

          COPY "wsparsedt.cbl".
          COPY "wsparsea.cbl".
          COPY "wsextrct.cbl".
          COPY "wsmatch.cbl".

 PROCEDURE DIVISION.

*    Four files open for the whole run -- no rewind, no shared
*    FD between the extraction pass and the bank pass, so both
*    INVTXT and BANKTXN stay open start to finish even though
*    each is only read once, in its own PERFORM-THRU section
*    below.
 0000-MAIN-LINE.
     OPEN INPUT  INVOICE-TEXT-FILE.
     OPEN INPUT  BANK-TXN-FILE.
     OPEN OUTPUT XML-EXPORT-FILE.
     OPEN OUTPUT MATCH-REPORT-FILE.

*    Every accumulator the 2000/3000/4000/5000 series touch is
*    zeroed here, once, before any of them runs -- a paragraph
*    further down never re-zeros its own counter, so a stray
*    second CALL of this program in the same run (there is none
*    today, but the convention costs nothing) would not double
*    up a total.
     MOVE 0 TO PAGE-NUMBER.
     MOVE ZERO TO W-INVOICE-COUNT.
     MOVE ZERO TO W-INV-AMT-FOUND-COUNT.
     MOVE ZERO TO W-INV-AMOUNT-FOUND-SUM.
     MOVE ZERO TO W-BANK-COUNT.
     MOVE ZERO TO W-BANKTXN-READ-COUNT.
     MOVE ZERO TO W-BANKTXN-ACCEPT-COUNT.
     MOVE ZERO TO W-BANKTXN-SKIP-COUNT.
     MOVE ZERO TO W-MATCH-AMOUNT-SUM.

*    The four PERFORM-THRU calls below are a strict pipeline --
*    2500's XML export reads INVOICE-TABLE entries 2000 already
*    filled in, 4000's matching engine needs BANK-TABLE fully
*    built by 3000 before it scores a single candidate pair.
*    Reordering any of these four breaks the run.
     PERFORM 2000-EXTRACT-INVOICES THRU 2000-EXIT.
     PERFORM 2500-WRITE-XML-EXPORT THRU 2500-EXIT.
     PERFORM 3000-NORMALIZE-BANK   THRU 3000-EXIT.
     PERFORM 4000-MATCH-INVOICES   THRU 4000-EXIT.

*    MATCHOUT is one heading, one detail line per invoice, one
*    trailer -- no page-break control beyond W-PRINTED-LINES'
*    PAGE-FULL condition, since this report rarely runs past a
*    single page's worth of invoices in one batch.
     PERFORM 5000-PRINT-HEADINGS.
     PERFORM 5100-PRINT-DETAIL-LINE
             VARYING IV-SUBSCRIPT FROM 1 BY 1
             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
     PERFORM 5200-PRINT-TRAILER.

     CLOSE INVOICE-TEXT-FILE.
     CLOSE BANK-TXN-FILE.
     CLOSE XML-EXPORT-FILE.
     CLOSE MATCH-REPORT-FILE.

     STOP RUN.
*--------------------------------------------------------------

*    Invoice field extraction.  Reads INVTXT, buffering one
*    document's lines between *INVOICE and *END sentinels
*    straight into the PLEXTRACT text buffer, then runs the
*    extraction heuristics over the buffered text, lower-cased
*    in place.
 2000-EXTRACT-INVOICES.
     MOVE "N" TO W-END-OF-INVTXT.
     MOVE "N" TO W-IN-AN-INVOICE-SW.
     PERFORM 2100-READ-INVTXT-RECORD.
     PERFORM 2110-PROCESS-ONE-INVTXT-LINE
             UNTIL END-OF-INVTXT.
 2000-EXIT.
     EXIT.
*--------------------------------------------------------------

 2110-PROCESS-ONE-INVTXT-LINE.
*    INVOICE-SENTINEL-RECORD redefines INVOICE-TEXT-RECORD, so
*    IT-SENT-TAG already reflects whatever line was just read.
*    A line that falls through to WHEN OTHER is one outside any
*INVOICE/*END pair -- blank separator lines between documents,
*    mainly -- and is simply dropped.
     EVALUATE TRUE
        WHEN IT-SENT-TAG = "*INVOICE "
           PERFORM 2200-START-NEW-INVOICE
        WHEN IT-LINE (1:4) = "*END"
           PERFORM 2400-END-CURRENT-INVOICE
        WHEN W-IN-AN-INVOICE
           PERFORM 2300-BUFFER-INVOICE-LINE
        WHEN OTHER
           CONTINUE
     END-EVALUATE.
     PERFORM 2100-READ-INVTXT-RECORD.
*--------------------------------------------------------------

*    One READ ahead of the EVALUATE above, in the usual priming-
*    read style -- 2000-EXTRACT-INVOICES calls this once before
*    the loop starts, then 2110 calls it again at the bottom of
*    every trip through the loop.
 2100-READ-INVTXT-RECORD.
     READ INVOICE-TEXT-FILE
        AT END
           MOVE "Y" TO W-END-OF-INVTXT
     END-READ.
*--------------------------------------------------------------

 2200-START-NEW-INVOICE.
*    *INVOICE <filename> -- filename sits in cols 10-41 (X(32)).
     MOVE "Y" TO W-IN-AN-INVOICE-SW.
     MOVE ZERO TO EXT-LINE-COUNT.
     IF W-INVOICE-COUNT < 50
        ADD 1 TO W-INVOICE-COUNT
        MOVE IT-SENT-FILENAME TO INV-FILENAME (W-INVOICE-COUNT)
     END-IF.
*--------------------------------------------------------------

*    EXT-TEXT-LINE is wsextrct.cbl's OCCURS 100 buffer -- a
*    document longer than that silently stops growing the buffer
*    here (the *END sentinel still closes it out normally), since
*    no invoice seen in production has run anywhere near 100
*    lines of body text.
 2300-BUFFER-INVOICE-LINE.
     IF EXT-LINE-COUNT < 100
        ADD 1 TO EXT-LINE-COUNT
        MOVE IT-LINE TO EXT-TEXT-LINE (EXT-LINE-COUNT)
     END-IF.
*--------------------------------------------------------------

 2400-END-CURRENT-INVOICE.
*    Hands the buffered document to PLEXTRACT, lower-cased; the
*    filename column was already captured as typed.
     MOVE "N" TO W-IN-AN-INVOICE-SW.
     IF W-INVOICE-COUNT > 0
        MOVE W-INVOICE-COUNT TO IV-SUBSCRIPT
        PERFORM 2410-LOWER-CASE-TEXT-BUFFER
        PERFORM PEXT-FIND-INVOICE-NUMBER
        PERFORM PEXT-FIND-INVOICE-DATE
        PERFORM PEXT-FIND-TOTAL-AMOUNT
        PERFORM PEXT-FIND-CURRENCY
        MOVE "N" TO INV-MATCHED-SW (W-INVOICE-COUNT)
        MOVE ZERO TO INV-MATCH-SCORE (W-INVOICE-COUNT)
*       Control totals for the trailer -- only the invoices
*       PEXT-FIND-TOTAL-AMOUNT actually found an amount for
*       count toward either of these two.
        IF INV-AMT-IS-FOUND (W-INVOICE-COUNT)
           ADD 1 TO W-INV-AMT-FOUND-COUNT
           ADD INV-AMOUNT (W-INVOICE-COUNT)
               TO W-INV-AMOUNT-FOUND-SUM
        END-IF
     END-IF.
*--------------------------------------------------------------

 2410-LOWER-CASE-TEXT-BUFFER.
     INSPECT EXT-TEXT-BUFFER CONVERTING
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
             "abcdefghijklmnopqrstuvwxyz".
*--------------------------------------------------------------

*    XML export.  One <invoice> block per extracted invoice,
*    two spaces of indent per nesting level.
 2500-WRITE-XML-EXPORT.
     MOVE "<invoices>" TO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.
     PERFORM 2510-WRITE-XML-INVOICE-LINES
             VARYING IV-SUBSCRIPT FROM 1 BY 1
             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
     MOVE "</invoices>" TO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.
 2500-EXIT.
     EXIT.
*--------------------------------------------------------------

 2510-WRITE-XML-INVOICE-LINES.
     MOVE "  <invoice>" TO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.

     STRING "    <filename>" DELIMITED BY SIZE
            INV-FILENAME (IV-SUBSCRIPT) DELIMITED BY SIZE
            "</filename>" DELIMITED BY SIZE
            INTO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.

     STRING "    <invoice_number>" DELIMITED BY SIZE
            INV-NUMBER (IV-SUBSCRIPT) DELIMITED BY SIZE
            "</invoice_number>" DELIMITED BY SIZE
            INTO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.

     STRING "    <invoice_date>" DELIMITED BY SIZE
            INV-DATE (IV-SUBSCRIPT) DELIMITED BY SIZE
            "</invoice_date>" DELIMITED BY SIZE
            INTO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.

     MOVE SPACES TO W-XML-AMOUNT-TEXT.
     IF INV-AMT-IS-FOUND (IV-SUBSCRIPT)
        MOVE INV-AMOUNT (IV-SUBSCRIPT) TO W-XML-AMOUNT-EDITED
        PERFORM 2515-BUILD-XML-AMOUNT-TEXT
     END-IF.
     STRING "    <total_amount>" DELIMITED BY SIZE
            W-XML-AMOUNT-TEXT DELIMITED BY SIZE
            "</total_amount>" DELIMITED BY SIZE
            INTO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.

     STRING "    <currency>" DELIMITED BY SIZE
            INV-CURRENCY (IV-SUBSCRIPT) DELIMITED BY SIZE
            "</currency>" DELIMITED BY SIZE
            INTO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.

     MOVE "  </invoice>" TO XL-LINE.
     WRITE XML-EXPORT-RECORD FROM XL-LINE.
*--------------------------------------------------------------

 2515-BUILD-XML-AMOUNT-TEXT.
*    Lifts just the digits, decimal point and sign character out
*    of W-XML-AMOUNT-EDITED -- the leading Z(6) suppression
*    spaces and the trailing sign byte (blank on a positive
*    amount) are not part of the text node.
     PERFORM 2516-TRIM-XML-LEADING-SPACES.
     PERFORM 2518-TRIM-XML-TRAILING-SPACES.
     COMPUTE W-XML-TRIM-LEN =
        W-XML-END-POS - W-XML-START-POS + 1.
     MOVE W-XML-AMOUNT-EDITED (W-XML-START-POS:W-XML-TRIM-LEN)
          TO W-XML-AMOUNT-TEXT.
*--------------------------------------------------------------

 2516-TRIM-XML-LEADING-SPACES.
*    Walks forward over the zero-suppression spaces Z(6) left in
*    front of the first significant digit.
     MOVE 1 TO W-XML-START-POS.
     PERFORM 2517-SKIP-ONE-LEADING-SPACE
             UNTIL W-XML-START-POS > 11
                OR W-XML-AMOUNT-EDITED (W-XML-START-POS:1)
                   NOT = SPACE.
*--------------------------------------------------------------

 2517-SKIP-ONE-LEADING-SPACE.
*    One byte forward; the UNTIL clause above stops us the
*    moment a non-blank byte is the new first character.
     ADD 1 TO W-XML-START-POS.
*--------------------------------------------------------------

 2518-TRIM-XML-TRAILING-SPACES.
*    Walks backward from the trailing sign byte, which is blank
*    on every positive amount and is the only byte this field
*    ever carries past the last decimal digit.
     MOVE 11 TO W-XML-END-POS.
     PERFORM 2519-SKIP-ONE-TRAILING-SPACE
             UNTIL W-XML-END-POS < W-XML-START-POS
                OR W-XML-AMOUNT-EDITED (W-XML-END-POS:1)
                   NOT = SPACE.
*--------------------------------------------------------------

 2519-SKIP-ONE-TRAILING-SPACE.
*    One byte back; the UNTIL clause above stops us the moment a
*    non-blank byte is the new last character.
     SUBTRACT 1 FROM W-XML-END-POS.
*--------------------------------------------------------------

*    Bank statement normalization.  Reads the bank's fixed
*    download file and edits each row's date and amount into
*    BANK-TABLE for the matching engine below.
 3000-NORMALIZE-BANK.
     MOVE "N" TO W-END-OF-BANKTXN.
     PERFORM 3100-READ-BANKTXN-RECORD.
     PERFORM 3110-PROCESS-ONE-BANKTXN-RECORD
             UNTIL END-OF-BANKTXN.
 3000-EXIT.
     EXIT.
*--------------------------------------------------------------

*    One row in, zero or one row out of BANK-TABLE -- a row that
*    fails either the date or the amount edit in 3200 is counted
*    in W-BANKTXN-SKIP-COUNT and never reaches the table, so it
*    cannot later win a match it was never a real candidate for.
 3110-PROCESS-ONE-BANKTXN-RECORD.
     ADD 1 TO W-BANKTXN-READ-COUNT.
     PERFORM 3200-EDIT-BANK-ROW.
     IF W-BK-DATE-OK AND W-BK-AMOUNT-OK AND W-BANK-COUNT < 200
        ADD 1 TO W-BANK-COUNT
        ADD 1 TO W-BANKTXN-ACCEPT-COUNT
        MOVE PDTE-DATE-CCYYMMDD TO TXN-DATE-INT (W-BANK-COUNT)
        MOVE PDTE-DAYNUM        TO TXN-DAYNUM   (W-BANK-COUNT)
        MOVE BT-DESC            TO TXN-DESC-N   (W-BANK-COUNT)
        MOVE PAMT-SIGNED-AMOUNT TO TXN-AMT      (W-BANK-COUNT)
     ELSE
        ADD 1 TO W-BANKTXN-SKIP-COUNT
     END-IF.
     PERFORM 3100-READ-BANKTXN-RECORD.
*--------------------------------------------------------------

*    Priming read for 3000-NORMALIZE-BANK, same shape as
*    2100-READ-INVTXT-RECORD above.
 3100-READ-BANKTXN-RECORD.
     READ BANK-TXN-FILE
        AT END
           MOVE "Y" TO W-END-OF-BANKTXN
     END-READ.
*--------------------------------------------------------------

 3200-EDIT-BANK-ROW.
*    Date first, then amount -- a signed TXN-AMOUNT column wins
*    over debit/credit when it is non-blank; otherwise a nonzero
*    debit folds to a negative amount, a nonzero credit to a
*    positive one, and a row with neither (or both blank/zero)
*    is dropped.
     MOVE "N" TO W-BK-DATE-OK-SW.
     MOVE BT-DATE-RAW (1:10) TO PDTE-DATE-TOKEN.
     PERFORM PDTE-PARSE-DATE-TOKEN.
     IF PDTE-DATE-FOUND
        MOVE "Y" TO W-BK-DATE-OK-SW
     END-IF.

     MOVE "N" TO W-BK-AMOUNT-OK-SW.
     MOVE ZERO TO PAMT-SIGNED-AMOUNT.
     IF BT-AMOUNT NOT = SPACES
        MOVE BT-AMOUNT TO PAMT-AMOUNT-TOKEN
        PERFORM PAMT-PARSE-AMOUNT-TOKEN
        IF PAMT-AMOUNT-FOUND
           MOVE "Y" TO W-BK-AMOUNT-OK-SW
        END-IF
     ELSE
        IF BT-DEBIT NOT = SPACES
           MOVE BT-DEBIT TO PAMT-AMOUNT-TOKEN
           PERFORM PAMT-PARSE-AMOUNT-TOKEN
           IF PAMT-AMOUNT-FOUND AND PAMT-SIGNED-AMOUNT NOT = 0
              IF PAMT-SIGNED-AMOUNT > 0
                 COMPUTE PAMT-SIGNED-AMOUNT =
                    PAMT-SIGNED-AMOUNT * -1
              END-IF
              MOVE "Y" TO W-BK-AMOUNT-OK-SW
           END-IF
        END-IF
        IF NOT W-BK-AMOUNT-OK AND BT-CREDIT NOT = SPACES
           MOVE BT-CREDIT TO PAMT-AMOUNT-TOKEN
           PERFORM PAMT-PARSE-AMOUNT-TOKEN
           IF PAMT-AMOUNT-FOUND AND PAMT-SIGNED-AMOUNT NOT = 0
              IF PAMT-SIGNED-AMOUNT < 0
                 COMPUTE PAMT-SIGNED-AMOUNT =
                    PAMT-SIGNED-AMOUNT * -1
              END-IF
              MOVE "Y" TO W-BK-AMOUNT-OK-SW
           END-IF
        END-IF
     END-IF.
*--------------------------------------------------------------

*    Matching engine.  For each invoice, every bank transaction
*    is a candidate; PLMATCH.CBL runs the filters and the
*    similarity score, the strictly-higher score wins.
 4000-MATCH-INVOICES.
     PERFORM 4050-MATCH-ONE-INVOICE
             VARYING IV-SUBSCRIPT FROM 1 BY 1
             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
 4000-EXIT.
     EXIT.
*--------------------------------------------------------------

*    W-BEST-SCORE starts at -1, below PLMATCH's lowest possible
*    passing score of zero, so the first candidate that passes
*    both filters always becomes the initial best -- no special
*    casing is needed for "no match yet found."
 4050-MATCH-ONE-INVOICE.
     MOVE -1 TO W-BEST-SCORE.
     MOVE ZERO TO W-BEST-BK-SUB.
     PERFORM 4100-SCAN-BANK-FOR-INVOICE
             VARYING BK-SUBSCRIPT FROM 1 BY 1
             UNTIL BK-SUBSCRIPT > W-BANK-COUNT.
     IF W-BEST-BK-SUB > 0
        MOVE "Y" TO INV-MATCHED-SW (IV-SUBSCRIPT)
        MOVE W-BEST-BK-SUB TO INV-MATCH-BK-SUB (IV-SUBSCRIPT)
        MOVE W-BEST-SCORE  TO INV-MATCH-SCORE (IV-SUBSCRIPT)
     END-IF.
*--------------------------------------------------------------

*    One bank transaction tested against the current invoice --
*    a strictly-higher score replaces the running best, so an
*    exact tie keeps the earlier (lower-subscript, earlier-dated)
*    candidate rather than the later one.
 4100-SCAN-BANK-FOR-INVOICE.
     PERFORM 4200-SCORE-CANDIDATE.
     IF PMAT-CANDIDATE-PASSES
        IF PMAT-SCORE > W-BEST-SCORE
           MOVE PMAT-SCORE TO W-BEST-SCORE
           MOVE BK-SUBSCRIPT TO W-BEST-BK-SUB
        END-IF
     END-IF.
*--------------------------------------------------------------

*    A one-line wrapper so 4100 above reads as matching-engine
*    terms (SCAN/SCORE) rather than naming PLMATCH.CBL directly;
*    IV-SUBSCRIPT and BK-SUBSCRIPT are already set by the callers.
 4200-SCORE-CANDIDATE.
     PERFORM PMAT-SCORE-CANDIDATE.
*--------------------------------------------------------------

*    MATCHOUT columnar report -- title, two heading lines, one
*    detail line per invoice, trailer totals.
 5000-PRINT-HEADINGS.
     ADD 1 TO PAGE-NUMBER.
     MOVE TITLE TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD BEFORE ADVANCING PAGE.
     MOVE HEADING-1 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 2.
     MOVE HEADING-2 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE 4 TO W-PRINTED-LINES.
*--------------------------------------------------------------

*    Matched invoices carry the bank side over into D-BANK-nnn;
*    unmatched ones print with those columns blank/zero rather
*    than skip the line, so every invoice in INVOICE-TABLE shows
*    up on the report once, matched or not.
 5100-PRINT-DETAIL-LINE.
     IF PAGE-FULL
        PERFORM 5000-PRINT-HEADINGS
     END-IF.
     MOVE INV-FILENAME (IV-SUBSCRIPT) TO D-FILENAME.
     MOVE INV-NUMBER   (IV-SUBSCRIPT) TO D-INV-NUMBER.
     MOVE INV-DATE     (IV-SUBSCRIPT) TO D-INV-DATE.
     MOVE INV-AMOUNT   (IV-SUBSCRIPT) TO D-INV-AMOUNT.
     IF INV-IS-MATCHED (IV-SUBSCRIPT)
        MOVE "YES" TO D-MATCHED
        MOVE INV-MATCH-SCORE (IV-SUBSCRIPT) TO D-SCORE
        MOVE INV-MATCH-BK-SUB (IV-SUBSCRIPT) TO BK-SUBSCRIPT
        MOVE TXN-DATE-INT (BK-SUBSCRIPT) TO PDTE-DATE-CCYYMMDD
        MOVE PDTE-CCYY TO EXT-ISO-CCYY
        MOVE PDTE-MM TO EXT-ISO-MM
        MOVE PDTE-DD TO EXT-ISO-DD
        MOVE EXT-ISO-DATE TO D-BANK-DATE
        MOVE TXN-AMT (BK-SUBSCRIPT)   TO D-BANK-AMOUNT
        MOVE TXN-DESC-N (BK-SUBSCRIPT) TO D-BANK-DESC
        ADD TXN-AMT (BK-SUBSCRIPT) TO W-MATCH-AMOUNT-SUM
     ELSE
        MOVE "NO " TO D-MATCHED
        MOVE ZERO TO D-SCORE
        MOVE SPACES TO D-BANK-DATE
        MOVE ZERO TO D-BANK-AMOUNT
        MOVE SPACES TO D-BANK-DESC
     END-IF.
     MOVE DETAIL-1 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
*--------------------------------------------------------------

 5200-PRINT-TRAILER.
     MOVE W-INVOICE-COUNT TO T-INVOICES-PROCESSED.
     MOVE ZERO TO T-INVOICES-MATCHED.
     PERFORM 5210-COUNT-ONE-INVOICE-MATCH
             VARYING IV-SUBSCRIPT FROM 1 BY 1
             UNTIL IV-SUBSCRIPT > W-INVOICE-COUNT.
     COMPUTE T-INVOICES-UNMATCHED =
        W-INVOICE-COUNT - T-INVOICES-MATCHED.
     MOVE W-MATCH-AMOUNT-SUM TO T-MATCHED-AMOUNT-TOTAL.
     MOVE W-BANKTXN-READ-COUNT   TO T-BANK-READ.
     MOVE W-BANKTXN-ACCEPT-COUNT TO T-BANK-ACCEPTED.
     MOVE W-BANKTXN-SKIP-COUNT   TO T-BANK-SKIPPED.
*    Extraction totals from 2400-END-CURRENT-INVOICE, separate
*    from the matching totals above -- these speak to how well
*    PLEXTRACT read the invoices, not how well PLMATCH paired
*    them to the bank file.
     MOVE W-INV-AMT-FOUND-COUNT  TO T-INV-AMT-FOUND-COUNT.
     MOVE W-INV-AMOUNT-FOUND-SUM TO T-INV-AMOUNT-FOUND-SUM.

     MOVE SPACES TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE TRAILER-1 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE TRAILER-2 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE TRAILER-3 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE TRAILER-4 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE TRAILER-5 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
     MOVE TRAILER-6 TO MATCH-REPORT-RECORD.
     WRITE MATCH-REPORT-RECORD AFTER ADVANCING 1.
*--------------------------------------------------------------

 5210-COUNT-ONE-INVOICE-MATCH.
     IF INV-IS-MATCHED (IV-SUBSCRIPT)
        ADD 1 TO T-INVOICES-MATCHED
     END-IF.
*--------------------------------------------------------------

     COPY "PLPARSEDT.CBL".
     COPY "PLPARSEAM.CBL".
     COPY "PLEXTRACT.CBL".
     COPY "PLMATCH.CBL".
