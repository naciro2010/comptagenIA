*    wsparsedt.cbl
*--------------------------------------------------------------
*    WORKING-STORAGE used by PLPARSEDT.CBL (date token parsing).
*    Adapted 1999-03-02 RVS from the old wsdate.cbl GDTV- block
*    that backed the CRT date-accept routine PLDATE.CBL; the
*    MM/DD/CCYY redefine and the leap-year scratch fields are
*    kept, the 88-level year-range checking is dropped (we now
*    parse a free-text token, not an already-typed field).
*--------------------------------------------------------------
*    Field received by PLPARSEDT from the caller:
*       PDTE-DATE-TOKEN    ---  raw text token, e.g. 12/03/2024
*--------------------------------------------------------------
*    Fields returned to the caller:
*       PDTE-DATE-FOUND-SW ---  "Y" parsed ok, "N" not found
*       PDTE-DATE-CCYYMMDD ---  date as CCYYMMDD, zero if "N"
*       PDTE-DAYNUM        ---  serial day number for delta math
*--------------------------------------------------------------
 01  PDTE-DATE-TOKEN              PIC X(10).

 01  PDTE-DATE-FOUND-SW           PIC X.
     88  PDTE-DATE-FOUND          VALUE "Y".

 01  PDTE-DATE-CCYYMMDD           PIC 9(8).
 01  PDTE-DATE-BROKEN-DOWN REDEFINES PDTE-DATE-CCYYMMDD.
     05  PDTE-CCYY                PIC 9(4).
     05  PDTE-MM                  PIC 99.
         88  PDTE-MONTH-VALID     VALUE 1 THRU 12.
     05  PDTE-DD                  PIC 99.

 01  PDTE-DAYNUM                  PIC 9(7) COMP.

*    Days-in-month table, adapted from the old GDTV-MATRIX month
*    name table -- same 12-occurrence shape, the content is now
*    a day count instead of a month name so PDTE-CALC-DAY-SERIAL
*    can walk whole elapsed months.
 01  PDTE-MATRIX.
     02  PDTE-TABLE-MONTH OCCURS 12 TIMES.
         05  PDTE-TABLE-MONTH-NUMBER   PIC 99 COMP.
         05  PDTE-TABLE-MONTH-DAYS     PIC 99 COMP.
     02  FILLER                        PIC X(04).

*    Scratch calc fields -- kept at the 77 level, same as the
*    old GDTV-DATE-TEMP-FOR-CALC/GDTV-LEAP-YEAR-REMAINDER/
*    GDTV-LEAP-YEAR-DUMMY-QUO block in wsdate.cbl, since none of
*    them belong to any record the rest of this copybook cares
*    about.
 77  PDTE-SEP-1                   PIC X.
 77  PDTE-SEP-2                   PIC X.
 77  PDTE-PART-1                  PIC 9(4) COMP.
 77  PDTE-PART-2                  PIC 9(4) COMP.
 77  PDTE-PART-3                  PIC 9(4) COMP.
 77  PDTE-DATE-TEMP-FOR-CALC      PIC 9(7) COMP.
 77  PDTE-LEAP-YEAR-REMAINDER     PIC 999  COMP.
 77  PDTE-LEAP-YEAR-DUMMY-QUO     PIC 9999 COMP.
 77  PDTE-IS-LEAP-YEAR-SW         PIC X.
     88  PDTE-IS-LEAP-YEAR        VALUE "Y".
 77  PDTE-SUBSCRIPT               PIC 99   COMP.
 77  PDTE-SUBSCRIPT2              PIC 99   COMP.
 77  PDTE-DAY-WIDTH               PIC 99   COMP.
 77  PDTE-YEAR-WIDTH              PIC 99   COMP.
 77  PDTE-ONE-CHAR-HOLD           PIC X.
