*    wsparsea.cbl
*--------------------------------------------------------------
*    WORKING-STORAGE used by PLPARSEAM.CBL (amount token
*    parsing). New copybook, written 1999-03-02 RVS in the same
*    received/returned linkage style as wsparsedt.cbl.
*--------------------------------------------------------------
*    Field received by PLPARSEAM from the caller:
*       PAMT-AMOUNT-TOKEN   --- raw text token, e.g. 1.234,56
*--------------------------------------------------------------
*    Fields returned to the caller:
*       PAMT-AMOUNT-FOUND-SW --- "Y" parsed ok, "N" not found
*       PAMT-SIGNED-AMOUNT   --- value, 2 decimals, zero if "N"
*--------------------------------------------------------------
 01  PAMT-AMOUNT-TOKEN            PIC X(20).

 01  PAMT-AMOUNT-FOUND-SW         PIC X.
     88  PAMT-AMOUNT-FOUND        VALUE "Y".

 01  PAMT-SIGNED-AMOUNT           PIC S9(7)V99.

 01  PAMT-SCRATCH.
     05  PAMT-SIGN-CHAR           PIC X.
     05  PAMT-DIGITS-ONLY         PIC X(20).
     05  PAMT-DIGITS-LENGTH       PIC 99   COMP.
     05  PAMT-INTEGER-PART        PIC 9(7) COMP.
     05  PAMT-DECIMAL-PART        PIC 99   COMP.
     05  PAMT-HAS-DECIMALS-SW     PIC X.
         88  PAMT-HAS-DECIMALS    VALUE "Y".
     05  PAMT-SCAN-SUBSCRIPT      PIC 99   COMP.
     05  PAMT-SUBSCRIPT-I         PIC 99   COMP.
     05  PAMT-ONE-CHAR            PIC X.
     05  PAMT-ONE-DIGIT           PIC 9.
     05  PAMT-TAIL-2-CHARS        PIC X(02).
     05  FILLER                   PIC X(08).
